000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  NAMEKEY.
000400 AUTHOR. S RATTANAKORN.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 01/09/87.
000700 DATE-COMPILED. 01/09/87.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100*REMARKS.
001200*
001300*    TAKES ONE RAW "FULL-NAME-RAW" FIELD OFF A MONTHLY ABSENCE
001400*    RECORD AND SPLITS IT INTO PREFIX / FIRST-NAME / LAST-NAME /
001500*    NICKNAME / NOTE, THEN BUILDS THE NAME-KEY AND DISPLAY-NAME
001600*    THAT ABSAGGR AND ABSMATCH USE TO TELL EMPLOYEES APART.
001700*
001800*    PREFIX/NICKNAME/NOTE-KEYWORD TEXT IS CARRIED AS OPAQUE
001900*    BYTE-STRING CONSTANTS BELOW - NO REGEX, NO Unicode CLASS
002000*    TESTS.  WHAT MATTERS IS THE ORDER THE CHECKS RUN IN.
002100*
002200*CHANGE LOG.
002300* 01/09/87 SR  REQ-2266   ORIGINAL - REUSED THE USUAL REVERSE-SCAN
002400*                         / REPLACE-LOW-VALUES / TALLY TRICK FOR
002500*                         FINDING THE LAST NON-BLANK BYTE, THEN
002600*                         BUILT THE PREFIX/NICKNAME/NOTE SPLIT
002700*                         ON TOP OF IT.
002800* 14/09/87 SR  REQ-2271   ADDED THE 4 ABBREVIATED-PREFIX FORMS
002900*                         (MISSED ON THE SEPT PAYROLL RUN).
003000* 02/10/87 SR  REQ-2304   "/" FOLLOWED BY A DIGIT NO LONGER SPLIT
003100*                         THE NOTE (WAS CHOPPING DATES IN NAMES).
003200* 11/04/92 SR  REQ-2418   ADDED THE UPSI-0 SYSOUT TRACE - AGGR
003300*                         WANTED A WAY TO SEE WHAT KEY CAME BACK
003400*                         WITHOUT A RECOMPILE.
003500* 19/11/98 SR  Y2K-021   CENTURY COMPLIANCE REVIEW - PROGRAM HOLDS
003600*                         NO DATE FIELDS, ONLY NAME/NOTE TEXT.
003700*                         NO CODE CHANGE REQUIRED.
003800* 08/07/03 MK  REQ-2477   FUSED "นางสาว" WAS FALLING INTO THE "นาง"
003900*                         TEST BELOW IT (SAME LEADING 9 BYTES) AND
004000*                         LOSING "สาว" OFF THE FRONT OF THE FIRST
004100*                         NAME - FULL-WORD FUSED นางสาว NOW TESTED
004200*                         AHEAD OF นาง, MATCHING 303'S ABBREVIATED
004300*                         ORDER.
004400* 22/09/03 MK  REQ-2481   400-BUILD-KEY-AND-DISPLAY WAS STRINGING
004500*                         A " " SEPARATOR AFTER ABSN-PREFIX EVEN
004600*                         WHEN THE PREFIX WAS BLANK, LEAVING A
004700*                         LEADING BLANK ON DISPLAY-NAME FOR ROWS
004800*                         WITH NO PREFIX - NOW SKIPS THE SEPARATOR
004900*                         WHEN ABSN-PREFIX = SPACES.  NAME-KEY
005000*                         UNAFFECTED (ITS "|" SEPARATORS ARE
005100*                         DELIMITED BY SIZE, NOT SPACE).
005200******************************************************************
005300
005400 ENVIRONMENT DIVISION.
005500 CONFIGURATION SECTION.
005600 SOURCE-COMPUTER. IBM-390.
005700 OBJECT-COMPUTER. IBM-390.
005800 SPECIAL-NAMES.
005900     UPSI-0 ON STATUS IS WS-TRACE-SW-ON.                          REQ-2418
006000 INPUT-OUTPUT SECTION.
006100
006200 DATA DIVISION.
006300 FILE SECTION.
006400
006500 WORKING-STORAGE SECTION.
006600 01  WS-PREFIX-CONSTANTS.
006700     05  WS-PFX-NAI              PIC X(18) VALUE "นาย".
006800     05  WS-PFX-NAI-LEN          PIC 9(02) COMP VALUE 9.
006900     05  WS-PFX-NANG             PIC X(18) VALUE "นาง".
007000     05  WS-PFX-NANG-LEN         PIC 9(02) COMP VALUE 9.
007100     05  WS-PFX-NANGSAO          PIC X(18) VALUE "นางสาว".
007200     05  WS-PFX-NANGSAO-LEN      PIC 9(02) COMP VALUE 18.
007300     05  WS-PFX-ABBR-1           PIC X(18) VALUE "น.ส.".
007400     05  WS-PFX-ABBR-1-LEN       PIC 9(02) COMP VALUE 8.
007500     05  WS-PFX-ABBR-2           PIC X(18) VALUE "นส.".
007600     05  WS-PFX-ABBR-2-LEN       PIC 9(02) COMP VALUE 7.
007700     05  WS-PFX-ABBR-3           PIC X(18) VALUE "น.ส".
007800     05  WS-PFX-ABBR-3-LEN       PIC 9(02) COMP VALUE 7.
007900     05  WS-PFX-ABBR-4           PIC X(18) VALUE "นส".
008000     05  WS-PFX-ABBR-4-LEN       PIC 9(02) COMP VALUE 6.
008100
008200*    REDEFINES - TABLE VIEW OF THE FOUR ABBREVIATED FORMS SO
008300*    300-CLASSIFY-STYLE CAN PERFORM VARYING OVER THEM INSTEAD
008400*    OF FOUR SEPARATE IFS.
008500 01  WS-PREFIX-CONSTANTS-R REDEFINES WS-PREFIX-CONSTANTS.
008600     05  FILLER                  PIC X(60).
008700     05  WS-ABBR-TBL OCCURS 4 TIMES.
008800         10  WS-ABBR-TXT         PIC X(18).
008900         10  WS-ABBR-LEN         PIC 9(02) COMP.
009000
009100 01  WS-SCAN-FIELDS.
009200     05  WS-RAW-TRIMMED         PIC X(60).
009300     05  WS-RAW-LTH             PIC 9(02) COMP.
009400     05  WS-NAME-PART           PIC X(60).
009500     05  WS-NAME-PART-LTH       PIC 9(02) COMP.
009600     05  WS-SCAN-IDX            PIC 9(02) COMP.
009700     05  WS-SLASH-POS           PIC 9(02) COMP.
009800     05  WS-LPAREN-POS          PIC 9(02) COMP.
009900     05  WS-RPAREN-POS          PIC 9(02) COMP.
010000     05  WS-ABBR-SUB            PIC 9(02) COMP.
010100     05  WS-TOKEN-COUNT         PIC 9(02) COMP.
010200     05  WS-STYLE-SW            PIC X(01).
010300         88  WS-FOREIGN-STYLE       VALUE "F".
010400         88  WS-THAI-STYLE          VALUE "T".
010500     05  WS-PFX-FOUND-SW        PIC X(01).
010600         88  WS-PFX-FOUND           VALUE "Y".
010700
010800*    SAME 60-BYTE AREA, CHARACTER-AT-A-TIME VIEW FOR THE
010900*    NOTE-SPLIT / NICKNAME-EXTRACT SCANS - NEITHER UNSTRING NOR
011000*    INSPECT TALLYING WILL FIND AN UNPAIRED "/" OR "(" ON ITS OWN
011100 01  WS-RAW-TRIMMED-R REDEFINES WS-RAW-TRIMMED.
011200     05  WS-RAW-CHR             PIC X(01) OCCURS 60 TIMES.
011300
011400 01  WS-TOKEN-TABLE.
011500     05  WS-TOKEN OCCURS 5 TIMES PIC X(25).
011600
011700*    UPSI-0 UP ON THE JCL EXEC CARD TURNS ON A ONE-LINE SYSOUT
011800*    TRACE OF WHAT NAMEKEY DECIDED - HANDY WHEN AGGR/MATCH
011900*    RESULTS ARGUE WITH PAYROLL OVER WHO TWO TIMECARDS BELONG TO.
012000 01  WS-TRACE-SWITCHES.                                           REQ-2418
012100     05  WS-TRACE-SW-ON          PIC X(01).                       REQ-2418
012200         88  WS-TRACE-SW-ON-88       VALUE "1".                   REQ-2418
012300         88  WS-TRACE-SW-OFF-88      VALUE "0".                   REQ-2418
012400     05  FILLER                  PIC X(09).                       REQ-2418
012500
012600 LINKAGE SECTION.
012700 01  LK-FULL-NAME-RAW            PIC X(60).
012800     COPY ABSNAME.
012900
013000 PROCEDURE DIVISION USING LK-FULL-NAME-RAW,
013100                           ABSNAME-REC.
013200
013300 000-MAINLINE.
013400     IF WS-TRACE-SW-ON-88                                         REQ-2418
013500         DISPLAY "NAMEKEY TRACE - RAW NAME [" LK-FULL-NAME-RAW    REQ-2418
013600                 "]".                                             REQ-2418
013700     INITIALIZE ABSNAME-REC.
013800     MOVE LK-FULL-NAME-RAW TO WS-RAW-TRIMMED.
013900     PERFORM 050-TRIM-RAW-NAME THRU 050-EXIT.
014000     IF WS-RAW-LTH = 0
014100         SET ABSN-NO-KEY TO TRUE
014200         GO TO 000-EXIT.
014300     PERFORM 100-SPLIT-NOTE THRU 100-EXIT.
014400     PERFORM 200-EXTRACT-NICKNAME THRU 200-EXIT.
014500     PERFORM 250-TOKENIZE THRU 250-EXIT.
014600     IF WS-TOKEN-COUNT = 0
014700         SET ABSN-NO-KEY TO TRUE
014800         GO TO 000-EXIT.
014900     PERFORM 300-CLASSIFY-STYLE THRU 300-EXIT.
015000     PERFORM 400-BUILD-KEY-AND-DISPLAY THRU 400-EXIT.
015100     SET ABSN-KEY-OK TO TRUE.
015200 000-EXIT.
015300     GOBACK.
015400
015500*    THE USUAL REVERSE/REPLACE-LOW-VALUES/TALLY-LEADING-SPACES
015600*    TRICK TELLS US WHERE THE TEXT ACTUALLY ENDS
015700 050-TRIM-RAW-NAME.
015800     MOVE 0 TO WS-RAW-LTH.
015900     PERFORM 051-TEST-ONE-CHAR THRU 051-EXIT
016000         VARYING WS-SCAN-IDX FROM 60 BY -1
016100         UNTIL WS-SCAN-IDX = 0 OR WS-RAW-LTH NOT = 0.
016200 050-EXIT.
016300     EXIT.
016400
016500 051-TEST-ONE-CHAR.
016600     IF WS-RAW-CHR(WS-SCAN-IDX) NOT = SPACE
016700         MOVE WS-SCAN-IDX TO WS-RAW-LTH.
016800 051-EXIT.
016900     EXIT.
017000
017100*    RULE 1 - FIRST "/" NOT IMMEDIATELY FOLLOWED BY A DIGIT
017200*    SPLITS THE STRING; TEXT AFTER IT IS THE NOTE.
017300 100-SPLIT-NOTE.
017400     MOVE 0 TO WS-SLASH-POS.
017500     PERFORM 101-TEST-ONE-CHAR THRU 101-EXIT
017600         VARYING WS-SCAN-IDX FROM 1 BY 1
017700         UNTIL WS-SCAN-IDX > WS-RAW-LTH OR WS-SLASH-POS NOT = 0.
017800 100-FOUND.
017900     IF WS-SLASH-POS = 0
018000         MOVE WS-RAW-TRIMMED(1:WS-RAW-LTH) TO WS-NAME-PART
018100         MOVE WS-RAW-LTH TO WS-NAME-PART-LTH
018200     ELSE
018300         IF WS-SLASH-POS = WS-RAW-LTH
018400             MOVE WS-RAW-TRIMMED(1:WS-SLASH-POS - 1)
018500                                        TO WS-NAME-PART
018600             COMPUTE WS-NAME-PART-LTH = WS-SLASH-POS - 1
018700         ELSE
018800             MOVE WS-RAW-TRIMMED(1:WS-SLASH-POS - 1)
018900                                        TO WS-NAME-PART
019000             COMPUTE WS-NAME-PART-LTH = WS-SLASH-POS - 1
019100             MOVE WS-RAW-TRIMMED(WS-SLASH-POS + 1:
019200                  WS-RAW-LTH - WS-SLASH-POS) TO ABSN-NOTE
019300         END-IF
019400     END-IF.
019500 100-EXIT.
019600     EXIT.
019700
019800 101-TEST-ONE-CHAR.
019900     IF WS-RAW-CHR(WS-SCAN-IDX) = "/"
020000         IF WS-SCAN-IDX = WS-RAW-LTH
020100             MOVE WS-SCAN-IDX TO WS-SLASH-POS
020200         ELSE
020300             IF WS-RAW-CHR(WS-SCAN-IDX + 1) NOT NUMERIC
020400                 MOVE WS-SCAN-IDX TO WS-SLASH-POS
020500             END-IF
020600         END-IF
020700     END-IF.
020800 101-EXIT.
020900     EXIT.
021000
021100*    RULE 2 - FIRST "(" ... ")" PAIR IN THE NAME PART IS THE
021200*    NICKNAME, THEN IT IS REMOVED FROM THE NAME PART.
021300 200-EXTRACT-NICKNAME.
021400     MOVE 0 TO WS-LPAREN-POS, WS-RPAREN-POS.
021500     PERFORM 201-TEST-LPAREN THRU 201-EXIT
021600         VARYING WS-SCAN-IDX FROM 1 BY 1
021700         UNTIL WS-SCAN-IDX > WS-NAME-PART-LTH
021800         OR WS-LPAREN-POS NOT = 0.
021900 200-FOUND-L.
022000     IF WS-LPAREN-POS = 0
022100         GO TO 200-EXIT.
022200     PERFORM 202-TEST-RPAREN THRU 202-EXIT
022300         VARYING WS-SCAN-IDX FROM WS-LPAREN-POS + 1 BY 1
022400         UNTIL WS-SCAN-IDX > WS-NAME-PART-LTH
022500         OR WS-RPAREN-POS NOT = 0.
022600 200-FOUND-R.
022700     IF WS-RPAREN-POS = 0
022800         GO TO 200-EXIT.
022900     IF WS-RPAREN-POS > WS-LPAREN-POS + 1
023000         MOVE WS-NAME-PART(WS-LPAREN-POS + 1:
023100              WS-RPAREN-POS - WS-LPAREN-POS - 1)
023200                                        TO ABSN-NICKNAME
023300     END-IF.
023400*    SQUEEZE THE PARENTHESIZED RUN OUT OF THE NAME PART
023500     MOVE SPACES TO WS-RAW-TRIMMED.
023600     STRING WS-NAME-PART(1:WS-LPAREN-POS - 1) DELIMITED BY SIZE
023700            " " DELIMITED BY SIZE
023800            WS-NAME-PART(WS-RPAREN-POS + 1:
023900                 WS-NAME-PART-LTH - WS-RPAREN-POS)
024000                 DELIMITED BY SIZE
024100            INTO WS-RAW-TRIMMED.
024200     MOVE WS-RAW-TRIMMED TO WS-NAME-PART.
024300     PERFORM 050-TRIM-RAW-NAME THRU 050-EXIT.
024400     MOVE WS-RAW-LTH TO WS-NAME-PART-LTH.
024500 200-EXIT.
024600     EXIT.
024700
024800 201-TEST-LPAREN.
024900     IF WS-NAME-PART(WS-SCAN-IDX:1) = "("
025000         MOVE WS-SCAN-IDX TO WS-LPAREN-POS.
025100 201-EXIT.
025200     EXIT.
025300
025400 202-TEST-RPAREN.
025500     IF WS-NAME-PART(WS-SCAN-IDX:1) = ")"
025600         MOVE WS-SCAN-IDX TO WS-RPAREN-POS.
025700 202-EXIT.
025800     EXIT.
025900
026000 250-TOKENIZE.
026100     MOVE SPACES TO WS-TOKEN-TABLE.
026200     MOVE 0 TO WS-TOKEN-COUNT.
026300     UNSTRING WS-NAME-PART(1:WS-NAME-PART-LTH)
026400         DELIMITED BY ALL SPACES
026500         INTO WS-TOKEN(1) WS-TOKEN(2) WS-TOKEN(3)
026600              WS-TOKEN(4) WS-TOKEN(5)
026700         TALLYING IN WS-TOKEN-COUNT.
026800 250-EXIT.
026900     EXIT.
027000
027100*    RULE 3 - FOREIGN STYLE (PREFIX IS ITS OWN TOKEN) VS THAI
027200*    STYLE (PREFIX FUSED TO THE FRONT OF TOKEN 1).
027300 300-CLASSIFY-STYLE.
027400     IF WS-TOKEN(1) = WS-PFX-NAI OR WS-TOKEN(1) = WS-PFX-NANG
027500                      OR WS-TOKEN(1) = WS-PFX-NANGSAO
027600         SET WS-FOREIGN-STYLE TO TRUE
027700         MOVE WS-TOKEN(1) TO ABSN-PREFIX
027800         MOVE WS-TOKEN(2) TO ABSN-FIRST-NAME
027900         MOVE WS-TOKEN(3) TO ABSN-LAST-NAME
028000         GO TO 300-EXIT.
028100     PERFORM 301-TEST-ABBR-STANDALONE THRU 301-EXIT
028200         VARYING WS-ABBR-SUB FROM 1 BY 1
028300         UNTIL WS-ABBR-SUB > 4 OR WS-FOREIGN-STYLE.
028400     IF WS-FOREIGN-STYLE
028500         GO TO 300-EXIT.
028600*    NOT A STAND-ALONE PREFIX TOKEN - TRY FUSED (THAI STYLE),
028700*    CHECKED NANGSAO-FAMILY / NANG / NAI IN THAT ORDER
028800     SET WS-THAI-STYLE TO TRUE.
028900     MOVE WS-TOKEN(2) TO ABSN-LAST-NAME.
029000     MOVE "N" TO WS-PFX-FOUND-SW.
029100     PERFORM 303-TEST-ABBR-FUSED THRU 303-EXIT
029200         VARYING WS-ABBR-SUB FROM 1 BY 1
029300         UNTIL WS-ABBR-SUB > 4 OR WS-PFX-FOUND.
029400     IF WS-PFX-FOUND
029500         GO TO 300-EXIT.
029600     IF WS-TOKEN(1)(1:WS-PFX-NANGSAO-LEN) = WS-PFX-NANGSAO(1:
029700                                          WS-PFX-NANGSAO-LEN)
029800         MOVE WS-PFX-NANGSAO TO ABSN-PREFIX
029900         MOVE WS-TOKEN(1)(WS-PFX-NANGSAO-LEN + 1:
030000                    25 - WS-PFX-NANGSAO-LEN) TO ABSN-FIRST-NAME
030100         GO TO 300-EXIT.
030200     IF WS-TOKEN(1)(1:WS-PFX-NANG-LEN) = WS-PFX-NANG(1:
030300                                          WS-PFX-NANG-LEN)
030400         MOVE WS-PFX-NANG TO ABSN-PREFIX
030500         MOVE WS-TOKEN(1)(WS-PFX-NANG-LEN + 1:
030600                    25 - WS-PFX-NANG-LEN) TO ABSN-FIRST-NAME
030700         GO TO 300-EXIT.
030800     IF WS-TOKEN(1)(1:WS-PFX-NAI-LEN) = WS-PFX-NAI(1:
030900                                         WS-PFX-NAI-LEN)
031000         MOVE WS-PFX-NAI TO ABSN-PREFIX
031100         MOVE WS-TOKEN(1)(WS-PFX-NAI-LEN + 1:
031200                    25 - WS-PFX-NAI-LEN) TO ABSN-FIRST-NAME
031300         GO TO 300-EXIT.
031400*    NO PREFIX OF ANY KIND - TOKEN 1 IS THE WHOLE FIRST NAME
031500     MOVE SPACES TO ABSN-PREFIX.
031600     MOVE WS-TOKEN(1) TO ABSN-FIRST-NAME.
031700 300-EXIT.
031800     EXIT.
031900
032000 301-TEST-ABBR-STANDALONE.
032100     IF WS-TOKEN(1) = WS-ABBR-TXT(WS-ABBR-SUB)
032200         SET WS-FOREIGN-STYLE TO TRUE
032300         MOVE WS-PFX-NANGSAO TO ABSN-PREFIX
032400         MOVE WS-TOKEN(2) TO ABSN-FIRST-NAME
032500         MOVE WS-TOKEN(3) TO ABSN-LAST-NAME.
032600 301-EXIT.
032700     EXIT.
032800
032900 303-TEST-ABBR-FUSED.
033000     IF WS-TOKEN(1)(1:WS-ABBR-LEN(WS-ABBR-SUB)) =
033100             WS-ABBR-TXT(WS-ABBR-SUB)(1:
033200                         WS-ABBR-LEN(WS-ABBR-SUB))
033300         MOVE WS-PFX-NANGSAO TO ABSN-PREFIX
033400         MOVE WS-TOKEN(1)(WS-ABBR-LEN(WS-ABBR-SUB) + 1:25 -
033500                          WS-ABBR-LEN(WS-ABBR-SUB))
033600                                    TO ABSN-FIRST-NAME
033700         SET WS-PFX-FOUND TO TRUE.
033800 303-EXIT.
033900     EXIT.
034000
034100*    NAME-KEY = PREFIX|FIRST-NAME|LAST-NAME (NICKNAME EXCLUDED)
034200*    DISPLAY-NAME = PREFIX FIRST-NAME LAST-NAME (NICKNAME),
034300*    SINGLE-SPACED, NICKNAME PARENS ONLY WHEN PRESENT.
034400 400-BUILD-KEY-AND-DISPLAY.
034500     STRING ABSN-PREFIX DELIMITED BY SPACE
034600            "|" DELIMITED BY SIZE
034700            ABSN-FIRST-NAME DELIMITED BY SPACE
034800            "|" DELIMITED BY SIZE
034900            ABSN-LAST-NAME DELIMITED BY SPACE
035000            INTO ABSN-NAME-KEY.
035100*    NO-PREFIX ROWS (ABSN-PREFIX = SPACES AT 300) SKIP THE
035200*    PREFIX/FIRST-NAME SEPARATOR SO DISPLAY-NAME DOES NOT
035300*    COME OUT WITH A LEADING BLANK.
035400     IF ABSN-PREFIX = SPACES
035500         IF ABSN-NICKNAME = SPACES
035600             STRING ABSN-FIRST-NAME DELIMITED BY SPACE
035700                    " " DELIMITED BY SIZE
035800                    ABSN-LAST-NAME DELIMITED BY SPACE
035900                    INTO ABSN-DISPLAY-NAME
036000         ELSE
036100             STRING ABSN-FIRST-NAME DELIMITED BY SPACE
036200                    " " DELIMITED BY SIZE
036300                    ABSN-LAST-NAME DELIMITED BY SPACE
036400                    " (" DELIMITED BY SIZE
036500                    ABSN-NICKNAME DELIMITED BY SPACE
036600                    ")" DELIMITED BY SIZE
036700                    INTO ABSN-DISPLAY-NAME
036800         END-IF
036900     ELSE
037000         IF ABSN-NICKNAME = SPACES
037100             STRING ABSN-PREFIX DELIMITED BY SPACE
037200                    " " DELIMITED BY SIZE
037300                    ABSN-FIRST-NAME DELIMITED BY SPACE
037400                    " " DELIMITED BY SIZE
037500                    ABSN-LAST-NAME DELIMITED BY SPACE
037600                    INTO ABSN-DISPLAY-NAME
037700         ELSE
037800             STRING ABSN-PREFIX DELIMITED BY SPACE
037900                    " " DELIMITED BY SIZE
038000                    ABSN-FIRST-NAME DELIMITED BY SPACE
038100                    " " DELIMITED BY SIZE
038200                    ABSN-LAST-NAME DELIMITED BY SPACE
038300                    " (" DELIMITED BY SIZE
038400                    ABSN-NICKNAME DELIMITED BY SPACE
038500                    ")" DELIMITED BY SIZE
038600                    INTO ABSN-DISPLAY-NAME
038700         END-IF
038800     END-IF.
038900 400-EXIT.
039000     EXIT.
