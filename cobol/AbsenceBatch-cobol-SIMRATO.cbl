000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  SIMRATO.
000400 AUTHOR. S RATTANAKORN.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 02/09/87.
000700 DATE-COMPILED. 02/09/87.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100*REMARKS.
001200*
001300*    TWO ENTRY POINTS, SELECTED BY LK-SIMRATO-FUNCTION:
001400*
001500*    "S" - RATCLIFF/OBERSHELP STRING SIMILARITY OF LK-STRING-A
001600*          AGAINST LK-STRING-B, CASE-INSENSITIVE, RETURNED AS
001700*          LK-SIMILARITY 0.00 - 1.00.  FIND THE LONGEST COMMON
001800*          CONTIGUOUS BLOCK, THEN DO THE SAME TO WHAT IS LEFT ON
001900*          EITHER SIDE OF IT, UNTIL NOTHING MORE MATCHES.  NO
002000*          COMPILER SUPPORTS CALLING ITSELF ON THIS SHOP'S BOXEN
002100*          SO THE LEFT/RIGHT PIECES ARE WORKED OFF AN EXPLICIT
002200*          STACK TABLE INSTEAD OF TRUE RECURSION.
002300*    "N" - NICKNAME IDENTITY OF TWO DISPLAY-NAME FIELDS, RETURNED
002400*          AS LK-NICKNAMES-MATCH-SW "Y"/"N".
002500*
002600*CHANGE LOG.
002700* 02/09/87 SR  REQ-2266   ORIGINAL - BUILT ON THE SHOP'S USUAL
002800*                         LINKAGE-DRIVEN CALCULATE-AND-RETURN
002900*                         SHAPE (TYPE SWITCH ON ENTRY, ONE
003000*                         RETURN-CD STYLE FIELD).
003100* 21/09/87 SR  REQ-2281   MOVED THE 0.85 THRESHOLD OUT OF HERE -
003200*                         CALLERS COMPARE LK-SIMILARITY THEMSELVES
003300*                         SO ABSMATCH SETS ITS OWN CUTOFF.
003400* 11/04/92 SR  REQ-2418   ADDED THE UPSI-0 SYSOUT TRACE TO MATCH
003500*                         NAMEKEY'S - SAME AGGR/MATCH DEBUGGING
003600*                         REQUEST COVERED BOTH PROGRAMS AT ONCE.
003700* 19/11/98 SR  Y2K-021   CENTURY COMPLIANCE REVIEW - PROGRAM HOLDS
003800*                         NO DATE FIELDS, ONLY STRING/RATIO WORK.
003900*                         NO CODE CHANGE REQUIRED.
004000* 08/07/03 MK  REQ-2477   NAMEKEY'S นางสาว FUSED-PREFIX FIX ALSO
004100*                         NEEDED A LOOK HERE - CONFIRMED THE "N"
004200*                         NICKNAME-IDENTITY ENTRY POINT COMPARES
004300*                         ON LK-STRING-A/B AS PASSED AND DOES NOT
004400*                         DO ITS OWN PREFIX STRIPPING, SO NO CODE
004500*                         CHANGE REQUIRED HERE EITHER.
004600******************************************************************
004700
004800 ENVIRONMENT DIVISION.
004900 CONFIGURATION SECTION.
005000 SOURCE-COMPUTER. IBM-390.
005100 OBJECT-COMPUTER. IBM-390.
005200 SPECIAL-NAMES.
005300     UPSI-0 ON STATUS IS WS-TRACE-SW-ON.                          REQ-2418
005400 INPUT-OUTPUT SECTION.
005500
005600 DATA DIVISION.
005700 FILE SECTION.
005800
005900 WORKING-STORAGE SECTION.
006000 01  WS-WORK-STRINGS.
006100     05  WS-STR-A                PIC X(70).
006200     05  WS-STR-B                PIC X(70).
006300     05  WS-STR-A-LEN             PIC 9(02) COMP.
006400     05  WS-STR-B-LEN             PIC 9(02) COMP.
006500
006600 01  WS-STR-A-R REDEFINES WS-STR-A.
006700     05  WS-A-CHR                PIC X(01) OCCURS 70 TIMES.
006800 01  WS-STR-B-R REDEFINES WS-STR-B.
006900     05  WS-B-CHR                PIC X(01) OCCURS 70 TIMES.
007000
007100*    EXPLICIT STACK - EACH ENTRY IS A (A-FROM,A-TO,B-FROM,B-TO)
007200*    SUBSTRING PAIR STILL WAITING TO BE MATCHED AGAINST EACH
007300*    OTHER.  PUSHED FOR THE LEFT AND RIGHT REMAINDERS OF EVERY
007400*    BLOCK FOUND, POPPED UNTIL THE STACK RUNS DRY.
007500 01  WS-MATCH-STACK.
007600     05  WS-STACK-TOP            PIC 9(02) COMP VALUE 0.
007700     05  WS-STACK-ENT OCCURS 20 TIMES.
007800         10  WS-SE-A-FROM        PIC 9(02) COMP.
007900         10  WS-SE-A-TO          PIC 9(02) COMP.
008000         10  WS-SE-B-FROM        PIC 9(02) COMP.
008100         10  WS-SE-B-TO          PIC 9(02) COMP.
008200
008300 01  WS-CURRENT-PAIR.
008400     05  WS-CUR-A-FROM           PIC 9(02) COMP.
008500     05  WS-CUR-A-TO             PIC 9(02) COMP.
008600     05  WS-CUR-B-FROM           PIC 9(02) COMP.
008700     05  WS-CUR-B-TO             PIC 9(02) COMP.
008800
008900 01  WS-BEST-BLOCK.
009000     05  WS-BEST-LEN             PIC 9(02) COMP.
009100     05  WS-BEST-A-POS           PIC 9(02) COMP.
009200     05  WS-BEST-B-POS           PIC 9(02) COMP.
009300*    RAW BYTE VIEW OF BEST-BLOCK - PICKED UP BY THE UPSI-0        REQ-2418
009400*    TRACE WHEN THE THREE COUNTERS ALONE DO NOT SAY ENOUGH.       REQ-2418
009500 01  WS-BEST-BLOCK-BYTES REDEFINES WS-BEST-BLOCK PIC X(06).       REQ-2418
009600
009700 01  WS-SCAN-COUNTERS.
009800     05  WS-I                    PIC 9(02) COMP.
009900     05  WS-J                    PIC 9(02) COMP.
010000     05  WS-RUN-LEN              PIC 9(02) COMP.
010100     05  WS-MATCHED-TOTAL        PIC 9(03) COMP.
010200     05  WS-LOOP-SAFETY          PIC 9(03) COMP.
010300     05  WS-MISMATCH-SW          PIC X(01).
010400         88  WS-MISMATCH             VALUE "Y".
010500
010600*    NICKNAME-IDENTITY SCRATCH - REUSES THE PAREN/TOKEN SCAN
010700*    NAMEKEY ALREADY USES, ON THE DISPLAY-NAME FIELDS INSTEAD
010800*    OF THE RAW NAME FIELD.
010900 01  WS-NICK-SCRATCH.
011000     05  WS-NICK-A               PIC X(15).
011100     05  WS-NICK-B                PIC X(15).
011200     05  WS-LPAREN-POS            PIC 9(02) COMP.
011300     05  WS-RPAREN-POS            PIC 9(02) COMP.
011400     05  WS-SHORT-SW-A            PIC X(01).
011500     05  WS-TOKEN-COUNT          PIC 9(02) COMP.
011600     05  WS-TOKEN-TBL OCCURS 3 TIMES PIC X(25).
011700     05  WS-PFX-NAI              PIC X(18) VALUE "นาย".
011800     05  WS-PFX-NANG             PIC X(18) VALUE "นาง".
011900     05  WS-PFX-NANGSAO          PIC X(18) VALUE "นางสาว".
012000
012100*    UPSI-0 UP ON THE JCL EXEC CARD TURNS ON A ONE-LINE SYSOUT
012200*    TRACE OF EACH RATIO SIMRATO HANDS BACK TO ABSMATCH.
012300 01  WS-TRACE-SWITCHES.                                           REQ-2418
012400     05  WS-TRACE-SW-ON          PIC X(01).                       REQ-2418
012500         88  WS-TRACE-SW-ON-88       VALUE "1".                   REQ-2418
012600         88  WS-TRACE-SW-OFF-88      VALUE "0".                   REQ-2418
012700     05  FILLER                  PIC X(09).                       REQ-2418
012800
012900 LINKAGE SECTION.
013000 01  LK-SIMRATO-FUNCTION         PIC X(01).
013100     88  LK-FN-SIMILARITY            VALUE "S".
013200     88  LK-FN-NICKNAME-ID           VALUE "N".
013300 01  LK-STRING-A                 PIC X(70).
013400 01  LK-STRING-B                 PIC X(70).
013500 01  LK-SIMILARITY               PIC 9V99.
013600 01  LK-NICKNAMES-MATCH-SW       PIC X(01).
013700     88  LK-NICKNAMES-MATCH          VALUE "Y".
013800
013900 PROCEDURE DIVISION USING LK-SIMRATO-FUNCTION, LK-STRING-A,
014000                           LK-STRING-B, LK-SIMILARITY,
014100                           LK-NICKNAMES-MATCH-SW.
014200 000-MAINLINE.
014300     IF LK-FN-SIMILARITY
014400         PERFORM 100-SIMILARITY THRU 100-EXIT
014500     ELSE
014600         PERFORM 200-NICKNAME-IDENTITY THRU 200-EXIT.
014700     IF WS-TRACE-SW-ON-88                                         REQ-2418
014800         DISPLAY "SIMRATO TRACE - A [" LK-STRING-A "] B ["        REQ-2418
014900                 LK-STRING-B "] RATIO " LK-SIMILARITY.            REQ-2418
015000     GOBACK.
015100
015200*    100-SIMILARITY - 2 * MATCHED / (LEN(A) + LEN(B))
015300 100-SIMILARITY.
015400     MOVE LK-STRING-A TO WS-STR-A.
015500     MOVE LK-STRING-B TO WS-STR-B.
015600     INSPECT WS-STR-A CONVERTING
015700         "abcdefghijklmnopqrstuvwxyz" TO
015800         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
015900     INSPECT WS-STR-B CONVERTING
016000         "abcdefghijklmnopqrstuvwxyz" TO
016100         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
016200     PERFORM 110-LENGTH-A THRU 110-EXIT.
016300     MOVE 0 TO WS-MATCHED-TOTAL, WS-STACK-TOP, WS-LOOP-SAFETY.
016400     IF WS-STR-A-LEN = 0 OR WS-STR-B-LEN = 0
016500         MOVE 0 TO LK-SIMILARITY
016600         GO TO 100-EXIT.
016700     PERFORM 130-PUSH-STACK.
016800     PERFORM 150-WORK-STACK THRU 150-EXIT
016900         UNTIL WS-STACK-TOP = 0 OR WS-LOOP-SAFETY > 200.
017000     COMPUTE LK-SIMILARITY ROUNDED =
017100         (2 * WS-MATCHED-TOTAL) / (WS-STR-A-LEN + WS-STR-B-LEN).
017200 100-EXIT.
017300     EXIT.
017400
017500 110-LENGTH-A.
017600     MOVE 0 TO WS-STR-A-LEN.
017700     PERFORM 111-TEST-ONE-A-CHAR THRU 111-EXIT
017800         VARYING WS-I FROM 70 BY -1
017900         UNTIL WS-I = 0 OR WS-STR-A-LEN NOT = 0.
018000 115-LENGTH-B.
018100     MOVE 0 TO WS-STR-B-LEN.
018200     PERFORM 116-TEST-ONE-B-CHAR THRU 116-EXIT
018300         VARYING WS-I FROM 70 BY -1
018400         UNTIL WS-I = 0 OR WS-STR-B-LEN NOT = 0.
018500 110-EXIT.
018600     EXIT.
018700
018800 111-TEST-ONE-A-CHAR.
018900     IF WS-A-CHR(WS-I) NOT = SPACE
019000         MOVE WS-I TO WS-STR-A-LEN.
019100 111-EXIT.
019200     EXIT.
019300
019400 116-TEST-ONE-B-CHAR.
019500     IF WS-B-CHR(WS-I) NOT = SPACE
019600         MOVE WS-I TO WS-STR-B-LEN.
019700 116-EXIT.
019800     EXIT.
019900
020000 130-PUSH-STACK.
020100     ADD 1 TO WS-STACK-TOP.
020200     MOVE 1 TO WS-SE-A-FROM(WS-STACK-TOP).
020300     MOVE WS-STR-A-LEN TO WS-SE-A-TO(WS-STACK-TOP).
020400     MOVE 1 TO WS-SE-B-FROM(WS-STACK-TOP).
020500     MOVE WS-STR-B-LEN TO WS-SE-B-TO(WS-STACK-TOP).
020600
020700*    POP ONE PAIR, FIND ITS LONGEST COMMON BLOCK, PUSH THE
020800*    LEFT AND RIGHT REMAINDERS BACK ON FOR ANOTHER ROUND.
020900 150-WORK-STACK.
021000     ADD 1 TO WS-LOOP-SAFETY.
021100     MOVE WS-SE-A-FROM(WS-STACK-TOP) TO WS-CUR-A-FROM.
021200     MOVE WS-SE-A-TO(WS-STACK-TOP) TO WS-CUR-A-TO.
021300     MOVE WS-SE-B-FROM(WS-STACK-TOP) TO WS-CUR-B-FROM.
021400     MOVE WS-SE-B-TO(WS-STACK-TOP) TO WS-CUR-B-TO.
021500     SUBTRACT 1 FROM WS-STACK-TOP.
021600     IF WS-CUR-A-FROM > WS-CUR-A-TO OR
021700                WS-CUR-B-FROM > WS-CUR-B-TO
021800         GO TO 150-EXIT.
021900     PERFORM 160-FIND-BEST-BLOCK THRU 160-EXIT.
022000     IF WS-BEST-LEN = 0
022100         GO TO 150-EXIT.
022200     ADD WS-BEST-LEN TO WS-MATCHED-TOTAL.
022300*    RIGHT REMAINDER FIRST SO THE LEFT REMAINDER POPS NEXT -
022400*    ORDER DOES NOT CHANGE THE TOTAL, ONLY THE SCAN SEQUENCE
022500     IF WS-BEST-A-POS + WS-BEST-LEN <= WS-CUR-A-TO AND
022600                WS-BEST-B-POS + WS-BEST-LEN <= WS-CUR-B-TO
022700         ADD 1 TO WS-STACK-TOP
022800         COMPUTE WS-SE-A-FROM(WS-STACK-TOP) =
022900                    WS-BEST-A-POS + WS-BEST-LEN
023000         MOVE WS-CUR-A-TO TO WS-SE-A-TO(WS-STACK-TOP)
023100         COMPUTE WS-SE-B-FROM(WS-STACK-TOP) =
023200                    WS-BEST-B-POS + WS-BEST-LEN
023300         MOVE WS-CUR-B-TO TO WS-SE-B-TO(WS-STACK-TOP)
023400     END-IF.
023500     IF WS-BEST-A-POS > WS-CUR-A-FROM AND
023600                WS-BEST-B-POS > WS-CUR-B-FROM
023700         ADD 1 TO WS-STACK-TOP
023800         MOVE WS-CUR-A-FROM TO WS-SE-A-FROM(WS-STACK-TOP)
023900         COMPUTE WS-SE-A-TO(WS-STACK-TOP) = WS-BEST-A-POS - 1
024000         MOVE WS-CUR-B-FROM TO WS-SE-B-FROM(WS-STACK-TOP)
024100         COMPUTE WS-SE-B-TO(WS-STACK-TOP) = WS-BEST-B-POS - 1
024200     END-IF.
024300 150-EXIT.
024400     EXIT.
024500
024600*    LONGEST RUN OF EQUAL CHARACTERS STARTING AT SOME I IN A
024700*    AND SOME J IN B, BOTH WITHIN THE CURRENT PAIR'S BOUNDS
024800 160-FIND-BEST-BLOCK.
024900     MOVE 0 TO WS-BEST-LEN, WS-BEST-A-POS, WS-BEST-B-POS.
025000     PERFORM 161-SCAN-A-POS THRU 161-EXIT
025100         VARYING WS-I FROM WS-CUR-A-FROM BY 1
025200         UNTIL WS-I > WS-CUR-A-TO.
025300 160-EXIT.
025400     EXIT.
025500
025600 161-SCAN-A-POS.
025700     PERFORM 162-SCAN-B-POS THRU 162-EXIT
025800         VARYING WS-J FROM WS-CUR-B-FROM BY 1
025900         UNTIL WS-J > WS-CUR-B-TO.
026000 161-EXIT.
026100     EXIT.
026200
026300 162-SCAN-B-POS.
026400     IF WS-A-CHR(WS-I) = WS-B-CHR(WS-J)
026500         PERFORM 170-RUN-LENGTH THRU 170-EXIT
026600         IF WS-RUN-LEN > WS-BEST-LEN
026700             MOVE WS-RUN-LEN TO WS-BEST-LEN
026800             MOVE WS-I TO WS-BEST-A-POS
026900             MOVE WS-J TO WS-BEST-B-POS
027000         END-IF
027100     END-IF.
027200 162-EXIT.
027300     EXIT.
027400
027500 170-RUN-LENGTH.
027600     MOVE 0 TO WS-RUN-LEN.
027700     MOVE "N" TO WS-MISMATCH-SW.
027800     PERFORM 171-TEST-ONE-POS THRU 171-EXIT
027900         VARYING WS-LOOP-SAFETY FROM 0 BY 1
028000         UNTIL WS-I + WS-RUN-LEN > WS-CUR-A-TO
028100            OR WS-J + WS-RUN-LEN > WS-CUR-B-TO
028200            OR WS-MISMATCH.
028300 170-EXIT.
028400     EXIT.
028500
028600 171-TEST-ONE-POS.
028700     IF WS-A-CHR(WS-I + WS-RUN-LEN) =
028800                WS-B-CHR(WS-J + WS-RUN-LEN)
028900         ADD 1 TO WS-RUN-LEN
029000     ELSE
029100         SET WS-MISMATCH TO TRUE.
029200 171-EXIT.
029300     EXIT.
029400
029500*    NICKNAME IDENTITY - SEE SPEC: EITHER BOTH CARRY A
029600*    PARENTHESIZED NICKNAME AND THEY ARE EQUAL, OR ONE IS A
029700*    "SHORT THAI NAME" (PREFIX + ONE WORD, NOTHING ELSE) AND
029800*    ITS WORD EQUALS THE OTHER'S NICKNAME, OR BOTH ARE SHORT
029900*    THAI NAMES WITH THE SAME WORD.
030000 200-NICKNAME-IDENTITY.
030100     MOVE "N" TO LK-NICKNAMES-MATCH-SW.
030200     MOVE LK-STRING-A TO WS-STR-A.
030300     PERFORM 210-GET-NICK-OR-SHORT THRU 210-EXIT.
030400     MOVE WS-NICK-A TO WS-NICK-B.
030500     MOVE LK-STRING-B TO WS-STR-A.
030600     PERFORM 210-GET-NICK-OR-SHORT THRU 210-EXIT.
030700*    WS-NICK-B NOW HOLDS STRING-A'S RESULT, WS-NICK-A STRING-B'S -
030800*    ANY COMBINATION OF PAREN-NICKNAME / SHORT-NAME-WORD THAT
030900*    COMES OUT EQUAL ON BOTH SIDES SATISFIES ALL THREE SPEC RULES
031000     IF WS-NICK-A NOT = SPACES AND WS-NICK-B NOT = SPACES
031100         IF WS-NICK-A = WS-NICK-B
031200             MOVE "Y" TO LK-NICKNAMES-MATCH-SW
031300         END-IF
031400     END-IF.
031500 200-EXIT.
031600     EXIT.
031700
031800*    LEAVES EITHER THE PARENTHESIZED NICKNAME, OR (IF THE NAME
031900*    IS "PREFIX + ONE WORD" AND NOTHING ELSE) THAT ONE WORD
032000*    WITH WS-SHORT-SW-A SET TO "S", IN WS-NICK-A.
032100 210-GET-NICK-OR-SHORT.
032200     MOVE SPACES TO WS-NICK-A.
032300     MOVE "N" TO WS-SHORT-SW-A.
032400     MOVE 0 TO WS-LPAREN-POS, WS-RPAREN-POS.
032500     PERFORM 211-TEST-ONE-CHAR THRU 211-EXIT
032600         VARYING WS-I FROM 1 BY 1 UNTIL WS-I > 70.
032700     IF WS-LPAREN-POS NOT = 0 AND WS-RPAREN-POS > WS-LPAREN-POS
032800         MOVE WS-STR-A(WS-LPAREN-POS + 1:
032900              WS-RPAREN-POS - WS-LPAREN-POS - 1) TO WS-NICK-A
033000         GO TO 210-EXIT.
033100*    NO NICKNAME PARENS - IS THIS "PREFIX WORD" AND NOTHING ELSE?
033200     MOVE SPACES TO WS-TOKEN-TBL (1), WS-TOKEN-TBL (2),
033300                    WS-TOKEN-TBL (3).
033400     MOVE 0 TO WS-TOKEN-COUNT.
033500     UNSTRING WS-STR-A DELIMITED BY ALL SPACES
033600         INTO WS-TOKEN-TBL(1) WS-TOKEN-TBL(2) WS-TOKEN-TBL(3)
033700         TALLYING IN WS-TOKEN-COUNT.
033800     IF WS-TOKEN-COUNT = 2
033900         IF WS-TOKEN-TBL(1) = WS-PFX-NAI OR
034000                    WS-TOKEN-TBL(1) = WS-PFX-NANG OR
034100                    WS-TOKEN-TBL(1) = WS-PFX-NANGSAO
034200             MOVE WS-TOKEN-TBL(2) TO WS-NICK-A
034300             MOVE "S" TO WS-SHORT-SW-A
034400         END-IF
034500     END-IF.
034600 210-EXIT.
034700     EXIT.
034800
034900 211-TEST-ONE-CHAR.
035000     IF WS-A-CHR(WS-I) = "(" AND WS-LPAREN-POS = 0
035100         MOVE WS-I TO WS-LPAREN-POS.
035200     IF WS-A-CHR(WS-I) = ")" AND WS-RPAREN-POS = 0
035300         MOVE WS-I TO WS-RPAREN-POS.
035400 211-EXIT.
035500     EXIT.
