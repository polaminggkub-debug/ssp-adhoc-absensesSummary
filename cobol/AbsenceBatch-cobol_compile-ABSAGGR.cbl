000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  ABSAGGR.
000300 AUTHOR. P SOMBOON.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 04/18/88.
000600 DATE-COMPILED. 04/18/88.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM TAKES THE NORMALIZED MONTHLY ROWS
001300*          ABSEXTR WROTE AND COLLAPSES THEM DOWN TO ONE RECORD
001400*          PER EMPLOYEE FOR THE YEAR.  AN EMPLOYEE CAN SHOW UP
001500*          UNDER THE SAME ID EVERY MONTH, UNDER NO ID AT ALL SOME
001600*          MONTHS, OR (WORST CASE) UNDER AN ID THAT GOT REUSED
001700*          FOR A DIFFERENT PERSON PARTWAY THROUGH THE YEAR - THIS
001800*          PROGRAM SORTS ALL OF THAT OUT IN TWO PASSES AND
001900*          RECORDS WHY IT MERGED WHAT IT MERGED.
002000*
002100******************************************************************
002200
002300         INPUT FILE              -   ABSDALY (NORMALIZED MONTHLY
002400                                      ROWS, MONTH ORDER)
002500
002600         OUTPUT FILE             -   ABSYEAR (ONE ROW PER
002700                                      EMPLOYEE FOR THE YEAR, PRE-
002800                                      MASTER-MATCH)
002900
003000         DUMP FILE               -   SYSOUT
003100
003200******************************************************************
003300*CHANGE LOG.
003400* 04/18/88 PS  REQ-0415   ORIGINAL - ID-KEYED MERGE ONLY, NO
003500*                         REUSED-ID HANDLING, NO SAME-NAME PASS.
003600* 12/01/89 PS  REQ-0447   NAME-KEYED GROUPS ADDED FOR ROWS WITH
003700*                         NO EMPLOYEE ID (SEASONAL WORKERS).
003800* 30/09/90 PS  REQ-0481   REUSED-ID HANDLING ADDED - PAYROLL
003900*                         CONFIRMED AN ID CAN BE RETIRED AND
004000*                         HANDED TO A NEW HIRE MID-YEAR.  SIMRATO
004100*                         NAME CHECK NOW GATES WHETHER A REPEAT
004200*                         ID IS THE SAME PERSON.
004300* 14/02/92 PS  REQ-0509   PASS 2 SAME-NAME MERGE ADDED - AN
004400*                         EMPLOYEE WITHOUT AN ID SOME MONTHS AND
004500*                         WITH ONE OTHER MONTHS WAS SHOWING UP
004600*                         TWICE ON THE YEARLY TOTALS.
004700* 19/08/93 PS  REQ-0544   MERGE-REASON TEXT ADDED SO THE REPORT
004800*                         CAN EXPLAIN WHY TWO ROWS BECAME ONE -
004900*                         AUDIT ASKED FOR THIS AFTER A MERGED
005000*                         TOTAL WAS CHALLENGED.
005100* 11/05/96 MK  REQ-0611   ORIGINAL-NAMES/NOTES/MERGE-REASONS
005200*                         TABLES CAPPED (SEE WORKING-STORAGE) -
005300*                         UNBOUNDED STRING CONCATENATION WAS
005400*                         BLOWING FIELD WIDTHS ON A FEW LONG-
005500*                         TENURED EMPLOYEES.
005600* 30/11/98 MK  Y2K-017    REVIEWED FOR YEAR 2000 - WS-DATE-AREA
005700*                         BROKEN OUT BELOW CARRIES A 2-DIGIT YEAR
005800*                         FOR DISPLAY ONLY, NEVER COMPARED OR
005900*                         SORTED ON.  NO CHANGE REQUIRED.
006000* 22/03/02 RT  REQ-0702   OUTPUT SORT ORDER CORRECTED - BLANK-ID
006100*                         RECORDS WERE SORTING AHEAD OF ID'D
006200*                         RECORDS INSTEAD OF BEHIND THEM.
006300******************************************************************
006400
006500 ENVIRONMENT DIVISION.
006600 CONFIGURATION SECTION.
006700 SOURCE-COMPUTER. IBM-390.
006800 OBJECT-COMPUTER. IBM-390.
006900 SPECIAL-NAMES.
007000     C01 IS TOP-OF-FORM.
007100
007200 INPUT-OUTPUT SECTION.
007300 FILE-CONTROL.
007400     SELECT SYSOUT
007500     ASSIGN TO UT-S-SYSOUT
007600       ORGANIZATION IS SEQUENTIAL.
007700
007800     SELECT ABSDALY
007900     ASSIGN TO UT-S-ABSDALY
008000       ACCESS MODE IS SEQUENTIAL
008100       FILE STATUS IS ABSDALY-STATUS.
008200
008300     SELECT ABSYEAR
008400     ASSIGN TO UT-S-ABSYEAR
008500       ACCESS MODE IS SEQUENTIAL
008600       FILE STATUS IS ABSYEAR-STATUS.
008700
008800 DATA DIVISION.
008900 FILE SECTION.
009000 FD  SYSOUT
009100     RECORDING MODE IS F
009200     LABEL RECORDS ARE STANDARD
009300     RECORD CONTAINS 130 CHARACTERS
009400     BLOCK CONTAINS 0 RECORDS
009500     DATA RECORD IS SYSOUT-REC.
009600 01  SYSOUT-REC  PIC X(130).
009700
009800 FD  ABSDALY
009900     RECORDING MODE IS F  LABEL RECORDS ARE STANDARD
010000     BLOCK CONTAINS 0 RECORDS  RECORD CONTAINS 450 CHARACTERS
010100     DATA RECORD IS ABSDALY-REC.
010200     COPY ABSDALY.
010300
010400 FD  ABSYEAR
010500     RECORDING MODE IS F  LABEL RECORDS ARE STANDARD
010600     BLOCK CONTAINS 0 RECORDS  RECORD CONTAINS 997 CHARACTERS
010700     DATA RECORD IS ABSYEAR-REC.
010800     COPY ABSYEAR.
010900
011000 WORKING-STORAGE SECTION.
011100
011200 01  FILE-STATUS-CODES.
011300     05  ABSDALY-STATUS          PIC X(02).
011400     05  ABSYEAR-STATUS          PIC X(02).
011500         88  ABSYEAR-OK              VALUE "00".
011600
011700*    GROUP TABLE - ONE ROW PER DISTINCT EMPLOYEE IDENTITY FOUND
011800*    SO FAR.  SIZED FOR A FACTORY WORKFORCE, NOT A CITY PAYROLL -
011900*    SEE REQ-0611 IN THE CHANGE LOG ABOVE IF THIS EVER NEEDS TO
012000*    GROW.
012100 01  WS-GROUP-TABLE.
012200     05  WS-GROUP-ROW OCCURS 500 TIMES
012300                      INDEXED BY GRP-IDX.
012400         10  GRP-MERGED-AWAY-SW      PIC X(01).
012500             88  GRP-MERGED-AWAY         VALUE "Y".
012600         10  GRP-KEY-TYPE             PIC X(01).
012700             88  GRP-BY-ID                VALUE "I".
012800             88  GRP-BY-NAME              VALUE "N".
012900         10  GRP-PRIMARY-ID           PIC X(10).
013000         10  GRP-NAME-KEY             PIC X(64).
013100         10  GRP-DISPLAY-NAME         PIC X(70).
013200         10  GRP-POSITION             PIC X(30).
013300         10  GRP-DEPARTMENT           PIC X(30).
013400         10  GRP-PAY-TYPE             PIC X(10).
013500         10  GRP-TOTALS OCCURS 17 TIMES PIC S9(07)V99.
013600         10  GRP-ID-COUNT             PIC 9(02) COMP.
013700         10  GRP-ID-TBL OCCURS 10 TIMES PIC X(30).
013800         10  GRP-NAME-COUNT           PIC 9(02) COMP.
013900         10  GRP-NAME-TBL OCCURS 15 TIMES PIC X(70).
014000         10  GRP-NOTE-COUNT           PIC 9(02) COMP.
014100         10  GRP-NOTE-TBL OCCURS 10 TIMES PIC X(40).
014200         10  GRP-REASON-COUNT         PIC 9(02) COMP.
014300         10  GRP-REASON-TBL OCCURS 15 TIMES PIC X(80).
014400*        BUILT AT FINAL-SORT TIME, ONE FIELD TO COMPARE ON
014500         10  GRP-SORT-AREA.
014600             15  GRP-SORT-HAS-ID      PIC X(01).
014700             15  GRP-SORT-ID          PIC X(30).
014800             15  GRP-SORT-NAME        PIC X(70).
014900         10  GRP-SORT-KEY REDEFINES GRP-SORT-AREA PIC X(101).
015000         10  FILLER                   PIC X(20).
015100
015200 01  WS-GROUP-COUNT                  PIC 9(04) COMP VALUE 0.
015300
015400*    ORDER TABLE - BUILT AT OUTPUT TIME, ONE ENTRY PER SURVIVING
015500*    GROUP, SORTED INTO FINAL REPORT ORDER.
015600 01  WS-ORDER-TABLE.
015700     05  WS-ORDER-ROW OCCURS 500 TIMES PIC 9(04) COMP.
015800 01  WS-ORDER-COUNT                  PIC 9(04) COMP VALUE 0.
015900
016000 01  WS-SCAN-FLDS.
016100     05  WS-SCAN-SUB                 PIC 9(04) COMP.
016200     05  WS-SCAN2-SUB                PIC 9(04) COMP.
016300     05  WS-TARGET-GRP               PIC 9(04) COMP.
016400     05  WS-FOUND-SW                 PIC X(01).
016500         88  WS-FOUND                    VALUE "Y".
016600     05  WS-ALREADY-SW               PIC X(01).
016700         88  WS-ALREADY-PRESENT          VALUE "Y".
016800     05  WS-CAT-SUB                  PIC 9(02) COMP.
016900     05  WS-SWAP-SUB                 PIC 9(04) COMP.
017000     05  WS-SWAP-HOLD                PIC 9(04) COMP.
017100     05  WS-SWAP-TEXT                PIC X(80).
017200     05  WS-DID-SWAP-SW              PIC X(01).
017300         88  WS-DID-SWAP                 VALUE "Y".
017400
017500 01  WS-COUNTERS.
017600     05  WS-RAW-RECORD-COUNT         PIC 9(09) COMP.
017700     05  WS-UNIQUE-EMP-COUNT         PIC 9(07) COMP.
017800
017900 01  WS-MERGE-REASON-TEXT            PIC X(80).
018000
018100*    RUN-DATE BREAKOUT - NOT USED FOR ANY BUSINESS CALCULATION,
018200*    DISPLAY ON THE SYSOUT BANNER ONLY.
018300 01  WS-DATE-AREA.
018400     05  WS-DATE-CCYYMMDD            PIC 9(06).
018500 01  WS-DATE-BROKEN REDEFINES WS-DATE-AREA.
018600     05  WS-DATE-YY                  PIC 9(02).
018700     05  WS-DATE-MM                  PIC 9(02).
018800     05  WS-DATE-DD                  PIC 9(02).
018900
019000 01  FLAGS-AND-SWITCHES.
019100     05  EOF-ABSDALY-SW              PIC X(01) VALUE "N".
019200         88  EOF-ABSDALY                 VALUE "Y".
019300
019400 01  WS-SYSOUT-REC.
019500     05  MSG                         PIC X(80).
019600
019700 COPY ABENDREC.
019800
019900 77  ZERO-VAL                        PIC S9(1) COMP VALUE 0.
020000 77  ONE-VAL                         PIC S9(1) COMP VALUE 1.
020100
020200*    SIMRATO CALL INTERFACE
020300 01  WS-SIMRATO-FUNCTION             PIC X(01).
020400 01  WS-SIMRATO-STR-A                PIC X(70).
020500 01  WS-SIMRATO-STR-B                PIC X(70).
020600 01  WS-SIMRATO-SIMILARITY           PIC 9V99.
020700 01  WS-SIMRATO-NICK-SW              PIC X(01).
020800     88  WS-SIMRATO-NICK-MATCH           VALUE "Y".
020900
021000 PROCEDURE DIVISION.
021100     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
021200     PERFORM 300-PASS1-MERGE THRU 300-EXIT UNTIL EOF-ABSDALY.
021300     PERFORM 600-PASS2-SAME-NAME THRU 600-EXIT.
021400     PERFORM 800-FINALIZE-STRINGS THRU 800-EXIT.
021500     PERFORM 850-BUILD-ORDER-TABLE THRU 850-EXIT.
021600     PERFORM 700-WRITE-ABSYEAR THRU 700-EXIT.
021700     PERFORM 900-CLEANUP THRU 900-EXIT.
021800     MOVE ZERO TO RETURN-CODE.
021900     GOBACK.
022000
022100 000-HOUSEKEEPING.
022200     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
022300     DISPLAY "******** BEGIN JOB ABSAGGR ********".
022400     ACCEPT WS-DATE-CCYYMMDD FROM DATE.
022500     INITIALIZE WS-COUNTERS.
022600     MOVE 0 TO WS-GROUP-COUNT, WS-ORDER-COUNT.
022700     OPEN INPUT ABSDALY.
022800     OPEN OUTPUT ABSYEAR.
022900     OPEN OUTPUT SYSOUT.
023000     PERFORM 910-READ-ABSDALY THRU 910-EXIT.
023100 000-EXIT.
023200     EXIT.
023300
023400*    300-PASS1-MERGE - ONE ABSDALY RECORD THROUGH THE ID-KEYED OR
023500*    NAME-KEYED MERGE, THEN READS THE NEXT ONE.
023600 300-PASS1-MERGE.
023700     MOVE "300-PASS1-MERGE" TO PARA-NAME.
023800     ADD 1 TO WS-RAW-RECORD-COUNT.
023900     IF ABSD-EMP-ID NOT = SPACES
024000         PERFORM 310-ID-KEYED-MERGE THRU 310-EXIT
024100     ELSE
024200         PERFORM 320-NAME-KEYED-MERGE THRU 320-EXIT.
024300     PERFORM 910-READ-ABSDALY THRU 910-EXIT.
024400 300-EXIT.
024500     EXIT.
024600
024700*    310-ID-KEYED-MERGE - SAME ID, SAME NAME-KEY-OR-NICKNAME AS
024800*    AN EXISTING GROUP IS THE SAME PERSON; SAME ID, DIFFERENT
024900*    PERSON IS A REUSED ID AND OPENS ITS OWN GROUP.
025000 310-ID-KEYED-MERGE.
025100     MOVE "N" TO WS-FOUND-SW.
025200     PERFORM 312-SCAN-ID-GROUPS THRU 312-EXIT
025300         VARYING WS-SCAN-SUB FROM 1 BY 1
025400         UNTIL WS-SCAN-SUB > WS-GROUP-COUNT OR WS-FOUND.
025500     IF WS-FOUND
025600         PERFORM 330-MERGE-INTO-GROUP THRU 330-EXIT
025700     ELSE
025800         PERFORM 340-OPEN-NEW-ID-GROUP THRU 340-EXIT.
025900 310-EXIT.
026000     EXIT.
026100
026200 312-SCAN-ID-GROUPS.
026300     IF GRP-BY-ID(WS-SCAN-SUB)
026400        AND GRP-PRIMARY-ID(WS-SCAN-SUB) = ABSD-EMP-ID
026500         MOVE ABSD-NAME-KEY TO WS-SIMRATO-STR-A
026600         MOVE GRP-NAME-KEY(WS-SCAN-SUB) TO WS-SIMRATO-STR-B
026700         MOVE "S" TO WS-SIMRATO-FUNCTION
026800         CALL "SIMRATO" USING WS-SIMRATO-FUNCTION,
026900             WS-SIMRATO-STR-A, WS-SIMRATO-STR-B,
027000             WS-SIMRATO-SIMILARITY, WS-SIMRATO-NICK-SW
027100         MOVE ABSD-DISPLAY-NAME TO WS-SIMRATO-STR-A
027200         MOVE GRP-DISPLAY-NAME(WS-SCAN-SUB) TO WS-SIMRATO-STR-B
027300         MOVE "N" TO WS-SIMRATO-FUNCTION
027400         CALL "SIMRATO" USING WS-SIMRATO-FUNCTION,
027500             WS-SIMRATO-STR-A, WS-SIMRATO-STR-B,
027600             WS-SIMRATO-SIMILARITY, WS-SIMRATO-NICK-SW
027700         IF WS-SIMRATO-SIMILARITY NOT < .85
027800            OR WS-SIMRATO-NICK-MATCH
027900             MOVE WS-SCAN-SUB TO WS-TARGET-GRP
028000             MOVE "Y" TO WS-FOUND-SW.
028100 312-EXIT.
028200     EXIT.
028300
028400*    320-NAME-KEYED-MERGE - BLANK-ID ROWS GROUP ON EXACT NAME-KEY
028500*    ONLY, AGAINST OTHER BLANK-ID GROUPS ONLY.  NO SIMILARITY
028600*    CHECK HERE ON PURPOSE.
028700 320-NAME-KEYED-MERGE.
028800     MOVE "N" TO WS-FOUND-SW.
028900     PERFORM 322-SCAN-NAME-GROUPS THRU 322-EXIT
029000         VARYING WS-SCAN-SUB FROM 1 BY 1
029100         UNTIL WS-SCAN-SUB > WS-GROUP-COUNT OR WS-FOUND.
029200     IF WS-FOUND
029300         PERFORM 330-MERGE-INTO-GROUP THRU 330-EXIT
029400     ELSE
029500         PERFORM 345-OPEN-NEW-NAME-GROUP THRU 345-EXIT.
029600 320-EXIT.
029700     EXIT.
029800
029900 322-SCAN-NAME-GROUPS.
030000     IF GRP-BY-NAME(WS-SCAN-SUB)
030100        AND GRP-NAME-KEY(WS-SCAN-SUB) = ABSD-NAME-KEY
030200         MOVE WS-SCAN-SUB TO WS-TARGET-GRP
030300         MOVE "Y" TO WS-FOUND-SW.
030400 322-EXIT.
030500     EXIT.
030600
030700*    330-MERGE-INTO-GROUP - ADD THIS RECORD'S AMOUNTS AND NAME TO
030800*    WS-TARGET-GRP; RECORD AN "ID MERGE" REASON WHEN A NEW
030900*    DISPLAY NAME SHOWS UP UNDER AN ID-KEYED GROUP.
031000 330-MERGE-INTO-GROUP.
031100     MOVE "330-MERGE-INTO-GROUP" TO PARA-NAME.
031200     PERFORM 332-ADD-AMOUNTS THRU 332-EXIT
031300         VARYING WS-CAT-SUB FROM 1 BY 1 UNTIL WS-CAT-SUB > 17.
031400
031500     PERFORM 334-NAME-ALREADY-PRESENT THRU 334-EXIT.
031600     PERFORM 336-ADD-NAME-TO-TABLE THRU 336-EXIT.
031700
031800     IF GRP-BY-ID(WS-TARGET-GRP)
031900        AND ABSD-DISPLAY-NAME
032000               NOT = GRP-DISPLAY-NAME(WS-TARGET-GRP)
032100        AND NOT WS-ALREADY-PRESENT
032200         STRING "ID Merge: " DELIMITED BY SIZE
032300                ABSD-DISPLAY-NAME DELIMITED BY "  "
032400                INTO WS-MERGE-REASON-TEXT
032500         PERFORM 338-ADD-REASON-TO-TABLE THRU 338-EXIT.
032600
032700     IF ABSD-NOTE NOT = SPACES
032800         PERFORM 339-ADD-NOTE-TO-TABLE THRU 339-EXIT.
032900 330-EXIT.
033000     EXIT.
033100
033200 332-ADD-AMOUNTS.
033300     ADD ABSD-AMOUNT-TBL(WS-CAT-SUB)
033400         TO GRP-TOTALS(WS-TARGET-GRP, WS-CAT-SUB).
033500 332-EXIT.
033600     EXIT.
033700
033800 334-NAME-ALREADY-PRESENT.
033900     MOVE "N" TO WS-ALREADY-SW.
034000     PERFORM 335-CHECK-ONE-NAME THRU 335-EXIT
034100         VARYING WS-SCAN2-SUB FROM 1 BY 1
034200         UNTIL WS-SCAN2-SUB > GRP-NAME-COUNT(WS-TARGET-GRP)
034300         OR WS-ALREADY-PRESENT.
034400 334-EXIT.
034500     EXIT.
034600
034700 335-CHECK-ONE-NAME.
034800     IF GRP-NAME-TBL(WS-TARGET-GRP, WS-SCAN2-SUB)
034900             = ABSD-DISPLAY-NAME
035000         MOVE "Y" TO WS-ALREADY-SW.
035100 335-EXIT.
035200     EXIT.
035300
035400 336-ADD-NAME-TO-TABLE.
035500     IF NOT WS-ALREADY-PRESENT
035600        AND GRP-NAME-COUNT(WS-TARGET-GRP) < 15
035700         ADD 1 TO GRP-NAME-COUNT(WS-TARGET-GRP)
035800         MOVE ABSD-DISPLAY-NAME TO
035900             GRP-NAME-TBL(WS-TARGET-GRP,
036000                          GRP-NAME-COUNT(WS-TARGET-GRP)).
036100 336-EXIT.
036200     EXIT.
036300
036400 338-ADD-REASON-TO-TABLE.
036500     MOVE "N" TO WS-ALREADY-SW.
036600     PERFORM 338A-CHECK-ONE-REASON THRU 338A-EXIT
036700         VARYING WS-SCAN2-SUB FROM 1 BY 1
036800         UNTIL WS-SCAN2-SUB > GRP-REASON-COUNT(WS-TARGET-GRP)
036900         OR WS-ALREADY-PRESENT.
037000     IF NOT WS-ALREADY-PRESENT
037100        AND GRP-REASON-COUNT(WS-TARGET-GRP) < 15
037200         ADD 1 TO GRP-REASON-COUNT(WS-TARGET-GRP)
037300         MOVE WS-MERGE-REASON-TEXT TO
037400             GRP-REASON-TBL(WS-TARGET-GRP,
037500                            GRP-REASON-COUNT(WS-TARGET-GRP)).
037600 338-EXIT.
037700     EXIT.
037800
037900 338A-CHECK-ONE-REASON.
038000     IF GRP-REASON-TBL(WS-TARGET-GRP, WS-SCAN2-SUB)
038100             = WS-MERGE-REASON-TEXT
038200         MOVE "Y" TO WS-ALREADY-SW.
038300 338A-EXIT.
038400     EXIT.
038500
038600 339-ADD-NOTE-TO-TABLE.
038700     MOVE "N" TO WS-ALREADY-SW.
038800     PERFORM 339A-CHECK-ONE-NOTE THRU 339A-EXIT
038900         VARYING WS-SCAN2-SUB FROM 1 BY 1
039000         UNTIL WS-SCAN2-SUB > GRP-NOTE-COUNT(WS-TARGET-GRP)
039100         OR WS-ALREADY-PRESENT.
039200     IF NOT WS-ALREADY-PRESENT
039300        AND GRP-NOTE-COUNT(WS-TARGET-GRP) < 10
039400         ADD 1 TO GRP-NOTE-COUNT(WS-TARGET-GRP)
039500         MOVE ABSD-NOTE TO
039600             GRP-NOTE-TBL(WS-TARGET-GRP,
039700                          GRP-NOTE-COUNT(WS-TARGET-GRP)).
039800 339-EXIT.
039900     EXIT.
040000
040100 339A-CHECK-ONE-NOTE.
040200     IF GRP-NOTE-TBL(WS-TARGET-GRP, WS-SCAN2-SUB) = ABSD-NOTE
040300         MOVE "Y" TO WS-ALREADY-SW.
040400 339A-EXIT.
040500     EXIT.
040600
040700*    340-OPEN-NEW-ID-GROUP - FIRST TIME THIS ID HAS BEEN SEEN, OR
040800*    A REUSED ID THAT DID NOT MATCH ANY EXISTING GROUP'S NAME.
040900 340-OPEN-NEW-ID-GROUP.
041000     ADD 1 TO WS-GROUP-COUNT.
041100     MOVE WS-GROUP-COUNT TO WS-TARGET-GRP.
041200     INITIALIZE WS-GROUP-ROW(WS-TARGET-GRP).
041300     MOVE "I" TO GRP-KEY-TYPE(WS-TARGET-GRP).
041400     MOVE ABSD-EMP-ID TO GRP-PRIMARY-ID(WS-TARGET-GRP).
041500     MOVE ABSD-EMP-ID TO GRP-ID-TBL(WS-TARGET-GRP, 1).
041600     MOVE 1 TO GRP-ID-COUNT(WS-TARGET-GRP).
041700     PERFORM 347-INIT-COMMON-GROUP-FIELDS THRU 347-EXIT.
041800 340-EXIT.
041900     EXIT.
042000
042100*    345-OPEN-NEW-NAME-GROUP - FIRST BLANK-ID ROW FOR THIS NAME.
042200 345-OPEN-NEW-NAME-GROUP.
042300     ADD 1 TO WS-GROUP-COUNT.
042400     MOVE WS-GROUP-COUNT TO WS-TARGET-GRP.
042500     INITIALIZE WS-GROUP-ROW(WS-TARGET-GRP).
042600     MOVE "N" TO GRP-KEY-TYPE(WS-TARGET-GRP).
042700     MOVE 0 TO GRP-ID-COUNT(WS-TARGET-GRP).
042800     PERFORM 347-INIT-COMMON-GROUP-FIELDS THRU 347-EXIT.
042900 345-EXIT.
043000     EXIT.
043100
043200 347-INIT-COMMON-GROUP-FIELDS.
043300     MOVE ABSD-NAME-KEY TO GRP-NAME-KEY(WS-TARGET-GRP).
043400     MOVE ABSD-DISPLAY-NAME TO GRP-DISPLAY-NAME(WS-TARGET-GRP).
043500     MOVE ABSD-POSITION TO GRP-POSITION(WS-TARGET-GRP).
043600     MOVE ABSD-DEPARTMENT TO GRP-DEPARTMENT(WS-TARGET-GRP).
043700     MOVE ABSD-PAY-TYPE TO GRP-PAY-TYPE(WS-TARGET-GRP).
043800     MOVE 1 TO GRP-NAME-COUNT(WS-TARGET-GRP).
043900     MOVE ABSD-DISPLAY-NAME TO GRP-NAME-TBL(WS-TARGET-GRP, 1).
044000     IF ABSD-NOTE NOT = SPACES
044100         MOVE 1 TO GRP-NOTE-COUNT(WS-TARGET-GRP)
044200         MOVE ABSD-NOTE TO GRP-NOTE-TBL(WS-TARGET-GRP, 1).
044300     PERFORM 349-ADD-INITIAL-AMOUNTS THRU 349-EXIT
044400         VARYING WS-CAT-SUB FROM 1 BY 1 UNTIL WS-CAT-SUB > 17.
044500 347-EXIT.
044600     EXIT.
044700
044800 349-ADD-INITIAL-AMOUNTS.
044900     ADD ABSD-AMOUNT-TBL(WS-CAT-SUB)
045000         TO GRP-TOTALS(WS-TARGET-GRP, WS-CAT-SUB).
045100 349-EXIT.
045200     EXIT.
045300
045400*    600-PASS2-SAME-NAME - GROUPS SHARING A NAME-KEY (ID-KEYED
045500*    GROUPS SCANNED FIRST, THEN NAME-KEYED GROUPS) ARE FOLDED
045600*    INTO THE FIRST ONE FOUND.
045700 600-PASS2-SAME-NAME.
045800     MOVE "600-PASS2-SAME-NAME" TO PARA-NAME.
045900     PERFORM 610-SCAN-OUTER-GROUP THRU 610-EXIT
046000         VARYING WS-SCAN-SUB FROM 1 BY 1
046100         UNTIL WS-SCAN-SUB > WS-GROUP-COUNT.
046200     PERFORM 610-SCAN-OUTER-GROUP THRU 610-EXIT
046300         VARYING WS-SCAN-SUB FROM 1 BY 1
046400         UNTIL WS-SCAN-SUB > WS-GROUP-COUNT.
046500 600-EXIT.
046600     EXIT.
046700
046800*    FIRST CALL OF THIS PARAGRAPH (VIA THE FIRST PERFORM ABOVE)
046900*    ONLY ABSORBS INTO ID-KEYED OUTER ROWS; THE SECOND CALL
047000*    (ANY OUTER ROW NOT YET MERGED AWAY) PICKS UP NAME-KEYED
047100*    OUTER ROWS - TOGETHER THAT GIVES "ID-KEYED GROUPS FIRST,
047200*    THEN NAME-KEYED GROUPS" WITHOUT A SEPARATE ORDERING TABLE.
047300 610-SCAN-OUTER-GROUP.
047400     IF GRP-MERGED-AWAY(WS-SCAN-SUB)
047500         GO TO 610-EXIT.
047600     PERFORM 620-SCAN-INNER-GROUP THRU 620-EXIT
047700         VARYING WS-SCAN2-SUB FROM WS-SCAN-SUB BY 1
047800         UNTIL WS-SCAN2-SUB > WS-GROUP-COUNT.
047900 610-EXIT.
048000     EXIT.
048100
048200 620-SCAN-INNER-GROUP.
048300     IF WS-SCAN2-SUB = WS-SCAN-SUB
048400         GO TO 620-EXIT.
048500     IF GRP-MERGED-AWAY(WS-SCAN2-SUB)
048600         GO TO 620-EXIT.
048700     IF GRP-NAME-KEY(WS-SCAN2-SUB) = GRP-NAME-KEY(WS-SCAN-SUB)
048800         MOVE WS-SCAN-SUB TO WS-TARGET-GRP
048900         PERFORM 630-ABSORB-GROUP THRU 630-EXIT.
049000 620-EXIT.
049100     EXIT.
049200
049300*    630-ABSORB-GROUP - FOLDS WS-SCAN2-SUB INTO WS-TARGET-GRP.
049400 630-ABSORB-GROUP.
049500     MOVE "630-ABSORB-GROUP" TO PARA-NAME.
049600     PERFORM 632-ABSORB-AMOUNTS THRU 632-EXIT
049700         VARYING WS-CAT-SUB FROM 1 BY 1 UNTIL WS-CAT-SUB > 17.
049800
049900     PERFORM 634-UNION-IDS THRU 634-EXIT
050000         VARYING WS-SWAP-SUB FROM 1 BY 1
050100         UNTIL WS-SWAP-SUB > GRP-ID-COUNT(WS-SCAN2-SUB).
050200     PERFORM 636-UNION-NAMES THRU 636-EXIT
050300         VARYING WS-SWAP-SUB FROM 1 BY 1
050400         UNTIL WS-SWAP-SUB > GRP-NAME-COUNT(WS-SCAN2-SUB).
050500     PERFORM 637-UNION-NOTES THRU 637-EXIT
050600         VARYING WS-SWAP-SUB FROM 1 BY 1
050700         UNTIL WS-SWAP-SUB > GRP-NOTE-COUNT(WS-SCAN2-SUB).
050800     PERFORM 638-UNION-REASONS THRU 638-EXIT
050900         VARYING WS-SWAP-SUB FROM 1 BY 1
051000         UNTIL WS-SWAP-SUB > GRP-REASON-COUNT(WS-SCAN2-SUB).
051100
051200     MOVE SPACES TO WS-MERGE-REASON-TEXT.
051300     IF GRP-ID-COUNT(WS-SCAN2-SUB) > 0
051400         STRING "Same Name: " DELIMITED BY SIZE
051500                GRP-ID-TBL(WS-SCAN2-SUB, 1) DELIMITED BY "  "
051600                " (" DELIMITED BY SIZE
051700                GRP-DISPLAY-NAME(WS-SCAN2-SUB) DELIMITED BY "  "
051800                ")" DELIMITED BY SIZE
051900                INTO WS-MERGE-REASON-TEXT
052000     ELSE
052100         STRING "Same Name:  (" DELIMITED BY SIZE
052200                GRP-DISPLAY-NAME(WS-SCAN2-SUB) DELIMITED BY "  "
052300                ")" DELIMITED BY SIZE
052400                INTO WS-MERGE-REASON-TEXT.
052500     PERFORM 338-ADD-REASON-TO-TABLE THRU 338-EXIT.
052600
052700     MOVE "Y" TO GRP-MERGED-AWAY-SW(WS-SCAN2-SUB).
052800 630-EXIT.
052900     EXIT.
053000
053100 632-ABSORB-AMOUNTS.
053200     ADD GRP-TOTALS(WS-SCAN2-SUB, WS-CAT-SUB)
053300         TO GRP-TOTALS(WS-TARGET-GRP, WS-CAT-SUB).
053400 632-EXIT.
053500     EXIT.
053600
053700 634-UNION-IDS.
053800     IF GRP-ID-COUNT(WS-TARGET-GRP) < 10
053900         ADD 1 TO GRP-ID-COUNT(WS-TARGET-GRP)
054000         MOVE GRP-ID-TBL(WS-SCAN2-SUB, WS-SWAP-SUB) TO
054100             GRP-ID-TBL(WS-TARGET-GRP,
054200                        GRP-ID-COUNT(WS-TARGET-GRP)).
054300 634-EXIT.
054400     EXIT.
054500
054600 636-UNION-NAMES.
054700     MOVE GRP-NAME-TBL(WS-SCAN2-SUB, WS-SWAP-SUB) TO
054800         ABSD-DISPLAY-NAME OF ABSDALY-REC.
054900     PERFORM 334-NAME-ALREADY-PRESENT THRU 334-EXIT.
055000     PERFORM 336-ADD-NAME-TO-TABLE THRU 336-EXIT.
055100 636-EXIT.
055200     EXIT.
055300
055400 637-UNION-NOTES.
055500     MOVE GRP-NOTE-TBL(WS-SCAN2-SUB, WS-SWAP-SUB) TO
055600         ABSD-NOTE OF ABSDALY-REC.
055700     PERFORM 339-ADD-NOTE-TO-TABLE THRU 339-EXIT.
055800 637-EXIT.
055900     EXIT.
056000
056100 638-UNION-REASONS.
056200     MOVE GRP-REASON-TBL(WS-SCAN2-SUB, WS-SWAP-SUB) TO
056300         WS-MERGE-REASON-TEXT.
056400     PERFORM 338-ADD-REASON-TO-TABLE THRU 338-EXIT.
056500 638-EXIT.
056600     EXIT.
056700
056800*    800-FINALIZE-STRINGS - SORTS EACH SURVIVING GROUP'S ID,
056900*    NAME, NOTE AND REASON SUB-TABLES ALPHABETICALLY (HOUSE
057000*    BUBBLE-SORT IDIOM, SEE 810-SORT-ONE-GROUP BELOW) - THE
057100*    ACTUAL " | " JOINING HAPPENS IN 700-WRITE-ABSYEAR AS EACH
057200*    RECORD IS BUILT.
057300 800-FINALIZE-STRINGS.
057400     MOVE "800-FINALIZE-STRINGS" TO PARA-NAME.
057500     PERFORM 810-SORT-ONE-GROUP THRU 810-EXIT
057600         VARYING WS-SCAN-SUB FROM 1 BY 1
057700         UNTIL WS-SCAN-SUB > WS-GROUP-COUNT.
057800 800-EXIT.
057900     EXIT.
058000
058100 810-SORT-ONE-GROUP.
058200     IF GRP-MERGED-AWAY(WS-SCAN-SUB)
058300         GO TO 810-EXIT.
058400     ADD 1 TO WS-UNIQUE-EMP-COUNT.
058500*    ID, NAME, NOTE AND REASON TABLES ARE EACH SORTED IN PLACE BY
058600*    A PLAIN BUBBLE SORT - THE TABLES ARE SHORT (15 ENTRIES OR
058700*    FEWER) SO THIS NEVER COSTS ANYTHING WORTH OPTIMIZING.
058800     PERFORM 820-BUBBLE-ID-TBL THRU 820-EXIT.
058900     PERFORM 825-BUBBLE-NAME-TBL THRU 825-EXIT.
059000     PERFORM 830-BUBBLE-NOTE-TBL THRU 830-EXIT.
059100     PERFORM 835-BUBBLE-REASON-TBL THRU 835-EXIT.
059200 810-EXIT.
059300     EXIT.
059400
059500 820-BUBBLE-ID-TBL.
059600     MOVE "Y" TO WS-DID-SWAP-SW.
059700     PERFORM 821-ID-PASS THRU 821-EXIT UNTIL NOT WS-DID-SWAP.
059800 820-EXIT.
059900     EXIT.
060000
060100 821-ID-PASS.
060200     MOVE "N" TO WS-DID-SWAP-SW.
060300     PERFORM 822-ID-COMPARE THRU 822-EXIT
060400         VARYING WS-SWAP-SUB FROM 1 BY 1
060500         UNTIL WS-SWAP-SUB >= GRP-ID-COUNT(WS-SCAN-SUB).
060600 821-EXIT.
060700     EXIT.
060800
060900 822-ID-COMPARE.
061000     IF GRP-ID-TBL(WS-SCAN-SUB, WS-SWAP-SUB) >
061100        GRP-ID-TBL(WS-SCAN-SUB, WS-SWAP-SUB + 1)
061200         MOVE GRP-ID-TBL(WS-SCAN-SUB, WS-SWAP-SUB) TO WS-SWAP-TEXT
061300         MOVE GRP-ID-TBL(WS-SCAN-SUB, WS-SWAP-SUB + 1)
061400             TO GRP-ID-TBL(WS-SCAN-SUB, WS-SWAP-SUB)
061500         MOVE WS-SWAP-TEXT
061600             TO GRP-ID-TBL(WS-SCAN-SUB, WS-SWAP-SUB + 1)
061700         MOVE "Y" TO WS-DID-SWAP-SW.
061800 822-EXIT.
061900     EXIT.
062000
062100 825-BUBBLE-NAME-TBL.
062200     MOVE "Y" TO WS-DID-SWAP-SW.
062300     PERFORM 826-NAME-PASS THRU 826-EXIT UNTIL NOT WS-DID-SWAP.
062400 825-EXIT.
062500     EXIT.
062600
062700 826-NAME-PASS.
062800     MOVE "N" TO WS-DID-SWAP-SW.
062900     PERFORM 827-NAME-COMPARE THRU 827-EXIT
063000         VARYING WS-SWAP-SUB FROM 1 BY 1
063100         UNTIL WS-SWAP-SUB >= GRP-NAME-COUNT(WS-SCAN-SUB).
063200 826-EXIT.
063300     EXIT.
063400
063500 827-NAME-COMPARE.
063600     IF GRP-NAME-TBL(WS-SCAN-SUB, WS-SWAP-SUB) >
063700        GRP-NAME-TBL(WS-SCAN-SUB, WS-SWAP-SUB + 1)
063800         MOVE GRP-NAME-TBL(WS-SCAN-SUB, WS-SWAP-SUB)
063900             TO WS-SWAP-TEXT
064000         MOVE GRP-NAME-TBL(WS-SCAN-SUB, WS-SWAP-SUB + 1)
064100             TO GRP-NAME-TBL(WS-SCAN-SUB, WS-SWAP-SUB)
064200         MOVE WS-SWAP-TEXT
064300             TO GRP-NAME-TBL(WS-SCAN-SUB, WS-SWAP-SUB + 1)
064400         MOVE "Y" TO WS-DID-SWAP-SW.
064500 827-EXIT.
064600     EXIT.
064700
064800 830-BUBBLE-NOTE-TBL.
064900     MOVE "Y" TO WS-DID-SWAP-SW.
065000     PERFORM 831-NOTE-PASS THRU 831-EXIT UNTIL NOT WS-DID-SWAP.
065100 830-EXIT.
065200     EXIT.
065300
065400 831-NOTE-PASS.
065500     MOVE "N" TO WS-DID-SWAP-SW.
065600     PERFORM 832-NOTE-COMPARE THRU 832-EXIT
065700         VARYING WS-SWAP-SUB FROM 1 BY 1
065800         UNTIL WS-SWAP-SUB >= GRP-NOTE-COUNT(WS-SCAN-SUB).
065900 831-EXIT.
066000     EXIT.
066100
066200 832-NOTE-COMPARE.
066300     IF GRP-NOTE-TBL(WS-SCAN-SUB, WS-SWAP-SUB) >
066400        GRP-NOTE-TBL(WS-SCAN-SUB, WS-SWAP-SUB + 1)
066500         MOVE GRP-NOTE-TBL(WS-SCAN-SUB, WS-SWAP-SUB)
066600             TO WS-SWAP-TEXT
066700         MOVE GRP-NOTE-TBL(WS-SCAN-SUB, WS-SWAP-SUB + 1)
066800             TO GRP-NOTE-TBL(WS-SCAN-SUB, WS-SWAP-SUB)
066900         MOVE WS-SWAP-TEXT
067000             TO GRP-NOTE-TBL(WS-SCAN-SUB, WS-SWAP-SUB + 1)
067100         MOVE "Y" TO WS-DID-SWAP-SW.
067200 832-EXIT.
067300     EXIT.
067400
067500 835-BUBBLE-REASON-TBL.
067600     MOVE "Y" TO WS-DID-SWAP-SW.
067700     PERFORM 836-REASON-PASS THRU 836-EXIT UNTIL NOT WS-DID-SWAP.
067800 835-EXIT.
067900     EXIT.
068000
068100 836-REASON-PASS.
068200     MOVE "N" TO WS-DID-SWAP-SW.
068300     PERFORM 837-REASON-COMPARE THRU 837-EXIT
068400         VARYING WS-SWAP-SUB FROM 1 BY 1
068500         UNTIL WS-SWAP-SUB >= GRP-REASON-COUNT(WS-SCAN-SUB).
068600 836-EXIT.
068700     EXIT.
068800
068900 837-REASON-COMPARE.
069000     IF GRP-REASON-TBL(WS-SCAN-SUB, WS-SWAP-SUB) >
069100        GRP-REASON-TBL(WS-SCAN-SUB, WS-SWAP-SUB + 1)
069200         MOVE GRP-REASON-TBL(WS-SCAN-SUB, WS-SWAP-SUB)
069300             TO WS-SWAP-TEXT
069400         MOVE GRP-REASON-TBL(WS-SCAN-SUB, WS-SWAP-SUB + 1)
069500             TO GRP-REASON-TBL(WS-SCAN-SUB, WS-SWAP-SUB)
069600         MOVE WS-SWAP-TEXT
069700             TO GRP-REASON-TBL(WS-SCAN-SUB, WS-SWAP-SUB + 1)
069800         MOVE "Y" TO WS-DID-SWAP-SW.
069900 837-EXIT.
070000     EXIT.
070100
070200*    850-BUILD-ORDER-TABLE - ONE ENTRY PER SURVIVING GROUP, THEN
070300*    BUBBLE-SORTED ON GRP-SORT-KEY (ID'D RECORDS FIRST BY ID THEN
070400*    NAME; BLANK-ID RECORDS LAST BY NAME).
070500 850-BUILD-ORDER-TABLE.
070600     MOVE "850-BUILD-ORDER-TABLE" TO PARA-NAME.
070700     PERFORM 852-ADD-ORDER-ROW THRU 852-EXIT
070800         VARYING WS-SCAN-SUB FROM 1 BY 1
070900         UNTIL WS-SCAN-SUB > WS-GROUP-COUNT.
071000     PERFORM 860-BUBBLE-ORDER-TABLE THRU 860-EXIT.
071100 850-EXIT.
071200     EXIT.
071300
071400 852-ADD-ORDER-ROW.
071500     IF GRP-MERGED-AWAY(WS-SCAN-SUB)
071600         GO TO 852-EXIT.
071700     IF GRP-ID-COUNT(WS-SCAN-SUB) > 0                             REQ-0702
071800         MOVE "1" TO GRP-SORT-HAS-ID(WS-SCAN-SUB)                 REQ-0702
071900         MOVE GRP-ID-TBL(WS-SCAN-SUB, 1)                          REQ-0702
072000             TO GRP-SORT-ID(WS-SCAN-SUB)                          REQ-0702
072100     ELSE                                                         REQ-0702
072200         MOVE "2" TO GRP-SORT-HAS-ID(WS-SCAN-SUB)                 REQ-0702
072300         MOVE SPACES TO GRP-SORT-ID(WS-SCAN-SUB).                 REQ-0702
072400     MOVE GRP-DISPLAY-NAME(WS-SCAN-SUB)
072500         TO GRP-SORT-NAME(WS-SCAN-SUB).
072600     ADD 1 TO WS-ORDER-COUNT.
072700     MOVE WS-SCAN-SUB TO WS-ORDER-ROW(WS-ORDER-COUNT).
072800 852-EXIT.
072900     EXIT.
073000
073100 860-BUBBLE-ORDER-TABLE.
073200     MOVE "Y" TO WS-DID-SWAP-SW.
073300     PERFORM 861-ORDER-PASS THRU 861-EXIT UNTIL NOT WS-DID-SWAP.
073400 860-EXIT.
073500     EXIT.
073600
073700 861-ORDER-PASS.
073800     MOVE "N" TO WS-DID-SWAP-SW.
073900     PERFORM 862-ORDER-COMPARE THRU 862-EXIT
074000         VARYING WS-SWAP-SUB FROM 1 BY 1
074100         UNTIL WS-SWAP-SUB >= WS-ORDER-COUNT.
074200 861-EXIT.
074300     EXIT.
074400
074500 862-ORDER-COMPARE.
074600     IF GRP-SORT-KEY(WS-ORDER-ROW(WS-SWAP-SUB)) >
074700        GRP-SORT-KEY(WS-ORDER-ROW(WS-SWAP-SUB + 1))
074800         MOVE WS-ORDER-ROW(WS-SWAP-SUB) TO WS-SWAP-HOLD
074900         MOVE WS-ORDER-ROW(WS-SWAP-SUB + 1)
075000             TO WS-ORDER-ROW(WS-SWAP-SUB)
075100         MOVE WS-SWAP-HOLD
075200             TO WS-ORDER-ROW(WS-SWAP-SUB + 1)
075300         MOVE "Y" TO WS-DID-SWAP-SW.
075400 862-EXIT.
075500     EXIT.
075600
075700*    700-WRITE-ABSYEAR - ONE RECORD PER ORDER-TABLE ENTRY, " | "
075800*    JOINING THE ID/NAME/NOTE/REASON TABLES AS IT GOES.
075900 700-WRITE-ABSYEAR.
076000     MOVE "700-WRITE-ABSYEAR" TO PARA-NAME.
076100     PERFORM 705-WRITE-ONE-YEAR-REC THRU 705-EXIT
076200         VARYING WS-SCAN-SUB FROM 1 BY 1
076300         UNTIL WS-SCAN-SUB > WS-ORDER-COUNT.
076400 700-EXIT.
076500     EXIT.
076600
076700 705-WRITE-ONE-YEAR-REC.
076800     MOVE WS-ORDER-ROW(WS-SCAN-SUB) TO WS-TARGET-GRP.
076900     INITIALIZE ABSYEAR-REC
077000         REPLACING NUMERIC DATA BY ZERO
077100                   ALPHANUMERIC DATA BY SPACES.
077200     PERFORM 707-JOIN-IDS THRU 707-EXIT.
077300     MOVE GRP-DISPLAY-NAME(WS-TARGET-GRP) TO ABSY-NAME.
077400     MOVE GRP-NAME-KEY(WS-TARGET-GRP) TO ABSY-NAME-KEY.
077500     MOVE GRP-POSITION(WS-TARGET-GRP) TO ABSY-POSITION.
077600     MOVE GRP-DEPARTMENT(WS-TARGET-GRP) TO ABSY-DEPARTMENT.
077700     MOVE GRP-PAY-TYPE(WS-TARGET-GRP) TO ABSY-PAY-TYPE.
077800     MOVE GRP-TOTALS(WS-TARGET-GRP, 1) TO ABSY-YR-TOTAL-TBL(1).
077900     PERFORM 708-MOVE-ONE-TOTAL THRU 708-EXIT
078000         VARYING WS-CAT-SUB FROM 1 BY 1 UNTIL WS-CAT-SUB > 17.
078100     PERFORM 709-JOIN-NAMES THRU 709-EXIT.
078200     PERFORM 711-JOIN-NOTES THRU 711-EXIT.
078300     PERFORM 712-JOIN-REASONS THRU 712-EXIT.
078400     WRITE ABSYEAR-REC.
078500 705-EXIT.
078600     EXIT.
078700
078800 707-JOIN-IDS.
078900     MOVE SPACES TO ABSY-EMP-ID.
079000     IF GRP-ID-COUNT(WS-TARGET-GRP) > 0
079100         PERFORM 707-JOIN-ONE-ID THRU 707-JOIN-ID-EXIT
079200             VARYING WS-SWAP-SUB FROM 1 BY 1
079300             UNTIL WS-SWAP-SUB > GRP-ID-COUNT(WS-TARGET-GRP).
079400 707-EXIT.
079500     EXIT.
079600
079700 707-JOIN-ONE-ID.
079800     IF WS-SWAP-SUB = 1
079900         MOVE GRP-ID-TBL(WS-TARGET-GRP, 1) TO ABSY-EMP-ID
080000     ELSE
080100         STRING ABSY-EMP-ID DELIMITED BY "  "
080200                " | " DELIMITED BY SIZE
080300                GRP-ID-TBL(WS-TARGET-GRP, WS-SWAP-SUB)
080400                    DELIMITED BY "  "
080500                INTO ABSY-EMP-ID.
080600 707-JOIN-ID-EXIT.
080700     EXIT.
080800
080900 708-MOVE-ONE-TOTAL.
081000     MOVE GRP-TOTALS(WS-TARGET-GRP, WS-CAT-SUB)
081100         TO ABSY-YR-TOTAL-TBL(WS-CAT-SUB).
081200 708-EXIT.
081300     EXIT.
081400
081500 709-JOIN-NAMES.
081600     MOVE SPACES TO ABSY-ORIGINAL-NAMES.
081700     PERFORM 709-JOIN-ONE-NAME THRU 709-JOIN-NAME-EXIT
081800         VARYING WS-SWAP-SUB FROM 1 BY 1
081900         UNTIL WS-SWAP-SUB > GRP-NAME-COUNT(WS-TARGET-GRP).
082000 709-EXIT.
082100     EXIT.
082200
082300 709-JOIN-ONE-NAME.
082400     IF WS-SWAP-SUB = 1
082500         MOVE GRP-NAME-TBL(WS-TARGET-GRP, 1)
082600             TO ABSY-ORIGINAL-NAMES
082700     ELSE
082800         STRING ABSY-ORIGINAL-NAMES DELIMITED BY "  "
082900                " | " DELIMITED BY SIZE
083000                GRP-NAME-TBL(WS-TARGET-GRP, WS-SWAP-SUB)
083100                    DELIMITED BY "  "
083200                INTO ABSY-ORIGINAL-NAMES.
083300 709-JOIN-NAME-EXIT.
083400     EXIT.
083500
083600 711-JOIN-NOTES.
083700     MOVE SPACES TO ABSY-NOTES.
083800     PERFORM 711-JOIN-ONE-NOTE THRU 711-JOIN-NOTE-EXIT
083900         VARYING WS-SWAP-SUB FROM 1 BY 1
084000         UNTIL WS-SWAP-SUB > GRP-NOTE-COUNT(WS-TARGET-GRP).
084100 711-EXIT.
084200     EXIT.
084300
084400 711-JOIN-ONE-NOTE.
084500     IF WS-SWAP-SUB = 1
084600         MOVE GRP-NOTE-TBL(WS-TARGET-GRP, 1) TO ABSY-NOTES
084700     ELSE
084800         STRING ABSY-NOTES DELIMITED BY "  "
084900                " | " DELIMITED BY SIZE
085000                GRP-NOTE-TBL(WS-TARGET-GRP, WS-SWAP-SUB)
085100                    DELIMITED BY "  "
085200                INTO ABSY-NOTES.
085300 711-JOIN-NOTE-EXIT.
085400     EXIT.
085500
085600 712-JOIN-REASONS.
085700     MOVE SPACES TO ABSY-MERGE-REASONS.
085800     PERFORM 712-JOIN-ONE-REASON THRU 712-JOIN-REASON-EXIT
085900         VARYING WS-SWAP-SUB FROM 1 BY 1
086000         UNTIL WS-SWAP-SUB > GRP-REASON-COUNT(WS-TARGET-GRP).
086100 712-EXIT.
086200     EXIT.
086300
086400 712-JOIN-ONE-REASON.
086500     IF WS-SWAP-SUB = 1
086600         MOVE GRP-REASON-TBL(WS-TARGET-GRP, 1)
086700             TO ABSY-MERGE-REASONS
086800     ELSE
086900         STRING ABSY-MERGE-REASONS DELIMITED BY "  "
087000                " | " DELIMITED BY SIZE
087100                GRP-REASON-TBL(WS-TARGET-GRP, WS-SWAP-SUB)
087200                    DELIMITED BY "  "
087300                INTO ABSY-MERGE-REASONS.
087400 712-JOIN-REASON-EXIT.
087500     EXIT.
087600
087700 900-CLEANUP.
087800     MOVE "900-CLEANUP" TO PARA-NAME.
087900     CLOSE ABSDALY, ABSYEAR.
088000     DISPLAY "** RAW MONTHLY RECORDS READ **".
088100     DISPLAY WS-RAW-RECORD-COUNT.
088200     DISPLAY "** UNIQUE EMPLOYEES FOR THE YEAR **".
088300     DISPLAY WS-UNIQUE-EMP-COUNT.
088400     DISPLAY "******** NORMAL END OF JOB ABSAGGR ********".
088500     CLOSE SYSOUT.
088600 900-EXIT.
088700     EXIT.
088800
088900 910-READ-ABSDALY.
089000     READ ABSDALY INTO ABSDALY-REC
089100         AT END MOVE "Y" TO EOF-ABSDALY-SW
089200     END-READ.
089300 910-EXIT.
089400     EXIT.
089500
089600 1000-ABEND-RTN.
089700     MOVE "1000-ABEND-RTN" TO PARA-NAME.
089800     WRITE SYSOUT-REC FROM ABEND-WORK-AREA.
089900     CLOSE ABSDALY, ABSYEAR, SYSOUT.
090000     DISPLAY "*** ABNORMAL END OF JOB - ABSAGGR ***" UPON CONSOLE.
090100     DISPLAY ABEND-REASON UPON CONSOLE.
090200     DIVIDE ZERO-VAL INTO ONE-VAL.
