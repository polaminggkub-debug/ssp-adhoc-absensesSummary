000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  ABSEXTR.
000300 AUTHOR. P SOMBOON.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 03/10/88.
000600 DATE-COMPILED. 03/10/88.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM READS THE TWELVE MONTHLY ABSENCE FILES
001300*          HANDED OFF BY THE TIME-CLOCK FEED, AS MANY OF THE
001400*          TWELVE AS ARE PRESENT FOR THE RUN, AND NORMALIZES
001500*          WHICHEVER OF FOUR DIFFERENT PHYSICAL COLUMN LAYOUTS
001600*          (A/B/C/D) EACH MONTH ARRIVED IN BACK ONTO ONE COMMON
001700*          17-CATEGORY RECORD SHAPE.
001800*
001900*          IT CALLS NAMEKEY TO SPLIT EACH EMPLOYEE'S RAW NAME
002000*          FIELD, SKIPS ROWS WITH NO USABLE NAME, AND WRITES ONE
002100*          ABSDALY RECORD PER ACCEPTED ROW IN MONTH ORDER.  FOR
002200*          THE TWO LAYOUTS THAT CARRY A FIRST-HALF/SECOND-HALF
002300*          SPLIT (A AND B) IT ALSO ACCUMULATES THE TRACEBACK
002400*          SUBTOTALS ABSRPT NEEDS FOR ITS DATA TRACEBACK SECTION.
002500*
002600******************************************************************
002700
002800         INPUT FILES             -   UT-S-ABS01 THRU UT-S-ABS12
002900                                      (ONE MONTHLY ABSENCE FEED
003000                                      PER MONTH, NOT ALL PRESENT
003100                                      ON EVERY RUN)
003200
003300         OUTPUT FILE             -   ABSDALY (NORMALIZED MONTHLY
003400                                      RECORDS, ALL MONTHS)
003500
003600         OUTPUT FILE             -   ABSTRCE (SECTION TRACEBACK
003700                                      SUBTOTALS, LAYOUT A/B ONLY)
003800
003900         DUMP FILE               -   SYSOUT
004000
004100******************************************************************
004200*CHANGE LOG.
004300* 03/10/88 PS  REQ-0410   ORIGINAL - LAYOUTS A (01-07) AND B
004400*                         (08-09) ONLY, NO LAYOUT C/D YET.
004500* 19/11/88 PS  REQ-0433   ADDED LAYOUT C (MONTH 10) - HEADER AT
004600*                         ROW 3 LIKE A/B BUT COLUMNS SCRAMBLED.
004700* 07/02/89 PS  REQ-0461   ADDED LAYOUT D (MONTH 11) - SAME MAP AS
004800*                         C, HEADER ROW IS ONE ROW LOWER.
004900* 22/08/91 PS  REQ-0512   MONTH-TO-LAYOUT LOOKUP MOVED INTO A
005000*                         TABLE INSTEAD OF A NESTED IF - ONE MORE
005100*                         FORMAT CHANGE AND THE IFS WOULD HAVE
005200*                         BEEN UNREADABLE.
005300* 11/03/93 PS  REQ-0558   TRACEBACK SUBTOTALS (FIRST HALF/SECOND
005400*                         HALF) ADDED FOR LAYOUT A AND B SO
005500*                         ABSRPT CAN PROVE THE YEARLY FIGURE TIES
005600*                         BACK TO THE MONTHLY SOURCE.
005700* 14/06/95 MK  REQ-0602   BLANK-NAME ROWS AND ROWS NAMEKEY CANNOT
005800*                         PARSE ARE NOW SKIPPED INSTEAD OF
005900*                         WRITTEN WITH A BLANK KEY - WAS CAUSING
006000*                         PHANTOM EMPLOYEES IN THE YEARLY ROLLUP.
006100* 30/11/98 MK  Y2K-017    REVIEWED FOR YEAR 2000 - THIS PROGRAM
006200*                         CARRIES NO 2-DIGIT YEAR FIELDS OF ITS
006300*                         OWN (MONTH NUMBER ONLY), NO CHANGE
006400*                         REQUIRED.  SIGNED OFF PER Y2K PROJECT
006500*                         PLAN.
006600* 09/05/01 MK  REQ-0689   "NO FILE YIELDS DATA" NOW ABENDS THE
006700*                         STEP INSTEAD OF WRITING AN EMPTY
006800*                         ABSDALY - DOWNSTREAM STEPS WERE BLOWING
006900*                         UP ON AN EMPTY FILE ANYWAY, BETTER TO
007000*                         STOP HERE WITH A CLEAR MESSAGE.
007100* 17/02/04 RT  REQ-0733   A MONTH WITH NO TABLE ENTRY IS LOGGED
007200*                         AND SKIPPED RATHER THAN ABENDING THE
007300*                         WHOLE STEP - ONE BAD MONTH SHOULDN'T
007400*                         TAKE DOWN THE OTHER ELEVEN.
007500******************************************************************
007600
007700 ENVIRONMENT DIVISION.
007800 CONFIGURATION SECTION.
007900 SOURCE-COMPUTER. IBM-390.
008000 OBJECT-COMPUTER. IBM-390.
008100 SPECIAL-NAMES.
008200     C01 IS TOP-OF-FORM.
008300
008400 INPUT-OUTPUT SECTION.
008500 FILE-CONTROL.
008600     SELECT SYSOUT
008700     ASSIGN TO UT-S-SYSOUT
008800       ORGANIZATION IS SEQUENTIAL.
008900
009000     SELECT ABS01 ASSIGN TO UT-S-ABS01
009100       ACCESS MODE IS SEQUENTIAL FILE STATUS IS ABS01-STATUS.
009200     SELECT ABS02 ASSIGN TO UT-S-ABS02
009300       ACCESS MODE IS SEQUENTIAL FILE STATUS IS ABS02-STATUS.
009400     SELECT ABS03 ASSIGN TO UT-S-ABS03
009500       ACCESS MODE IS SEQUENTIAL FILE STATUS IS ABS03-STATUS.
009600     SELECT ABS04 ASSIGN TO UT-S-ABS04
009700       ACCESS MODE IS SEQUENTIAL FILE STATUS IS ABS04-STATUS.
009800     SELECT ABS05 ASSIGN TO UT-S-ABS05
009900       ACCESS MODE IS SEQUENTIAL FILE STATUS IS ABS05-STATUS.
010000     SELECT ABS06 ASSIGN TO UT-S-ABS06
010100       ACCESS MODE IS SEQUENTIAL FILE STATUS IS ABS06-STATUS.
010200     SELECT ABS07 ASSIGN TO UT-S-ABS07
010300       ACCESS MODE IS SEQUENTIAL FILE STATUS IS ABS07-STATUS.
010400     SELECT ABS08 ASSIGN TO UT-S-ABS08
010500       ACCESS MODE IS SEQUENTIAL FILE STATUS IS ABS08-STATUS.
010600     SELECT ABS09 ASSIGN TO UT-S-ABS09
010700       ACCESS MODE IS SEQUENTIAL FILE STATUS IS ABS09-STATUS.
010800     SELECT ABS10 ASSIGN TO UT-S-ABS10
010900       ACCESS MODE IS SEQUENTIAL FILE STATUS IS ABS10-STATUS.
011000     SELECT ABS11 ASSIGN TO UT-S-ABS11
011100       ACCESS MODE IS SEQUENTIAL FILE STATUS IS ABS11-STATUS.
011200     SELECT ABS12 ASSIGN TO UT-S-ABS12
011300       ACCESS MODE IS SEQUENTIAL FILE STATUS IS ABS12-STATUS.
011400
011500     SELECT ABSDALY
011600     ASSIGN TO UT-S-ABSDALY
011700       ACCESS MODE IS SEQUENTIAL
011800       FILE STATUS IS ABSDALY-STATUS.
011900
012000     SELECT ABSTRCE
012100     ASSIGN TO UT-S-ABSTRCE
012200       ACCESS MODE IS SEQUENTIAL
012300       FILE STATUS IS ABSTRCE-STATUS.
012400
012500 DATA DIVISION.
012600 FILE SECTION.
012700 FD  SYSOUT
012800     RECORDING MODE IS F
012900     LABEL RECORDS ARE STANDARD
013000     RECORD CONTAINS 130 CHARACTERS
013100     BLOCK CONTAINS 0 RECORDS
013200     DATA RECORD IS SYSOUT-REC.
013300 01  SYSOUT-REC  PIC X(130).
013400
013500****** MONTHLY ABSENCE FEEDS - LAYOUT A MONTHS (01-07), RAW LINE
013600****** ONLY, RE-READ INTO WS-LAYOUT-A-REC FOR FIELD ACCESS
013700 FD  ABS01
013800     RECORDING MODE IS F  LABEL RECORDS ARE STANDARD
013900     BLOCK CONTAINS 0 RECORDS  RECORD CONTAINS 378 CHARACTERS.
014000 01  ABS01-LINE                 PIC X(378).
014100 FD  ABS02
014200     RECORDING MODE IS F  LABEL RECORDS ARE STANDARD
014300     BLOCK CONTAINS 0 RECORDS  RECORD CONTAINS 378 CHARACTERS.
014400 01  ABS02-LINE                 PIC X(378).
014500 FD  ABS03
014600     RECORDING MODE IS F  LABEL RECORDS ARE STANDARD
014700     BLOCK CONTAINS 0 RECORDS  RECORD CONTAINS 378 CHARACTERS.
014800 01  ABS03-LINE                 PIC X(378).
014900 FD  ABS04
015000     RECORDING MODE IS F  LABEL RECORDS ARE STANDARD
015100     BLOCK CONTAINS 0 RECORDS  RECORD CONTAINS 378 CHARACTERS.
015200 01  ABS04-LINE                 PIC X(378).
015300 FD  ABS05
015400     RECORDING MODE IS F  LABEL RECORDS ARE STANDARD
015500     BLOCK CONTAINS 0 RECORDS  RECORD CONTAINS 378 CHARACTERS.
015600 01  ABS05-LINE                 PIC X(378).
015700 FD  ABS06
015800     RECORDING MODE IS F  LABEL RECORDS ARE STANDARD
015900     BLOCK CONTAINS 0 RECORDS  RECORD CONTAINS 378 CHARACTERS.
016000 01  ABS06-LINE                 PIC X(378).
016100 FD  ABS07
016200     RECORDING MODE IS F  LABEL RECORDS ARE STANDARD
016300     BLOCK CONTAINS 0 RECORDS  RECORD CONTAINS 378 CHARACTERS.
016400 01  ABS07-LINE                 PIC X(378).
016500
016600****** LAYOUT B MONTHS (08-09) - CARRY THE TWO HALF-MONTH BLOCKS
016700****** BEHIND THE MONTHLY TOTALS, FOR THE TRACEBACK SECTION ONLY
016800 FD  ABS08
016900     RECORDING MODE IS F  LABEL RECORDS ARE STANDARD
017000     BLOCK CONTAINS 0 RECORDS  RECORD CONTAINS 511 CHARACTERS.
017100 01  ABS08-LINE                 PIC X(511).
017200 FD  ABS09
017300     RECORDING MODE IS F  LABEL RECORDS ARE STANDARD
017400     BLOCK CONTAINS 0 RECORDS  RECORD CONTAINS 511 CHARACTERS.
017500 01  ABS09-LINE                 PIC X(511).
017600
017700****** LAYOUT C/D MONTHS (10, 11) - SEQUENCE NUMBER AND STATUS
017800****** COLUMN, AMOUNT COLUMNS IN SCRAMBLED ORDER
017900 FD  ABS10
018000     RECORDING MODE IS F  LABEL RECORDS ARE STANDARD
018100     BLOCK CONTAINS 0 RECORDS  RECORD CONTAINS 363 CHARACTERS.
018200 01  ABS10-LINE                 PIC X(363).
018300 FD  ABS11
018400     RECORDING MODE IS F  LABEL RECORDS ARE STANDARD
018500     BLOCK CONTAINS 0 RECORDS  RECORD CONTAINS 363 CHARACTERS.
018600 01  ABS11-LINE                 PIC X(363).
018700
018800****** MONTH 12 HAS NO CONFIGURED LAYOUT - IF IT EVER SHOWS UP
018900****** ON A RUN IT IS LOGGED AND SKIPPED, NEVER INTERPRETED
019000 FD  ABS12
019100     RECORDING MODE IS F  LABEL RECORDS ARE STANDARD
019200     BLOCK CONTAINS 0 RECORDS  RECORD CONTAINS 450 CHARACTERS.
019300 01  ABS12-LINE                 PIC X(450).
019400
019500****** NORMALIZED OUTPUT - ONE RECORD PER ACCEPTED EMPLOYEE ROW
019600 FD  ABSDALY
019700     RECORDING MODE IS F  LABEL RECORDS ARE STANDARD
019800     BLOCK CONTAINS 0 RECORDS  RECORD CONTAINS 450 CHARACTERS
019900     DATA RECORD IS ABSDALY-REC.
020000     COPY ABSDALY.
020100
020200****** TRACEBACK SUBTOTALS - LAYOUT A/B MONTHS ONLY
020300 FD  ABSTRCE
020400     RECORDING MODE IS F  LABEL RECORDS ARE STANDARD
020500     BLOCK CONTAINS 0 RECORDS  RECORD CONTAINS 195 CHARACTERS
020600     DATA RECORD IS ABSTRCE-REC.
020700     COPY ABSTRCE.
020800
020900 WORKING-STORAGE SECTION.
021000
021100 01  FILE-STATUS-CODES.
021200     05  ABS01-STATUS            PIC X(02).
021300     05  ABS02-STATUS            PIC X(02).
021400     05  ABS03-STATUS            PIC X(02).
021500     05  ABS04-STATUS            PIC X(02).
021600     05  ABS05-STATUS            PIC X(02).
021700     05  ABS06-STATUS            PIC X(02).
021800     05  ABS07-STATUS            PIC X(02).
021900     05  ABS08-STATUS            PIC X(02).
022000     05  ABS09-STATUS            PIC X(02).
022100     05  ABS10-STATUS            PIC X(02).
022200     05  ABS11-STATUS            PIC X(02).
022300     05  ABS12-STATUS            PIC X(02).
022400     05  ABSDALY-STATUS          PIC X(02).
022500         88  ABSDALY-OK              VALUE "00".
022600     05  ABSTRCE-STATUS          PIC X(02).
022700         88  ABSTRCE-OK              VALUE "00".
022800     05  WS-CURRENT-FILE-STATUS  PIC X(02).
022900         88  WS-FILE-WAS-OPENED      VALUE "00".
023000         88  WS-FILE-NOT-PRESENT     VALUE "35".
023100
023200*    MONTH-TO-LAYOUT TABLE - ONE ROW PER CONFIGURED MONTH.  A
023300*    MONTH WITH NO ROW HERE (JUST MONTH 12 TODAY) IS A FATAL
023400*    PER-FILE ERROR, NOT A PROGRAM ABEND - SEE 295-LAYOUT-
023500*    NOT-FOUND.
023600 01  ABSFMT-TABLE-AREA.
023700     05  ABSFMT-TABLE-VALUES.
023800         10  FILLER              PIC 9(02) VALUE 01.
023900         10  FILLER              PIC X(01) VALUE "A".
024000         10  FILLER              PIC 9(02) VALUE 02.
024100         10  FILLER              PIC X(01) VALUE "A".
024200         10  FILLER              PIC 9(02) VALUE 03.
024300         10  FILLER              PIC X(01) VALUE "A".
024400         10  FILLER              PIC 9(02) VALUE 04.
024500         10  FILLER              PIC X(01) VALUE "A".
024600         10  FILLER              PIC 9(02) VALUE 05.
024700         10  FILLER              PIC X(01) VALUE "A".
024800         10  FILLER              PIC 9(02) VALUE 06.
024900         10  FILLER              PIC X(01) VALUE "A".
025000         10  FILLER              PIC 9(02) VALUE 07.
025100         10  FILLER              PIC X(01) VALUE "A".
025200         10  FILLER              PIC 9(02) VALUE 08.
025300         10  FILLER              PIC X(01) VALUE "B".
025400         10  FILLER              PIC 9(02) VALUE 09.
025500         10  FILLER              PIC X(01) VALUE "B".
025600         10  FILLER              PIC 9(02) VALUE 10.
025700         10  FILLER              PIC X(01) VALUE "C".
025800         10  FILLER              PIC 9(02) VALUE 11.
025900         10  FILLER              PIC X(01) VALUE "D".
026000     05  ABSFMT-ROW REDEFINES ABSFMT-TABLE-VALUES
026100                              OCCURS 11 TIMES.
026200         10  ABSFMT-ROW-MONTH    PIC 9(02).
026300         10  ABSFMT-ROW-LAYOUT   PIC X(01).
026400
026500*    LAYOUT C/D STANDARD-CATEGORY-TO-RAW-COLUMN MAP.  A ZERO
026600*    MEANS "MULTI-MACHINE - SUM RAW COLUMNS 29 AND 30 INSTEAD".
026700 01  WS-CD-REMAP-VALUES.
026800     05  FILLER                  PIC 9(02) VALUE 08.
026900     05  FILLER                  PIC 9(02) VALUE 18.
027000     05  FILLER                  PIC 9(02) VALUE 16.
027100     05  FILLER                  PIC 9(02) VALUE 14.
027200     05  FILLER                  PIC 9(02) VALUE 15.
027300     05  FILLER                  PIC 9(02) VALUE 17.
027400     05  FILLER                  PIC 9(02) VALUE 22.
027500     05  FILLER                  PIC 9(02) VALUE 23.
027600     05  FILLER                  PIC 9(02) VALUE 21.
027700     05  FILLER                  PIC 9(02) VALUE 19.
027800     05  FILLER                  PIC 9(02) VALUE 09.
027900     05  FILLER                  PIC 9(02) VALUE 10.
028000     05  FILLER                  PIC 9(02) VALUE 11.
028100     05  FILLER                  PIC 9(02) VALUE 12.
028200     05  FILLER                  PIC 9(02) VALUE 13.
028300     05  FILLER                  PIC 9(02) VALUE 28.
028400     05  FILLER                  PIC 9(02) VALUE 00.
028500 01  WS-CD-REMAP-TBL REDEFINES WS-CD-REMAP-VALUES.
028600     05  WS-CD-REMAP OCCURS 17 TIMES PIC 9(02).
028700
028800 01  WS-LAYOUT-A-REC.
028900     05  WS-LA-ID                PIC X(10).
029000     05  WS-LA-NAME              PIC X(60).
029100     05  WS-LA-POSITION          PIC X(30).
029200     05  WS-LA-DEPARTMENT        PIC X(30).
029300     05  WS-LA-PAYTYPE           PIC X(10).
029400     05  WS-LA-AMT1 OCCURS 17 TIMES PIC S9(05)V99.
029500     05  WS-LA-AMT2 OCCURS 17 TIMES PIC S9(05)V99.
029600
029700 01  WS-LAYOUT-B-REC.
029800     05  WS-LB-ID                PIC X(10).
029900     05  WS-LB-NAME              PIC X(60).
030000     05  WS-LB-POSITION          PIC X(30).
030100     05  WS-LB-DEPARTMENT        PIC X(30).
030200     05  WS-LB-PAYTYPE           PIC X(10).
030300     05  WS-LB-WORK-DAYS         PIC S9(05)V99.
030400     05  FILLER OCCURS 2 TIMES   PIC S9(05)V99.
030500     05  WS-LB-REST OCCURS 16 TIMES PIC S9(05)V99.
030600     05  WS-LB-HALF1 OCCURS 17 TIMES PIC S9(05)V99.
030700     05  WS-LB-HALF2 OCCURS 17 TIMES PIC S9(05)V99.
030800
030900 01  WS-LAYOUT-CD-REC.
031000     05  WS-LCD-SEQ-NO           PIC 9(05).
031100     05  WS-LCD-ID               PIC X(10).
031200     05  WS-LCD-NAME             PIC X(60).
031300     05  WS-LCD-POSITION         PIC X(30).
031400     05  WS-LCD-DEPARTMENT       PIC X(30).
031500     05  WS-LCD-PAYTYPE          PIC X(10).
031600     05  WS-LCD-STATUS           PIC X(08).
031700     05  WS-LCD-RAWCOL OCCURS 30 TIMES PIC S9(05)V99.
031800
031900 01  WS-COMMON-FIELDS.
032000     05  WS-COMMON-ID            PIC X(10).
032100     05  WS-COMMON-NAME          PIC X(60).
032200     05  WS-COMMON-POSITION      PIC X(30).
032300     05  WS-COMMON-DEPARTMENT    PIC X(30).
032400     05  WS-COMMON-PAYTYPE       PIC X(10).
032500
032600 01  WS-ACCUMULATORS.
032700     05  WS-ACC-TOTAL      OCCURS 17 TIMES PIC S9(07)V99.
032800     05  WS-ACC-FIRSTHALF  OCCURS 17 TIMES PIC S9(07)V99.
032900     05  WS-ACC-SECONDHALF OCCURS 17 TIMES PIC S9(07)V99.
033000     05  WS-HALF1-VAL            PIC S9(05)V99.
033100     05  WS-HALF2-VAL            PIC S9(05)V99.
033200
033300 01  COUNTERS-IDXS-AND-ACCUMULATORS.
033400     05  WS-MONTH-SUB            PIC 9(02) COMP.
033500     05  WS-CAT-SUB              PIC 9(02) COMP.
033600     05  WS-REST-SUB             PIC 9(02) COMP.
033700     05  WS-RAWCOL-SUB           PIC 9(02) COMP.
033800     05  WS-LOOKUP-SUB           PIC 9(02) COMP.
033900     05  WS-FILE-RECORD-COUNT    PIC 9(07) COMP.
034000     05  WS-FILES-WITH-DATA      PIC 9(02) COMP.
034100     05  WS-RAW-RECORD-COUNT     PIC 9(09) COMP.
034200     05  WS-UNPARSED-COUNT       PIC 9(07) COMP.
034300
034400 01  MISC-WS-FLDS.
034500     05  WS-CURRENT-MONTH        PIC 9(02).
034600     05  WS-CURRENT-LAYOUT       PIC X(01).
034700         88  LAYOUT-A                VALUE "A".
034800         88  LAYOUT-B                VALUE "B".
034900         88  LAYOUT-C                VALUE "C".
035000         88  LAYOUT-D                VALUE "D".
035100     05  WS-LAYOUT-FOUND-SW      PIC X(01).
035200         88  WS-LAYOUT-FOUND         VALUE "Y".
035300         88  WS-LAYOUT-NOT-FOUND     VALUE "N".
035400
035500 01  FLAGS-AND-SWITCHES.
035600     05  EOF-CURRENT-SW          PIC X(01) VALUE "N".
035700         88  EOF-CURRENT             VALUE "Y".
035800
035900 01  WS-SYSOUT-REC.
036000     05  MSG                     PIC X(80).
036100
036200 COPY ABSNAME.
036300 COPY ABENDREC.
036400
036500 77  ZERO-VAL                    PIC S9(1) COMP VALUE 0.
036600 77  ONE-VAL                     PIC S9(1) COMP VALUE 1.
036700
036800 PROCEDURE DIVISION.
036900     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
037000     PERFORM 200-RUN-MONTH THRU 200-EXIT
037100         VARYING WS-MONTH-SUB FROM 1 BY 1 UNTIL WS-MONTH-SUB > 12.
037200     PERFORM 999-CLEANUP THRU 999-EXIT.
037300     MOVE +0 TO RETURN-CODE.
037400     GOBACK.
037500
037600 000-HOUSEKEEPING.
037700     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
037800     DISPLAY "******** BEGIN JOB ABSEXTR ********".
037900     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS, WS-ACCUMULATORS.
038000     MOVE 0 TO WS-FILES-WITH-DATA.
038100     OPEN OUTPUT ABSDALY.
038200     OPEN OUTPUT ABSTRCE.
038300     OPEN OUTPUT SYSOUT.
038400 000-EXIT.
038500     EXIT.
038600
038700*    200-RUN-MONTH - DRIVES ONE MONTHLY FEED FROM LAYOUT LOOKUP
038800*    THROUGH READ-EDIT-WRITE TO THE TRACEBACK ROWS, THEN MOVES ON
038900*    TO THE NEXT MONTH REGARDLESS OF WHAT HAPPENED TO THIS ONE.
039000 200-RUN-MONTH.
039100     MOVE WS-MONTH-SUB TO WS-CURRENT-MONTH.
039200     PERFORM 250-LOOKUP-LAYOUT THRU 250-EXIT.
039300     IF WS-LAYOUT-NOT-FOUND                                       REQ-0733
039400         PERFORM 295-LAYOUT-NOT-FOUND THRU 295-EXIT               REQ-0733
039500         GO TO 200-EXIT.                                          REQ-0733
039600
039700     PERFORM 800-OPEN-CURRENT-MONTH THRU 800-EXIT.
039800     IF WS-FILE-NOT-PRESENT
039900         DISPLAY "ABSEXTR: MONTH " WS-CURRENT-MONTH
040000                 " NOT PRESENT ON THIS RUN - SKIPPED"
040100         GO TO 200-EXIT.
040200
040300     MOVE "N" TO EOF-CURRENT-SW.
040400     MOVE 0 TO WS-FILE-RECORD-COUNT.
040500     INITIALIZE WS-ACC-TOTAL, WS-ACC-FIRSTHALF, WS-ACC-SECONDHALF.
040600
040700     PERFORM 900-READ-CURRENT-MONTH THRU 900-EXIT.
040800     PERFORM 300-FIELD-EDITS THRU 300-EXIT UNTIL EOF-CURRENT.
040900
041000     PERFORM 850-CLOSE-CURRENT-MONTH THRU 850-EXIT.
041100
041200     IF WS-FILE-RECORD-COUNT > 0
041300         ADD 1 TO WS-FILES-WITH-DATA
041400         DISPLAY "ABSEXTR: " WS-CURRENT-MONTH
041500                 " - " WS-FILE-RECORD-COUNT
041600                 " EMPLOYEES (FORMAT " WS-CURRENT-LAYOUT ")"
041700         IF LAYOUT-A OR LAYOUT-B
041800             PERFORM 510-WRITE-TRACEBACK-ROWS THRU 510-EXIT.
041900 200-EXIT.
042000     EXIT.
042100
042200*    250-LOOKUP-LAYOUT - TABLE-DRIVEN VARYING ROW SCAN, THE SAME
042300*    IDIOM USED ELSEWHERE IN THIS JOB STEP.
042400 250-LOOKUP-LAYOUT.
042500     MOVE "N" TO WS-LAYOUT-FOUND-SW.
042600     MOVE 1 TO WS-LOOKUP-SUB.
042700     PERFORM 260-SCAN-ONE-ROW THRU 260-EXIT
042800         VARYING WS-LOOKUP-SUB FROM 1 BY 1
042900         UNTIL WS-LOOKUP-SUB > 11 OR WS-LAYOUT-FOUND.
043000 250-EXIT.
043100     EXIT.
043200
043300 260-SCAN-ONE-ROW.
043400     IF ABSFMT-ROW-MONTH(WS-LOOKUP-SUB) = WS-CURRENT-MONTH
043500         MOVE ABSFMT-ROW-LAYOUT(WS-LOOKUP-SUB)
043600             TO WS-CURRENT-LAYOUT
043700         MOVE "Y" TO WS-LAYOUT-FOUND-SW.
043800 260-EXIT.
043900     EXIT.
044000
044100 295-LAYOUT-NOT-FOUND.                                            REQ-0733
044200     MOVE "295-LAYOUT-NOT-FOUND" TO PARA-NAME.                    REQ-0733
044300     DISPLAY "ABSEXTR: *** NO LAYOUT CONFIGURED FOR MONTH "       REQ-0733
044400             WS-CURRENT-MONTH " - FILE SKIPPED ***".              REQ-0733
044500 295-EXIT.                                                        REQ-0733
044600     EXIT.                                                        REQ-0733
044700
044800*    300-FIELD-EDITS - ONE RECORD'S WORTH OF WORK, THEN READS THE
044900*    NEXT RECORD OF THE CURRENT MONTH - THE USUAL PROCESS-THEN-
045000*    READ-AHEAD PAIRING USED BY EVERY READ LOOP IN THIS SUITE.
045100 300-FIELD-EDITS.
045200     MOVE "300-FIELD-EDITS" TO PARA-NAME.
045300     ADD 1 TO WS-RAW-RECORD-COUNT.
045400     PERFORM 310-EXTRACT-COMMON-FIELDS THRU 310-EXIT.
045500
045600     IF WS-COMMON-NAME = SPACES
045700         ADD 1 TO WS-UNPARSED-COUNT
045800         GO TO 300-READ-NEXT.
045900
046000     CALL "NAMEKEY" USING WS-COMMON-NAME, ABSNAME-REC.
046100     IF ABSN-NO-KEY
046200         ADD 1 TO WS-UNPARSED-COUNT
046300         GO TO 300-READ-NEXT.
046400
046500     EVALUATE TRUE
046600         WHEN LAYOUT-A  PERFORM 400-LAYOUT-A-MAP THRU 400-EXIT
046700         WHEN LAYOUT-B  PERFORM 410-LAYOUT-B-MAP THRU 410-EXIT
046800         WHEN LAYOUT-C  PERFORM 420-LAYOUT-CD-MAP THRU 420-EXIT
046900         WHEN LAYOUT-D  PERFORM 420-LAYOUT-CD-MAP THRU 420-EXIT
047000     END-EVALUATE.
047100
047200     PERFORM 700-WRITE-ABSDALY THRU 700-EXIT.
047300     ADD 1 TO WS-FILE-RECORD-COUNT.
047400 300-READ-NEXT.
047500     PERFORM 900-READ-CURRENT-MONTH THRU 900-EXIT.
047600 300-EXIT.
047700     EXIT.
047800
047900*    310-EXTRACT-COMMON-FIELDS - THE FIVE IDENTITY FIELDS LIVE AT
048000*    THE SAME RELATIVE POSITION IN ALL FOUR LAYOUT RECORDS, BUT
048100*    UNDER DIFFERENT DATA-NAMES, SO THIS COPIES THEM TO ONE
048200*    COMMON SET THE REST OF THE PROGRAM CAN WORK FROM.
048300 310-EXTRACT-COMMON-FIELDS.
048400     EVALUATE TRUE
048500         WHEN LAYOUT-A
048600             MOVE WS-LA-ID          TO WS-COMMON-ID
048700             MOVE WS-LA-NAME        TO WS-COMMON-NAME
048800             MOVE WS-LA-POSITION    TO WS-COMMON-POSITION
048900             MOVE WS-LA-DEPARTMENT  TO WS-COMMON-DEPARTMENT
049000             MOVE WS-LA-PAYTYPE     TO WS-COMMON-PAYTYPE
049100         WHEN LAYOUT-B
049200             MOVE WS-LB-ID          TO WS-COMMON-ID
049300             MOVE WS-LB-NAME        TO WS-COMMON-NAME
049400             MOVE WS-LB-POSITION    TO WS-COMMON-POSITION
049500             MOVE WS-LB-DEPARTMENT  TO WS-COMMON-DEPARTMENT
049600             MOVE WS-LB-PAYTYPE     TO WS-COMMON-PAYTYPE
049700         WHEN LAYOUT-C OR LAYOUT-D
049800             MOVE WS-LCD-ID         TO WS-COMMON-ID
049900             MOVE WS-LCD-NAME       TO WS-COMMON-NAME
050000             MOVE WS-LCD-POSITION   TO WS-COMMON-POSITION
050100             MOVE WS-LCD-DEPARTMENT TO WS-COMMON-DEPARTMENT
050200             MOVE WS-LCD-PAYTYPE    TO WS-COMMON-PAYTYPE
050300     END-EVALUATE.
050400 310-EXIT.
050500     EXIT.
050600
050700*    400-LAYOUT-A-MAP - MONTHLY VALUE = FIRST HALF + SECOND HALF,
050800*    ALSO FEEDS THE ABSTRCE SECTION TRACEBACK ACCUMULATORS.
050900 400-LAYOUT-A-MAP.
051000     PERFORM 405-MAP-ONE-CATEGORY-A THRU 405-EXIT
051100         VARYING WS-CAT-SUB FROM 1 BY 1 UNTIL WS-CAT-SUB > 17.
051200 400-EXIT.
051300     EXIT.
051400
051500 405-MAP-ONE-CATEGORY-A.
051600     IF WS-LA-AMT1(WS-CAT-SUB) NOT NUMERIC
051700         MOVE 0 TO WS-HALF1-VAL
051800     ELSE
051900         MOVE WS-LA-AMT1(WS-CAT-SUB) TO WS-HALF1-VAL.
052000     IF WS-LA-AMT2(WS-CAT-SUB) NOT NUMERIC
052100         MOVE 0 TO WS-HALF2-VAL
052200     ELSE
052300         MOVE WS-LA-AMT2(WS-CAT-SUB) TO WS-HALF2-VAL.
052400     ADD WS-HALF1-VAL WS-HALF2-VAL
052500         GIVING ABSD-AMOUNT-TBL(WS-CAT-SUB).
052600     ADD WS-HALF1-VAL TO WS-ACC-FIRSTHALF(WS-CAT-SUB).
052700     ADD WS-HALF2-VAL TO WS-ACC-SECONDHALF(WS-CAT-SUB).
052800     ADD ABSD-AMOUNT-TBL(WS-CAT-SUB) TO WS-ACC-TOTAL(WS-CAT-SUB).
052900 405-EXIT.
053000     EXIT.
053100
053200*    410-LAYOUT-B-MAP - MONTHLY TOTALS USED DIRECTLY; THE TWO
053300*    HALF-MONTH BLOCKS FEED THE TRACEBACK ACCUMULATORS ONLY.
053400 410-LAYOUT-B-MAP.
053500     PERFORM 415-MAP-ONE-CATEGORY-B THRU 415-EXIT
053600         VARYING WS-CAT-SUB FROM 1 BY 1 UNTIL WS-CAT-SUB > 17.
053700 410-EXIT.
053800     EXIT.
053900
054000 415-MAP-ONE-CATEGORY-B.
054100     IF WS-CAT-SUB = 1
054200         IF WS-LB-WORK-DAYS NOT NUMERIC
054300             MOVE 0 TO ABSD-AMOUNT-TBL(1)
054400         ELSE
054500             MOVE WS-LB-WORK-DAYS TO ABSD-AMOUNT-TBL(1)
054600     ELSE
054700         COMPUTE WS-REST-SUB = WS-CAT-SUB - 1
054800         IF WS-LB-REST(WS-REST-SUB) NOT NUMERIC
054900             MOVE 0 TO ABSD-AMOUNT-TBL(WS-CAT-SUB)
055000         ELSE
055100             MOVE WS-LB-REST(WS-REST-SUB)
055200                 TO ABSD-AMOUNT-TBL(WS-CAT-SUB).
055300     IF WS-LB-HALF1(WS-CAT-SUB) NOT NUMERIC
055400         MOVE 0 TO WS-HALF1-VAL
055500     ELSE
055600         MOVE WS-LB-HALF1(WS-CAT-SUB) TO WS-HALF1-VAL.
055700     IF WS-LB-HALF2(WS-CAT-SUB) NOT NUMERIC
055800         MOVE 0 TO WS-HALF2-VAL
055900     ELSE
056000         MOVE WS-LB-HALF2(WS-CAT-SUB) TO WS-HALF2-VAL.
056100     ADD WS-HALF1-VAL TO WS-ACC-FIRSTHALF(WS-CAT-SUB).
056200     ADD WS-HALF2-VAL TO WS-ACC-SECONDHALF(WS-CAT-SUB).
056300     ADD ABSD-AMOUNT-TBL(WS-CAT-SUB) TO WS-ACC-TOTAL(WS-CAT-SUB).
056400 415-EXIT.
056500     EXIT.
056600
056700*    420-LAYOUT-CD-MAP - SCRAMBLED RAW COLUMNS REMAPPED THROUGH
056800*    WS-CD-REMAP-TBL; CATEGORY 17 (MULTI-MACHINE) IS THE SUM OF
056900*    RAW COLUMNS 29 AND 30 INSTEAD OF A SINGLE COLUMN.  NO
057000*    NO ABSTRCE TRACEBACK - LAYOUTS C AND D HAVE NO SECTIONS.
057100 420-LAYOUT-CD-MAP.
057200     PERFORM 425-MAP-ONE-CATEGORY-CD THRU 425-EXIT
057300         VARYING WS-CAT-SUB FROM 1 BY 1 UNTIL WS-CAT-SUB > 17.
057400 420-EXIT.
057500     EXIT.
057600
057700 425-MAP-ONE-CATEGORY-CD.
057800     IF WS-CD-REMAP(WS-CAT-SUB) = 0
057900         IF WS-LCD-RAWCOL(29) NOT NUMERIC
058000             MOVE 0 TO WS-HALF1-VAL
058100         ELSE
058200             MOVE WS-LCD-RAWCOL(29) TO WS-HALF1-VAL
058300         IF WS-LCD-RAWCOL(30) NOT NUMERIC
058400             MOVE 0 TO WS-HALF2-VAL
058500         ELSE
058600             MOVE WS-LCD-RAWCOL(30) TO WS-HALF2-VAL
058700         ADD WS-HALF1-VAL WS-HALF2-VAL
058800             GIVING ABSD-AMOUNT-TBL(WS-CAT-SUB)
058900     ELSE
059000         MOVE WS-CD-REMAP(WS-CAT-SUB) TO WS-RAWCOL-SUB
059100         IF WS-LCD-RAWCOL(WS-RAWCOL-SUB) NOT NUMERIC
059200             MOVE 0 TO ABSD-AMOUNT-TBL(WS-CAT-SUB)
059300         ELSE
059400             MOVE WS-LCD-RAWCOL(WS-RAWCOL-SUB)
059500                 TO ABSD-AMOUNT-TBL(WS-CAT-SUB).
059600 425-EXIT.
059700     EXIT.
059800
059900*    510-WRITE-TRACEBACK-ROWS - ONE TOTAL ROW PLUS, FOR THIS
060000*    LAYOUT, A FIRST HALF AND SECOND HALF ROW TO ABSTRCE.
060100 510-WRITE-TRACEBACK-ROWS.
060200     MOVE "510-WRITE-TRACEBACK-ROWS" TO PARA-NAME.
060300     INITIALIZE ABSTRCE-REC.
060400     MOVE WS-CURRENT-MONTH TO ABST-MONTH-NO.
060500     MOVE WS-CURRENT-LAYOUT TO ABST-LAYOUT.
060600     MOVE "TOTAL" TO ABST-SECTION.
060700     MOVE WS-FILE-RECORD-COUNT TO ABST-RECORD-COUNT.
060800     MOVE WS-ACC-TOTAL TO ABST-AMOUNT-TBL.
060900     WRITE ABSTRCE-REC.
061000
061100     MOVE "FIRST HALF" TO ABST-SECTION.
061200     MOVE WS-ACC-FIRSTHALF TO ABST-AMOUNT-TBL.
061300     WRITE ABSTRCE-REC.
061400
061500     MOVE "SECOND HALF" TO ABST-SECTION.
061600     MOVE WS-ACC-SECONDHALF TO ABST-AMOUNT-TBL.
061700     WRITE ABSTRCE-REC.
061800 510-EXIT.
061900     EXIT.
062000
062100 700-WRITE-ABSDALY.
062200     MOVE "700-WRITE-ABSDALY" TO PARA-NAME.
062300     INITIALIZE ABSDALY-REC
062400         REPLACING NUMERIC DATA BY ZERO
062500                   ALPHANUMERIC DATA BY SPACES.
062600     MOVE WS-CURRENT-MONTH TO ABSD-MONTH-NO.
062700     MOVE WS-COMMON-ID TO ABSD-EMP-ID.
062800     MOVE WS-COMMON-NAME TO ABSD-FULL-NAME-RAW.
062900     MOVE ABSN-NAME-KEY TO ABSD-NAME-KEY.
063000     MOVE ABSN-DISPLAY-NAME TO ABSD-DISPLAY-NAME.
063100     MOVE ABSN-NOTE TO ABSD-NOTE.
063200     MOVE WS-COMMON-POSITION TO ABSD-POSITION.
063300     MOVE WS-COMMON-DEPARTMENT TO ABSD-DEPARTMENT.
063400     MOVE WS-COMMON-PAYTYPE TO ABSD-PAY-TYPE.
063500*    ABSD-AMOUNT-TBL WAS ALREADY FILLED BY THE LAYOUT MAPPER
063600     WRITE ABSDALY-REC.
063700 700-EXIT.
063800     EXIT.
063900
064000 800-OPEN-CURRENT-MONTH.
064100     MOVE "800-OPEN-CURRENT-MONTH" TO PARA-NAME.
064200     EVALUATE WS-CURRENT-MONTH
064300         WHEN 01  OPEN INPUT ABS01
064400                  MOVE ABS01-STATUS TO WS-CURRENT-FILE-STATUS
064500         WHEN 02  OPEN INPUT ABS02
064600                  MOVE ABS02-STATUS TO WS-CURRENT-FILE-STATUS
064700         WHEN 03  OPEN INPUT ABS03
064800                  MOVE ABS03-STATUS TO WS-CURRENT-FILE-STATUS
064900         WHEN 04  OPEN INPUT ABS04
065000                  MOVE ABS04-STATUS TO WS-CURRENT-FILE-STATUS
065100         WHEN 05  OPEN INPUT ABS05
065200                  MOVE ABS05-STATUS TO WS-CURRENT-FILE-STATUS
065300         WHEN 06  OPEN INPUT ABS06
065400                  MOVE ABS06-STATUS TO WS-CURRENT-FILE-STATUS
065500         WHEN 07  OPEN INPUT ABS07
065600                  MOVE ABS07-STATUS TO WS-CURRENT-FILE-STATUS
065700         WHEN 08  OPEN INPUT ABS08
065800                  MOVE ABS08-STATUS TO WS-CURRENT-FILE-STATUS
065900         WHEN 09  OPEN INPUT ABS09
066000                  MOVE ABS09-STATUS TO WS-CURRENT-FILE-STATUS
066100         WHEN 10  OPEN INPUT ABS10
066200                  MOVE ABS10-STATUS TO WS-CURRENT-FILE-STATUS
066300         WHEN 11  OPEN INPUT ABS11
066400                  MOVE ABS11-STATUS TO WS-CURRENT-FILE-STATUS
066500         WHEN 12  OPEN INPUT ABS12
066600                  MOVE ABS12-STATUS TO WS-CURRENT-FILE-STATUS
066700     END-EVALUATE.
066800 800-EXIT.
066900     EXIT.
067000
067100 850-CLOSE-CURRENT-MONTH.
067200     MOVE "850-CLOSE-CURRENT-MONTH" TO PARA-NAME.
067300     EVALUATE WS-CURRENT-MONTH
067400         WHEN 01  CLOSE ABS01
067500         WHEN 02  CLOSE ABS02
067600         WHEN 03  CLOSE ABS03
067700         WHEN 04  CLOSE ABS04
067800         WHEN 05  CLOSE ABS05
067900         WHEN 06  CLOSE ABS06
068000         WHEN 07  CLOSE ABS07
068100         WHEN 08  CLOSE ABS08
068200         WHEN 09  CLOSE ABS09
068300         WHEN 10  CLOSE ABS10
068400         WHEN 11  CLOSE ABS11
068500         WHEN 12  CLOSE ABS12
068600     END-EVALUATE.
068700 850-EXIT.
068800     EXIT.
068900
069000 900-READ-CURRENT-MONTH.
069100     EVALUATE WS-CURRENT-MONTH
069200         WHEN 01  PERFORM 901-READ-ABS01 THRU 901-EXIT
069300         WHEN 02  PERFORM 902-READ-ABS02 THRU 902-EXIT
069400         WHEN 03  PERFORM 903-READ-ABS03 THRU 903-EXIT
069500         WHEN 04  PERFORM 904-READ-ABS04 THRU 904-EXIT
069600         WHEN 05  PERFORM 905-READ-ABS05 THRU 905-EXIT
069700         WHEN 06  PERFORM 906-READ-ABS06 THRU 906-EXIT
069800         WHEN 07  PERFORM 907-READ-ABS07 THRU 907-EXIT
069900         WHEN 08  PERFORM 908-READ-ABS08 THRU 908-EXIT
070000         WHEN 09  PERFORM 909-READ-ABS09 THRU 909-EXIT
070100         WHEN 10  PERFORM 910-READ-ABS10 THRU 910-EXIT
070200         WHEN 11  PERFORM 911-READ-ABS11 THRU 911-EXIT
070300         WHEN 12  PERFORM 912-READ-ABS12 THRU 912-EXIT
070400     END-EVALUATE.
070500 900-EXIT.
070600     EXIT.
070700
070800 901-READ-ABS01.
070900     READ ABS01 INTO WS-LAYOUT-A-REC
071000         AT END MOVE "Y" TO EOF-CURRENT-SW
071100     END-READ.
071200 901-EXIT.
071300     EXIT.
071400
071500 902-READ-ABS02.
071600     READ ABS02 INTO WS-LAYOUT-A-REC
071700         AT END MOVE "Y" TO EOF-CURRENT-SW
071800     END-READ.
071900 902-EXIT.
072000     EXIT.
072100
072200 903-READ-ABS03.
072300     READ ABS03 INTO WS-LAYOUT-A-REC
072400         AT END MOVE "Y" TO EOF-CURRENT-SW
072500     END-READ.
072600 903-EXIT.
072700     EXIT.
072800
072900 904-READ-ABS04.
073000     READ ABS04 INTO WS-LAYOUT-A-REC
073100         AT END MOVE "Y" TO EOF-CURRENT-SW
073200     END-READ.
073300 904-EXIT.
073400     EXIT.
073500
073600 905-READ-ABS05.
073700     READ ABS05 INTO WS-LAYOUT-A-REC
073800         AT END MOVE "Y" TO EOF-CURRENT-SW
073900     END-READ.
074000 905-EXIT.
074100     EXIT.
074200
074300 906-READ-ABS06.
074400     READ ABS06 INTO WS-LAYOUT-A-REC
074500         AT END MOVE "Y" TO EOF-CURRENT-SW
074600     END-READ.
074700 906-EXIT.
074800     EXIT.
074900
075000 907-READ-ABS07.
075100     READ ABS07 INTO WS-LAYOUT-A-REC
075200         AT END MOVE "Y" TO EOF-CURRENT-SW
075300     END-READ.
075400 907-EXIT.
075500     EXIT.
075600
075700 908-READ-ABS08.
075800     READ ABS08 INTO WS-LAYOUT-B-REC
075900         AT END MOVE "Y" TO EOF-CURRENT-SW
076000     END-READ.
076100 908-EXIT.
076200     EXIT.
076300
076400 909-READ-ABS09.
076500     READ ABS09 INTO WS-LAYOUT-B-REC
076600         AT END MOVE "Y" TO EOF-CURRENT-SW
076700     END-READ.
076800 909-EXIT.
076900     EXIT.
077000
077100 910-READ-ABS10.
077200     READ ABS10 INTO WS-LAYOUT-CD-REC
077300         AT END MOVE "Y" TO EOF-CURRENT-SW
077400     END-READ.
077500 910-EXIT.
077600     EXIT.
077700
077800 911-READ-ABS11.
077900     READ ABS11 INTO WS-LAYOUT-CD-REC
078000         AT END MOVE "Y" TO EOF-CURRENT-SW
078100     END-READ.
078200 911-EXIT.
078300     EXIT.
078400
078500 912-READ-ABS12.
078600*    NO LAYOUT IS EVER LOOKED UP FOR MONTH 12 (295-LAYOUT-NOT-
078700*    FOUND FIRES BEFORE THIS FILE IS EVER OPENED) - KEPT FOR
078800*    SYMMETRY WITH THE OTHER ELEVEN SHOULD A LAYOUT EVER BE ADDED.
078900     READ ABS12 INTO WS-LAYOUT-CD-REC
079000         AT END MOVE "Y" TO EOF-CURRENT-SW
079100     END-READ.
079200 912-EXIT.
079300     EXIT.
079400
079500 999-CLEANUP.
079600     MOVE "999-CLEANUP" TO PARA-NAME.
079700     IF WS-FILES-WITH-DATA = 0
079800         MOVE "NO MONTHLY FILE YIELDED ANY DATA" TO ABEND-REASON
079900         GO TO 1000-ABEND-RTN.
080000
080100     CLOSE ABSDALY, ABSTRCE.
080200
080300     DISPLAY "** FILES WITH DATA **".
080400     DISPLAY WS-FILES-WITH-DATA.
080500     DISPLAY "** RAW RECORDS READ **".
080600     DISPLAY WS-RAW-RECORD-COUNT.
080700     DISPLAY "** ROWS SKIPPED (BLANK OR UNPARSED NAME) **".
080800     DISPLAY WS-UNPARSED-COUNT.
080900     DISPLAY "******** NORMAL END OF JOB ABSEXTR ********".
081000     CLOSE SYSOUT.
081100 999-EXIT.
081200     EXIT.
081300
081400 1000-ABEND-RTN.
081500     MOVE "1000-ABEND-RTN" TO PARA-NAME.
081600     WRITE SYSOUT-REC FROM ABEND-WORK-AREA.
081700     CLOSE ABSDALY, ABSTRCE, SYSOUT.
081800     DISPLAY "*** ABNORMAL END OF JOB - ABSEXTR ***" UPON CONSOLE.
081900     DISPLAY ABEND-REASON UPON CONSOLE.
082000     DIVIDE ZERO-VAL INTO ONE-VAL.
