000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  ABSMATCH.
000300 AUTHOR. S KITTIKUL.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 06/12/89.
000600 DATE-COMPILED. 06/12/89.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM TAKES THE YEARLY FILE ABSAGGR BUILT AND
001300*          RECONCILES IT AGAINST THE OFFICIAL HR EMPLOYEE MASTER,
001400*          WHEN ONE IS ON HAND FOR THE RUN.  IT TRIES TO MATCH
001500*          EACH AGGREGATED ROW TO EXACTLY ONE MASTER EMPLOYEE
001600*          FIRST BY ID-AND-NAME, THEN BY NAME ALONE, THEN GIVES
001700*          UP AND CALLS IT UNMATCHED.  ROWS THAT LAND ON THE SAME
001800*          MASTER EMPLOYEE ARE FOLDED INTO ONE OUTPUT ROW AND THE
001900*          AUDIT TRAIL SAYS WHY.  WHEN THERE IS NO MASTER FILE
002000*          FOR THE RUN THIS STEP IS A NO-OP PASS-THROUGH.
002100*
002200******************************************************************
002300
002400         INPUT FILE              -   ABSYEAR (PRE-MATCH YEARLY
002500                                      ROWS FROM ABSAGGR)
002600
002700         INPUT FILE              -   ABSMSTR (OFFICIAL HR MASTER,
002800                                      OPTIONAL)
002900
003000         OUTPUT FILE             -   ABSYEARO (FINAL YEARLY ROWS
003100                                      FOR ABSRPT)
003200
003300         OUTPUT FILE             -   ABSAUDT (MATCH AUDIT TRAIL,
003400                                      WRITTEN ONLY WHEN ABSMSTR
003500                                      WAS ON HAND)
003600
003700         DUMP FILE               -   SYSOUT
003800
003900******************************************************************
004000*CHANGE LOG.
004100* 06/12/89 SK  REQ-0452   ORIGINAL - ID+NAME MATCH AND NAME-ONLY
004200*                         MATCH AGAINST THE NEW HR MASTER FEED.
004300*                         ONE AGGREGATED ROW IN, ONE ROW OUT - NO
004400*                         MERGE-BY-MASTER-ID YET.
004500* 21/03/91 SK  REQ-0498   MASTER-ID MERGE ADDED - PAYROLL WANTED
004600*                         ONE OUTPUT LINE PER EMPLOYEE EVEN WHEN
004700*                         THE SAME PERSON MATCHED FROM TWO
004800*                         DIFFERENT AGGREGATED ROWS (TYPICALLY AN
004900*                         ID ROW AND A SEPARATE BLANK-ID ROW).
005000* 09/11/92 PS  REQ-0529   MASTER FILE MADE OPTIONAL - PLANTS
005100*                         WITHOUT AN HR FEED WERE ABENDING ON THE
005200*                         OPEN.  NO MASTER MEANS NO MATCHING -
005300*                         THE YEARLY FILE JUST PASSES THROUGH.
005400* 14/06/94 SK  REQ-0557   DUPLICATE-ID SUFFIXING ADDED FOR REUSED
005500*                         IDS THAT SURVIVE MATCHING STILL
005600*                         UNMATCHED AND SHARING AN ID ON OUTPUT.
005700* 30/11/98 MK  Y2K-017    REVIEWED FOR YEAR 2000 - WS-DATE-AREA
005800*                         BELOW IS BANNER DISPLAY ONLY, NEVER
005900*                         COMPARED.  NO CHANGE REQUIRED.
006000* 17/08/00 RT  REQ-0618   MATCH-AUDIT FILE ADDED SO THE REPORT
006100*                         CAN SHOW WHY A ROW DID OR DID NOT
006200*                         MATCH, NOT JUST THE FINAL TALLY.
006300* 22/03/02 RT  REQ-0702   OUTPUT SORT ORDER ALIGNED WITH ABSAGGR -
006400*                         BLANK-ID ROWS NOW SORT LAST INSTEAD OF
006500*                         AHEAD OF ID'D ROWS.
006600******************************************************************
006700
006800 ENVIRONMENT DIVISION.
006900 CONFIGURATION SECTION.
007000 SOURCE-COMPUTER. IBM-390.
007100 OBJECT-COMPUTER. IBM-390.
007200 SPECIAL-NAMES.
007300     C01 IS TOP-OF-FORM.
007400
007500 INPUT-OUTPUT SECTION.
007600 FILE-CONTROL.
007700     SELECT SYSOUT
007800     ASSIGN TO UT-S-SYSOUT
007900       ORGANIZATION IS SEQUENTIAL.
008000
008100     SELECT ABSYEAR
008200     ASSIGN TO UT-S-ABSYEAR
008300       ACCESS MODE IS SEQUENTIAL
008400       FILE STATUS IS ABSYEAR-STATUS.
008500
008600     SELECT ABSMSTR
008700     ASSIGN TO UT-S-ABSMSTR
008800       ACCESS MODE IS SEQUENTIAL
008900       FILE STATUS IS ABSMSTR-STATUS.
009000
009100     SELECT ABSYEARO
009200     ASSIGN TO UT-S-ABSYRO
009300       ACCESS MODE IS SEQUENTIAL
009400       FILE STATUS IS ABSYEARO-STATUS.
009500
009600     SELECT ABSAUDT
009700     ASSIGN TO UT-S-ABSAUDT
009800       ACCESS MODE IS SEQUENTIAL
009900       FILE STATUS IS ABSAUDT-STATUS.
010000
010100 DATA DIVISION.
010200 FILE SECTION.
010300 FD  SYSOUT
010400     RECORDING MODE IS F
010500     LABEL RECORDS ARE STANDARD
010600     RECORD CONTAINS 130 CHARACTERS
010700     BLOCK CONTAINS 0 RECORDS
010800     DATA RECORD IS SYSOUT-REC.
010900 01  SYSOUT-REC  PIC X(130).
011000
011100 FD  ABSYEAR
011200     RECORDING MODE IS F  LABEL RECORDS ARE STANDARD
011300     BLOCK CONTAINS 0 RECORDS  RECORD CONTAINS 997 CHARACTERS
011400     DATA RECORD IS ABSYEAR-REC.
011500     COPY ABSYEAR.
011600
011700 FD  ABSMSTR
011800     RECORDING MODE IS F  LABEL RECORDS ARE STANDARD
011900     BLOCK CONTAINS 0 RECORDS  RECORD CONTAINS 224 CHARACTERS
012000     DATA RECORD IS ABSMSTR-REC.
012100     COPY ABSMSTR.
012200
012300 FD  ABSYEARO
012400     RECORDING MODE IS F  LABEL RECORDS ARE STANDARD
012500     BLOCK CONTAINS 0 RECORDS  RECORD CONTAINS 997 CHARACTERS
012600     DATA RECORD IS ABSYEARO-REC.
012700     COPY ABSYEAR REPLACING ==ABSYEAR-REC== BY ==ABSYEARO-REC==,
012800                            ==ABSY-==        BY ==ABSO-==.
012900
013000 FD  ABSAUDT
013100     RECORDING MODE IS F  LABEL RECORDS ARE STANDARD
013200     BLOCK CONTAINS 0 RECORDS  RECORD CONTAINS 317 CHARACTERS
013300     DATA RECORD IS ABSAUDT-REC.
013400     COPY ABSAUDT.
013500
013600 WORKING-STORAGE SECTION.
013700
013800 01  FILE-STATUS-CODES.
013900     05  ABSYEAR-STATUS          PIC X(02).
014000     05  ABSMSTR-STATUS          PIC X(02).
014100         88  ABSMSTR-NOT-PRESENT     VALUE "35".
014200     05  ABSYEARO-STATUS         PIC X(02).
014300     05  ABSAUDT-STATUS          PIC X(02).
014400
014500*    MASTER TABLE - THE WHOLE HR FEED HELD IN MEMORY SO A ROW
014600*    CAN BE TESTED AGAINST EVERY MASTER EMPLOYEE, NOT JUST ONE
014700*    KEYED GET - THIS STEP NEEDS TO KNOW "EXACTLY ONE MASTER
014800*    RECORD MATCHES", WHICH A VSAM RANDOM READ CANNOT TELL YOU.
014900 01  WS-MSTR-TABLE.
015000     05  WS-MSTR-ROW OCCURS 2000 TIMES
015100                     INDEXED BY MST-IDX.
015200         10  MST-MASTER-ID        PIC X(10).
015300         10  MST-MASTER-NAME      PIC X(60).
015400         10  MST-MASTER-DISPLAY   PIC X(70).
015500         10  MST-NAME-KEY         PIC X(64).
015600         10  FILLER               PIC X(20).
015700
015800 01  WS-MSTR-COUNT                PIC 9(04) COMP VALUE 0.
015900 01  WS-NO-MASTER-SW              PIC X(01) VALUE "N".
016000     88  WS-NO-MASTER                 VALUE "Y".
016100
016200*    YEARLY TABLE - ONE ROW PER AGGREGATED EMPLOYEE FROM ABSAGGR.
016300*    CARRIES ITS OWN MATCH RESULT AND, WHEN SEVERAL ROWS LAND ON
016400*    THE SAME MASTER-ID, THE UNIONED NAMES/NOTES/REASONS OF THE
016500*    ROWS FOLDED INTO IT.
016600 01  WS-YR-TABLE.
016700     05  WS-YR-ROW OCCURS 500 TIMES
016800                   INDEXED BY YR-IDX.
016900         10  YR-MERGED-AWAY-SW    PIC X(01).
017000             88  YR-MERGED-AWAY       VALUE "Y".
017100         10  YR-HEAD-REASON-SW    PIC X(01).
017200             88  YR-HEAD-REASON-ADDED VALUE "Y".
017300         10  YR-EMP-ID            PIC X(30).
017400         10  YR-NAME              PIC X(70).
017500         10  YR-NAME-KEY          PIC X(64).
017600         10  YR-ORIG-NOTES-FLAT   PIC X(120).
017700         10  YR-POSITION          PIC X(30).
017800         10  YR-DEPARTMENT        PIC X(30).
017900         10  YR-PAY-TYPE          PIC X(10).
018000         10  YR-TOTALS-GROUP.
018100             15  YR-WORK-DAYS     PIC S9(07)V99.
018200             15  YR-ABSENT        PIC S9(07)V99.
018300             15  YR-PERSONAL-LV   PIC S9(07)V99.
018400             15  YR-SICK-W-CERT   PIC S9(07)V99.
018500             15  YR-SICK-WO-CERT  PIC S9(07)V99.
018600             15  YR-MATERNITY     PIC S9(07)V99.
018700             15  YR-LATE-GRACE    PIC S9(07)V99.
018800             15  YR-LATE-PENALTY  PIC S9(07)V99.
018900             15  YR-OT-LEAVE      PIC S9(07)V99.
019000             15  YR-SUSPENSION    PIC S9(07)V99.
019100             15  YR-ANNUAL-LV     PIC S9(07)V99.
019200             15  YR-OT-25         PIC S9(07)V99.
019300             15  YR-OT-OVER-25    PIC S9(07)V99.
019400             15  YR-HOLIDAY-WORK  PIC S9(07)V99.
019500             15  YR-HOLIDAY-OT    PIC S9(07)V99.
019600             15  YR-NIGHT-SHIFT   PIC S9(07)V99.
019700             15  YR-MULTI-MACH    PIC S9(07)V99.
019800         10  YR-TOTALS REDEFINES YR-TOTALS-GROUP
019900                       OCCURS 17 TIMES PIC S9(07)V99.
020000         10  YR-MATCH-TYPE        PIC X(10).
020100         10  YR-CONFIDENCE        PIC 9V99.
020200         10  YR-MASTER-ID         PIC X(10).
020300         10  YR-MASTER-DISPLAY    PIC X(70).
020400         10  YR-MASTER-FULLNAME   PIC X(60).
020500         10  YR-NAME-COUNT        PIC 9(02) COMP.
020600         10  YR-NAME-TBL OCCURS 15 TIMES PIC X(70).
020700         10  YR-NOTE-COUNT        PIC 9(02) COMP.
020800         10  YR-NOTE-TBL OCCURS 10 TIMES PIC X(40).
020900         10  YR-REASON-COUNT      PIC 9(02) COMP.
021000         10  YR-REASON-TBL OCCURS 15 TIMES PIC X(80).
021100         10  YR-FINAL-ID          PIC X(30).
021200         10  YR-SORT-AREA.
021300             15  YR-SORT-HAS-ID   PIC X(01).
021400             15  YR-SORT-ID       PIC X(30).
021500             15  YR-SORT-NAME     PIC X(70).
021600         10  YR-SORT-KEY REDEFINES YR-SORT-AREA PIC X(101).
021700         10  FILLER               PIC X(20).
021800
021900 01  WS-YR-COUNT                  PIC 9(04) COMP VALUE 0.
022000
022100*    ORDER TABLE - BUILT AT OUTPUT TIME, ONE ENTRY PER SURVIVING
022200*    ROW, SORTED INTO FINAL REPORT ORDER - SAME IDIOM ABSAGGR
022300*    USES FOR ITS OWN OUTPUT PASS.
022400 01  WS-ORDER-TABLE.
022500     05  WS-ORDER-ROW OCCURS 500 TIMES PIC 9(04) COMP.
022600 01  WS-ORDER-COUNT               PIC 9(04) COMP VALUE 0.
022700
022800*    SUFFIX LETTERS FOR REPEATED FINAL IDS - PULLED BY POSITION,
022900*    NOT BY AN INTRINSIC FUNCTION.
023000 01  WS-ALPHA-TABLE                PIC X(26)
023100         VALUE "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
023200
023300 01  WS-SCAN-FLDS.
023400     05  WS-YR-SUB                PIC 9(04) COMP.
023500     05  WS-SCAN-SUB               PIC 9(04) COMP.
023600     05  WS-MSTR-SUB               PIC 9(04) COMP.
023700     05  WS-MSTR-HIT-COUNT         PIC 9(04) COMP.
023800     05  WS-MSTR-HIT-SUB           PIC 9(04) COMP.
023900     05  WS-EARLIER-SUB            PIC 9(04) COMP.
024000     05  WS-ID-SUB                 PIC 9(02) COMP.
024100     05  WS-ID-PIECE-COUNT         PIC 9(02) COMP.
024200     05  WS-ID-PIECE OCCURS 10 TIMES PIC X(30).
024300     05  WS-MATCHED-SW             PIC X(01).
024400         88  WS-MATCHED               VALUE "Y".
024500     05  WS-ALREADY-SW             PIC X(01).
024600         88  WS-ALREADY-PRESENT       VALUE "Y".
024700     05  WS-CAT-SUB                PIC 9(02) COMP.
024800     05  WS-SWAP-SUB               PIC 9(04) COMP.
024900     05  WS-SWAP-HOLD              PIC 9(04) COMP.
025000     05  WS-DID-SWAP-SW            PIC X(01).
025100         88  WS-DID-SWAP              VALUE "Y".
025200     05  WS-SUFFIX-COUNT           PIC 9(02) COMP.
025300     05  WS-SUFFIX-CHAR            PIC X(01).
025400
025500 01  WS-COUNTERS.
025600     05  WS-MATCHED-ID-NAME-COUNT PIC 9(07) COMP.
025700     05  WS-MATCHED-NAME-COUNT    PIC 9(07) COMP.
025800     05  WS-UNMATCHED-COUNT       PIC 9(07) COMP.
025900     05  WS-MERGED-GROUP-COUNT    PIC 9(07) COMP.
026000
026100*    RUN-DATE BREAKOUT - NOT USED FOR ANY BUSINESS CALCULATION,
026200*    DISPLAY ON THE SYSOUT BANNER ONLY.
026300 01  WS-DATE-AREA.
026400     05  WS-DATE-CCYYMMDD         PIC 9(06).
026500 01  WS-DATE-BROKEN REDEFINES WS-DATE-AREA.
026600     05  WS-DATE-YY               PIC 9(02).
026700     05  WS-DATE-MM               PIC 9(02).
026800     05  WS-DATE-DD               PIC 9(02).
026900
027000 01  FLAGS-AND-SWITCHES.
027100     05  EOF-ABSYEAR-SW           PIC X(01) VALUE "N".
027200         88  EOF-ABSYEAR              VALUE "Y".
027300     05  EOF-ABSMSTR-SW           PIC X(01) VALUE "N".
027400         88  EOF-ABSMSTR              VALUE "Y".
027500
027600 01  WS-SYSOUT-REC.
027700     05  MSG                      PIC X(80).
027800
027900 COPY ABENDREC.
028000
028100 77  ZERO-VAL                     PIC S9(1) COMP VALUE 0.
028200 77  ONE-VAL                      PIC S9(1) COMP VALUE 1.
028300
028400*    SIMRATO CALL INTERFACE
028500 01  WS-SIMRATO-FUNCTION          PIC X(01).
028600 01  WS-SIMRATO-STR-A             PIC X(70).
028700 01  WS-SIMRATO-STR-B             PIC X(70).
028800 01  WS-SIMRATO-SIMILARITY        PIC 9V99.
028900 01  WS-SIMRATO-NICK-SW           PIC X(01).
029000     88  WS-SIMRATO-NICK-MATCH        VALUE "Y".
029100
029200 01  WS-MERGE-REASON-TEXT         PIC X(80).
029300
029400 PROCEDURE DIVISION.
029500     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
029600     PERFORM 300-MATCH-RECORDS THRU 300-EXIT.
029700     PERFORM 500-MASTER-MERGE-GROUPS THRU 500-EXIT.
029800     PERFORM 600-SUFFIX-DUPLICATE-IDS THRU 600-EXIT.
029900     PERFORM 800-FINALIZE-STRINGS THRU 800-EXIT.
030000     PERFORM 850-BUILD-ORDER-TABLE THRU 850-EXIT.
030100     PERFORM 700-WRITE-OUTPUT THRU 700-EXIT.
030200     PERFORM 900-CLEANUP THRU 900-EXIT.
030300     MOVE ZERO TO RETURN-CODE.
030400     GOBACK.
030500
030600 000-HOUSEKEEPING.
030700     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
030800     DISPLAY "******** BEGIN JOB ABSMATCH ********".
030900     ACCEPT WS-DATE-CCYYMMDD FROM DATE.
031000     INITIALIZE WS-COUNTERS.
031100     MOVE 0 TO WS-MSTR-COUNT, WS-YR-COUNT, WS-ORDER-COUNT.
031200     OPEN INPUT ABSYEAR.
031300     OPEN OUTPUT SYSOUT.
031400     PERFORM 910-READ-ABSYEAR THRU 910-EXIT.
031500     PERFORM 210-LOAD-YEAR-TABLE THRU 210-EXIT.
031600     CLOSE ABSYEAR.
031700     PERFORM 200-LOAD-MASTER-TABLE THRU 200-EXIT.
031800 000-EXIT.
031900     EXIT.
032000
032100*    ----------------------------------------------------------
032200*    MASTER TABLE LOAD - ABSMSTR IS OPTIONAL.  FILE STATUS 35
032300*    ON THE OPEN MEANS THE DATA SET WAS NEVER ALLOCATED FOR
032400*    THIS RUN (NO HR FEED PROVIDED) - NOT AN ERROR.
032500*    ----------------------------------------------------------
032600 200-LOAD-MASTER-TABLE.
032700     OPEN INPUT ABSMSTR.
032800     IF ABSMSTR-NOT-PRESENT
032900         SET WS-NO-MASTER TO TRUE
033000         DISPLAY "** NO EMPLOYEE MASTER FILE - MASTER MATCHING "
033100                 "SKIPPED FOR THIS RUN **"
033200         GO TO 200-EXIT.
033300     PERFORM 905-READ-ABSMSTR THRU 905-EXIT.
033400     PERFORM 205-STORE-MASTER-ROW THRU 205-EXIT
033500         UNTIL EOF-ABSMSTR.
033600     CLOSE ABSMSTR.
033700     DISPLAY "** EMPLOYEE MASTER RECORDS LOADED **".
033800     DISPLAY WS-MSTR-COUNT.
033900 200-EXIT.
034000     EXIT.
034100
034200 205-STORE-MASTER-ROW.
034300     IF ABSM-MASTER-ID NOT = SPACES AND
034400        ABSM-MASTER-NAME NOT = SPACES
034500         ADD 1 TO WS-MSTR-COUNT
034600         SET MST-IDX TO WS-MSTR-COUNT
034700         MOVE ABSM-MASTER-ID TO MST-MASTER-ID(MST-IDX)
034800         MOVE ABSM-MASTER-NAME TO MST-MASTER-NAME(MST-IDX)
034900         MOVE ABSM-MASTER-DISPLAY TO MST-MASTER-DISPLAY(MST-IDX)
035000         MOVE ABSM-NAME-KEY TO MST-NAME-KEY(MST-IDX).
035100     PERFORM 905-READ-ABSMSTR THRU 905-EXIT.
035200 205-EXIT.
035300     EXIT.
035400
035500*    ----------------------------------------------------------
035600*    YEARLY TABLE LOAD - ONE ROW PER AGGREGATED EMPLOYEE FROM
035700*    ABSAGGR.  THE ORIGINAL-NAMES/NOTES/MERGE-REASONS STRINGS
035800*    ABSAGGR ALREADY JOINED ARE EXPLODED BACK INTO SMALL TABLES
035900*    HERE SO THIS PROGRAM CAN UNION THEM AGAIN IF TWO ROWS LAND
036000*    ON THE SAME MASTER-ID.
036100*    ----------------------------------------------------------
036200 210-LOAD-YEAR-TABLE.
036300     PERFORM 215-STORE-YEAR-ROW THRU 215-EXIT
036400         UNTIL EOF-ABSYEAR.
036500     DISPLAY "** AGGREGATED YEARLY RECORDS READ **".
036600     DISPLAY WS-YR-COUNT.
036700 210-EXIT.
036800     EXIT.
036900
037000 215-STORE-YEAR-ROW.
037100     ADD 1 TO WS-YR-COUNT.
037200     SET YR-IDX TO WS-YR-COUNT.
037300     MOVE "N" TO YR-MERGED-AWAY-SW(YR-IDX).
037400     MOVE "N" TO YR-HEAD-REASON-SW(YR-IDX).
037500     MOVE ABSY-EMP-ID TO YR-EMP-ID(YR-IDX).
037600     MOVE ABSY-NAME TO YR-NAME(YR-IDX).
037700     MOVE ABSY-NAME-KEY TO YR-NAME-KEY(YR-IDX).
037800     MOVE ABSY-NOTES TO YR-ORIG-NOTES-FLAT(YR-IDX).
037900     MOVE ABSY-POSITION TO YR-POSITION(YR-IDX).
038000     MOVE ABSY-DEPARTMENT TO YR-DEPARTMENT(YR-IDX).
038100     MOVE ABSY-PAY-TYPE TO YR-PAY-TYPE(YR-IDX).
038200     PERFORM 216-MOVE-ONE-TOTAL THRU 216-EXIT
038300         VARYING WS-CAT-SUB FROM 1 BY 1 UNTIL WS-CAT-SUB > 17.
038400     MOVE "UNMATCHED" TO YR-MATCH-TYPE(YR-IDX).
038500     MOVE 0 TO YR-CONFIDENCE(YR-IDX).
038600     MOVE SPACES TO YR-MASTER-ID(YR-IDX)
038700                    YR-MASTER-DISPLAY(YR-IDX)
038800                    YR-MASTER-FULLNAME(YR-IDX).
038900     MOVE 0 TO YR-NAME-COUNT(YR-IDX) YR-NOTE-COUNT(YR-IDX)
039000               YR-REASON-COUNT(YR-IDX).
039100     IF ABSY-ORIGINAL-NAMES NOT = SPACES
039200         PERFORM 217-EXPLODE-NAMES THRU 217-EXIT.
039300     IF ABSY-NOTES NOT = SPACES
039400         PERFORM 218-EXPLODE-NOTES THRU 218-EXIT.
039500     IF ABSY-MERGE-REASONS NOT = SPACES
039600         PERFORM 219-EXPLODE-REASONS THRU 219-EXIT.
039700     PERFORM 910-READ-ABSYEAR THRU 910-EXIT.
039800 215-EXIT.
039900     EXIT.
040000
040100 216-MOVE-ONE-TOTAL.
040200     MOVE ABSY-YR-TOTAL-TBL(WS-CAT-SUB)
040300         TO YR-TOTALS(YR-IDX, WS-CAT-SUB).
040400 216-EXIT.
040500     EXIT.
040600
040700 217-EXPLODE-NAMES.
040800     UNSTRING ABSY-ORIGINAL-NAMES DELIMITED BY " | "
040900         INTO YR-NAME-TBL(YR-IDX, 1)  YR-NAME-TBL(YR-IDX, 2)
041000              YR-NAME-TBL(YR-IDX, 3)  YR-NAME-TBL(YR-IDX, 4)
041100              YR-NAME-TBL(YR-IDX, 5)  YR-NAME-TBL(YR-IDX, 6)
041200              YR-NAME-TBL(YR-IDX, 7)  YR-NAME-TBL(YR-IDX, 8)
041300              YR-NAME-TBL(YR-IDX, 9)  YR-NAME-TBL(YR-IDX, 10)
041400              YR-NAME-TBL(YR-IDX, 11) YR-NAME-TBL(YR-IDX, 12)
041500              YR-NAME-TBL(YR-IDX, 13) YR-NAME-TBL(YR-IDX, 14)
041600              YR-NAME-TBL(YR-IDX, 15)
041700         TALLYING IN YR-NAME-COUNT(YR-IDX).
041800 217-EXIT.
041900     EXIT.
042000
042100 218-EXPLODE-NOTES.
042200     UNSTRING ABSY-NOTES DELIMITED BY " | "
042300         INTO YR-NOTE-TBL(YR-IDX, 1)  YR-NOTE-TBL(YR-IDX, 2)
042400              YR-NOTE-TBL(YR-IDX, 3)  YR-NOTE-TBL(YR-IDX, 4)
042500              YR-NOTE-TBL(YR-IDX, 5)  YR-NOTE-TBL(YR-IDX, 6)
042600              YR-NOTE-TBL(YR-IDX, 7)  YR-NOTE-TBL(YR-IDX, 8)
042700              YR-NOTE-TBL(YR-IDX, 9)  YR-NOTE-TBL(YR-IDX, 10)
042800         TALLYING IN YR-NOTE-COUNT(YR-IDX).
042900 218-EXIT.
043000     EXIT.
043100
043200 219-EXPLODE-REASONS.
043300     UNSTRING ABSY-MERGE-REASONS DELIMITED BY " | "
043400         INTO YR-REASON-TBL(YR-IDX, 1)  YR-REASON-TBL(YR-IDX, 2)
043500              YR-REASON-TBL(YR-IDX, 3)  YR-REASON-TBL(YR-IDX, 4)
043600              YR-REASON-TBL(YR-IDX, 5)  YR-REASON-TBL(YR-IDX, 6)
043700              YR-REASON-TBL(YR-IDX, 7)  YR-REASON-TBL(YR-IDX, 8)
043800              YR-REASON-TBL(YR-IDX, 9)  YR-REASON-TBL(YR-IDX, 10)
043900              YR-REASON-TBL(YR-IDX, 11) YR-REASON-TBL(YR-IDX, 12)
044000              YR-REASON-TBL(YR-IDX, 13) YR-REASON-TBL(YR-IDX, 14)
044100              YR-REASON-TBL(YR-IDX, 15)
044200         TALLYING IN YR-REASON-COUNT(YR-IDX).
044300 219-EXIT.
044400     EXIT.
044500
044600*    ----------------------------------------------------------
044700*    MASTER MATCHING - TRY ID+NAME, THEN NAME-ONLY, THEN GIVE UP.
044800*    EVERY ROW GETS AN AUDIT LINE WHETHER IT MATCHED OR NOT.
044900*    ----------------------------------------------------------
045000 300-MATCH-RECORDS.
045100     IF WS-NO-MASTER
045200         GO TO 300-EXIT.
045300     OPEN OUTPUT ABSAUDT.
045400     PERFORM 310-MATCH-ONE-RECORD THRU 310-EXIT
045500         VARYING WS-YR-SUB FROM 1 BY 1
045600  UNTIL WS-YR-SUB > WS-YR-COUNT.
045700     CLOSE ABSAUDT.
045800 300-EXIT.
045900     EXIT.
046000
046100 310-MATCH-ONE-RECORD.
046200     SET YR-IDX TO WS-YR-SUB.
046300     MOVE "N" TO WS-MATCHED-SW.
046400     PERFORM 315-TRY-ID-PLUS-NAME THRU 315-EXIT.
046500     IF NOT WS-MATCHED
046600         PERFORM 325-TRY-NAME-ONLY THRU 325-EXIT.
046700     IF WS-MATCHED
046800         IF YR-MATCH-TYPE(YR-IDX) = "ID+Name"
046900             ADD 1 TO WS-MATCHED-ID-NAME-COUNT
047000         ELSE
047100             ADD 1 TO WS-MATCHED-NAME-COUNT
047200     ELSE
047300         ADD 1 TO WS-UNMATCHED-COUNT.
047400     PERFORM 330-WRITE-AUDIT-ROW THRU 330-EXIT.
047500 310-EXIT.
047600     EXIT.
047700
047800 315-TRY-ID-PLUS-NAME.
047900     MOVE 0 TO WS-ID-PIECE-COUNT.
048000     UNSTRING YR-EMP-ID(YR-IDX) DELIMITED BY " | "
048100         INTO WS-ID-PIECE(1)  WS-ID-PIECE(2)  WS-ID-PIECE(3)
048200              WS-ID-PIECE(4)  WS-ID-PIECE(5)  WS-ID-PIECE(6)
048300              WS-ID-PIECE(7)  WS-ID-PIECE(8)  WS-ID-PIECE(9)
048400              WS-ID-PIECE(10)
048500         TALLYING IN WS-ID-PIECE-COUNT.
048600     PERFORM 316-TEST-ONE-ID-PIECE THRU 316-EXIT
048700         VARYING WS-ID-SUB FROM 1 BY 1
048800         UNTIL WS-ID-SUB > WS-ID-PIECE-COUNT OR WS-MATCHED.
048900 315-EXIT.
049000     EXIT.
049100
049200 316-TEST-ONE-ID-PIECE.
049300     IF WS-ID-PIECE(WS-ID-SUB) = SPACES
049400         GO TO 316-EXIT.
049500     PERFORM 317-COUNT-MASTER-BY-ID THRU 317-EXIT.
049600     IF WS-MSTR-HIT-COUNT NOT = 1
049700         GO TO 316-EXIT.
049800     MOVE "S" TO WS-SIMRATO-FUNCTION.
049900     MOVE YR-NAME-KEY(YR-IDX) TO WS-SIMRATO-STR-A.
050000     MOVE MST-NAME-KEY(WS-MSTR-HIT-SUB) TO WS-SIMRATO-STR-B.
050100     CALL "SIMRATO" USING WS-SIMRATO-FUNCTION, WS-SIMRATO-STR-A,
050200                          WS-SIMRATO-STR-B, WS-SIMRATO-SIMILARITY,
050300                          WS-SIMRATO-NICK-SW.
050400     IF WS-SIMRATO-SIMILARITY NOT < .85
050500         SET WS-MATCHED TO TRUE
050600         MOVE "ID+Name" TO YR-MATCH-TYPE(YR-IDX)
050700         MOVE WS-SIMRATO-SIMILARITY TO YR-CONFIDENCE(YR-IDX)
050800         PERFORM 328-COPY-MASTER-FIELDS THRU 328-EXIT.
050900 316-EXIT.
051000     EXIT.
051100
051200 317-COUNT-MASTER-BY-ID.
051300     MOVE 0 TO WS-MSTR-HIT-COUNT.
051400     PERFORM 318-TEST-ONE-MASTER-ID THRU 318-EXIT
051500         VARYING WS-MSTR-SUB FROM 1 BY 1
051600         UNTIL WS-MSTR-SUB > WS-MSTR-COUNT.
051700 317-EXIT.
051800     EXIT.
051900
052000 318-TEST-ONE-MASTER-ID.
052100     IF MST-MASTER-ID(WS-MSTR-SUB) = WS-ID-PIECE(WS-ID-SUB)
052200         ADD 1 TO WS-MSTR-HIT-COUNT
052300         MOVE WS-MSTR-SUB TO WS-MSTR-HIT-SUB.
052400 318-EXIT.
052500     EXIT.
052600
052700 325-TRY-NAME-ONLY.
052800     MOVE 0 TO WS-MSTR-HIT-COUNT.
052900     PERFORM 326-TEST-ONE-MASTER-NAME THRU 326-EXIT
053000         VARYING WS-MSTR-SUB FROM 1 BY 1
053100         UNTIL WS-MSTR-SUB > WS-MSTR-COUNT.
053200     IF WS-MSTR-HIT-COUNT = 1
053300         SET WS-MATCHED TO TRUE
053400         MOVE "Name" TO YR-MATCH-TYPE(YR-IDX)
053500         MOVE 1.00 TO YR-CONFIDENCE(YR-IDX)
053600         PERFORM 328-COPY-MASTER-FIELDS THRU 328-EXIT.
053700 325-EXIT.
053800     EXIT.
053900
054000 326-TEST-ONE-MASTER-NAME.
054100     IF MST-NAME-KEY(WS-MSTR-SUB) = YR-NAME-KEY(YR-IDX)
054200         ADD 1 TO WS-MSTR-HIT-COUNT
054300         MOVE WS-MSTR-SUB TO WS-MSTR-HIT-SUB.
054400 326-EXIT.
054500     EXIT.
054600
054700 328-COPY-MASTER-FIELDS.
054800     MOVE MST-MASTER-ID(WS-MSTR-HIT-SUB) TO YR-MASTER-ID(YR-IDX).
054900     MOVE MST-MASTER-DISPLAY(WS-MSTR-HIT-SUB)
055000         TO YR-MASTER-DISPLAY(YR-IDX).
055100     MOVE MST-MASTER-NAME(WS-MSTR-HIT-SUB)
055200         TO YR-MASTER-FULLNAME(YR-IDX).
055300 328-EXIT.
055400     EXIT.
055500
055600 330-WRITE-AUDIT-ROW.                                             REQ-0618
055700     MOVE SPACES TO ABSAUDT-REC.                                  REQ-0618
055800     MOVE YR-MASTER-ID(YR-IDX) TO ABSA-MASTER-ID.                 REQ-0618
055900     MOVE YR-MASTER-FULLNAME(YR-IDX) TO ABSA-MASTER-NAME.         REQ-0618
056000     MOVE YR-EMP-ID(YR-IDX) TO ABSA-ORIGINAL-ID.                  REQ-0618
056100     MOVE YR-NAME(YR-IDX) TO ABSA-ORIGINAL-NAME.                  REQ-0618
056200     MOVE YR-ORIG-NOTES-FLAT(YR-IDX) TO ABSA-ORIGINAL-NOTES.      REQ-0618
056300     MOVE YR-MATCH-TYPE(YR-IDX) TO ABSA-MATCH-TYPE.               REQ-0618
056400     MOVE YR-CONFIDENCE(YR-IDX) TO ABSA-CONFIDENCE.               REQ-0618
056500     WRITE ABSAUDT-REC.                                           REQ-0618
056600 330-EXIT.                                                        REQ-0618
056700     EXIT.                                                        REQ-0618
056800
056900*    ----------------------------------------------------------
057000*    ROWS MATCHING THE SAME MASTER-ID ARE FOLDED INTO THE FIRST
057100*    ONE SEEN (THE "HEAD").  THE HEAD KEEPS ITS OWN EMP-ID/NAME
057200*    UNTIL FINAL WRITE, WHEN THOSE FIELDS ARE REPLACED BY THE
057300*    MASTER'S OWN ID AND DISPLAY NAME.
057400*    ----------------------------------------------------------
057500 500-MASTER-MERGE-GROUPS.
057600     IF WS-NO-MASTER
057700         GO TO 500-EXIT.
057800     PERFORM 505-MERGE-ONE-RECORD THRU 505-EXIT
057900         VARYING WS-YR-SUB FROM 1 BY 1
058000  UNTIL WS-YR-SUB > WS-YR-COUNT.
058100 500-EXIT.
058200     EXIT.
058300
058400 505-MERGE-ONE-RECORD.
058500     SET YR-IDX TO WS-YR-SUB.
058600     IF YR-MERGED-AWAY(YR-IDX)
058700         GO TO 505-EXIT.
058800     IF YR-MASTER-ID(YR-IDX) = SPACES
058900         GO TO 505-EXIT.
059000     MOVE 0 TO WS-EARLIER-SUB.
059100     PERFORM 506-FIND-EARLIER-ROW THRU 506-EXIT
059200         VARYING WS-SCAN-SUB FROM 1 BY 1
059300         UNTIL WS-SCAN-SUB >= WS-YR-SUB OR WS-EARLIER-SUB NOT = 0.
059400     IF WS-EARLIER-SUB NOT = 0
059500         PERFORM 510-ABSORB-INTO-EARLIER THRU 510-EXIT.
059600 505-EXIT.
059700     EXIT.
059800
059900 506-FIND-EARLIER-ROW.
060000     IF NOT YR-MERGED-AWAY(WS-SCAN-SUB)
060100        AND YR-MASTER-ID(WS-SCAN-SUB) = YR-MASTER-ID(YR-IDX)
060200         MOVE WS-SCAN-SUB TO WS-EARLIER-SUB.
060300 506-EXIT.
060400     EXIT.
060500
060600 510-ABSORB-INTO-EARLIER.
060700     ADD 1 TO WS-MERGED-GROUP-COUNT.
060800     IF NOT YR-HEAD-REASON-ADDED(WS-EARLIER-SUB)
060900         PERFORM 515-ADD-HEAD-REASON THRU 515-EXIT.
061000     PERFORM 520-ADD-CONSTITUENT-REASON THRU 520-EXIT.
061100     PERFORM 530-UNION-NAMES THRU 530-EXIT.
061200     PERFORM 535-UNION-NOTES THRU 535-EXIT.
061300     PERFORM 540-SUM-TOTALS THRU 540-EXIT.
061400     MOVE "Y" TO YR-MERGED-AWAY-SW(YR-IDX).
061500 510-EXIT.
061600     EXIT.
061700
061800 515-ADD-HEAD-REASON.
061900     MOVE SPACES TO WS-MERGE-REASON-TEXT.
062000     STRING "Master Merge: " DELIMITED BY SIZE
062100            YR-EMP-ID(WS-EARLIER-SUB) DELIMITED BY "  "
062200            " (" DELIMITED BY SIZE
062300            YR-NAME(WS-EARLIER-SUB) DELIMITED BY "  "
062400            ")" DELIMITED BY SIZE
062500            INTO WS-MERGE-REASON-TEXT.
062600     IF YR-REASON-COUNT(WS-EARLIER-SUB) < 15
062700         ADD 1 TO YR-REASON-COUNT(WS-EARLIER-SUB)
062800         MOVE WS-MERGE-REASON-TEXT
062900             TO YR-REASON-TBL(WS-EARLIER-SUB,
063000                               YR-REASON-COUNT(WS-EARLIER-SUB)).
063100     MOVE "Y" TO YR-HEAD-REASON-SW(WS-EARLIER-SUB).
063200 515-EXIT.
063300     EXIT.
063400
063500 520-ADD-CONSTITUENT-REASON.
063600     MOVE SPACES TO WS-MERGE-REASON-TEXT.
063700     STRING "Master Merge: " DELIMITED BY SIZE
063800            YR-EMP-ID(YR-IDX) DELIMITED BY "  "
063900            " (" DELIMITED BY SIZE
064000            YR-NAME(YR-IDX) DELIMITED BY "  "
064100            ")" DELIMITED BY SIZE
064200            INTO WS-MERGE-REASON-TEXT.
064300     IF YR-REASON-COUNT(WS-EARLIER-SUB) < 15
064400         ADD 1 TO YR-REASON-COUNT(WS-EARLIER-SUB)
064500         MOVE WS-MERGE-REASON-TEXT
064600             TO YR-REASON-TBL(WS-EARLIER-SUB,
064700                               YR-REASON-COUNT(WS-EARLIER-SUB)).
064800 520-EXIT.
064900     EXIT.
065000
065100 530-UNION-NAMES.
065200     MOVE "N" TO WS-ALREADY-SW.
065300     PERFORM 531-TEST-ONE-EARLIER-NAME THRU 531-EXIT
065400         VARYING WS-SCAN-SUB FROM 1 BY 1
065500         UNTIL WS-SCAN-SUB > YR-NAME-COUNT(WS-EARLIER-SUB)
065600            OR WS-ALREADY-PRESENT.
065700     IF NOT WS-ALREADY-PRESENT
065800        AND YR-NAME-COUNT(WS-EARLIER-SUB) < 15
065900         ADD 1 TO YR-NAME-COUNT(WS-EARLIER-SUB)
066000         MOVE YR-NAME(YR-IDX)
066100             TO YR-NAME-TBL(WS-EARLIER-SUB,
066200                             YR-NAME-COUNT(WS-EARLIER-SUB)).
066300 530-EXIT.
066400     EXIT.
066500
066600 531-TEST-ONE-EARLIER-NAME.
066700     IF YR-NAME-TBL(WS-EARLIER-SUB, WS-SCAN-SUB) = YR-NAME(YR-IDX)
066800         SET WS-ALREADY-PRESENT TO TRUE.
066900 531-EXIT.
067000     EXIT.
067100
067200 535-UNION-NOTES.
067300     IF YR-ORIG-NOTES-FLAT(YR-IDX) = SPACES
067400         GO TO 535-EXIT.
067500     MOVE "N" TO WS-ALREADY-SW.
067600     PERFORM 536-TEST-ONE-EARLIER-NOTE THRU 536-EXIT
067700         VARYING WS-SCAN-SUB FROM 1 BY 1
067800         UNTIL WS-SCAN-SUB > YR-NOTE-COUNT(WS-EARLIER-SUB)
067900            OR WS-ALREADY-PRESENT.
068000     IF NOT WS-ALREADY-PRESENT
068100        AND YR-NOTE-COUNT(WS-EARLIER-SUB) < 10
068200         ADD 1 TO YR-NOTE-COUNT(WS-EARLIER-SUB)
068300         MOVE YR-ORIG-NOTES-FLAT(YR-IDX)
068400             TO YR-NOTE-TBL(WS-EARLIER-SUB,
068500                             YR-NOTE-COUNT(WS-EARLIER-SUB)).
068600 535-EXIT.
068700     EXIT.
068800
068900 536-TEST-ONE-EARLIER-NOTE.
069000     IF YR-NOTE-TBL(WS-EARLIER-SUB, WS-SCAN-SUB)
069100            = YR-ORIG-NOTES-FLAT(YR-IDX)
069200         SET WS-ALREADY-PRESENT TO TRUE.
069300 536-EXIT.
069400     EXIT.
069500
069600 540-SUM-TOTALS.
069700     PERFORM 541-ADD-ONE-TOTAL THRU 541-EXIT
069800         VARYING WS-CAT-SUB FROM 1 BY 1 UNTIL WS-CAT-SUB > 17.
069900 540-EXIT.
070000     EXIT.
070100
070200 541-ADD-ONE-TOTAL.
070300     ADD YR-TOTALS(YR-IDX, WS-CAT-SUB)
070400         TO YR-TOTALS(WS-EARLIER-SUB, WS-CAT-SUB).
070500 541-EXIT.
070600     EXIT.
070700
070800*    ----------------------------------------------------------
070900*    A REUSED ID THAT NEVER MATCHED THE MASTER CAN STILL SHARE
071000*    ITS ORIGINAL ID WITH ANOTHER SURVIVING ROW - THE SECOND
071100*    ONE ENCOUNTERED GETS -A, -B, AND SO ON.
071200*    ----------------------------------------------------------
071300 600-SUFFIX-DUPLICATE-IDS.
071400     IF WS-NO-MASTER
071500         GO TO 600-EXIT.
071600     PERFORM 605-ASSIGN-ONE-FINAL-ID THRU 605-EXIT
071700         VARYING WS-YR-SUB FROM 1 BY 1
071800  UNTIL WS-YR-SUB > WS-YR-COUNT.
071900     PERFORM 610-SUFFIX-ONE-ROW THRU 610-EXIT
072000         VARYING WS-YR-SUB FROM 1 BY 1
072100  UNTIL WS-YR-SUB > WS-YR-COUNT.
072200 600-EXIT.
072300     EXIT.
072400
072500 605-ASSIGN-ONE-FINAL-ID.
072600     SET YR-IDX TO WS-YR-SUB.
072700     IF YR-MERGED-AWAY(YR-IDX)
072800         GO TO 605-EXIT.
072900     IF YR-MASTER-ID(YR-IDX) NOT = SPACES
073000         MOVE YR-MASTER-ID(YR-IDX) TO YR-FINAL-ID(YR-IDX)
073100     ELSE
073200         MOVE YR-EMP-ID(YR-IDX) TO YR-FINAL-ID(YR-IDX).
073300 605-EXIT.
073400     EXIT.
073500
073600 610-SUFFIX-ONE-ROW.
073700     SET YR-IDX TO WS-YR-SUB.
073800     IF YR-MERGED-AWAY(YR-IDX)
073900         GO TO 610-EXIT.
074000     IF YR-FINAL-ID(YR-IDX) = SPACES
074100         GO TO 610-EXIT.
074200     MOVE 0 TO WS-SUFFIX-COUNT.
074300     PERFORM 615-COUNT-EARLIER-SAME-ID THRU 615-EXIT
074400         VARYING WS-SCAN-SUB FROM 1 BY 1
074500         UNTIL WS-SCAN-SUB >= WS-YR-SUB.
074600     IF WS-SUFFIX-COUNT > 0
074700         MOVE WS-ALPHA-TABLE(WS-SUFFIX-COUNT:1) TO WS-SUFFIX-CHAR
074800         STRING YR-FINAL-ID(YR-IDX) DELIMITED BY "  "
074900                "-" DELIMITED BY SIZE
075000                WS-SUFFIX-CHAR DELIMITED BY SIZE
075100                INTO YR-FINAL-ID(YR-IDX).
075200 610-EXIT.
075300     EXIT.
075400
075500 615-COUNT-EARLIER-SAME-ID.
075600     IF NOT YR-MERGED-AWAY(WS-SCAN-SUB)
075700        AND YR-FINAL-ID(WS-SCAN-SUB) = YR-FINAL-ID(YR-IDX)
075800         ADD 1 TO WS-SUFFIX-COUNT.
075900 615-EXIT.
076000     EXIT.
076100
076200*    ----------------------------------------------------------
076300*    REJOIN THE NAME/NOTE/REASON TABLES BACK INTO " | "-JOINED
076400*    STRINGS - SAME IDIOM ABSAGGR USES ON ITS OWN GROUP TABLE.
076500*    ----------------------------------------------------------
076600 800-FINALIZE-STRINGS.
076700     PERFORM 805-FINALIZE-ONE-ROW THRU 805-EXIT
076800         VARYING WS-YR-SUB FROM 1 BY 1
076900  UNTIL WS-YR-SUB > WS-YR-COUNT.
077000 800-EXIT.
077100     EXIT.
077200
077300 805-FINALIZE-ONE-ROW.
077400     SET YR-IDX TO WS-YR-SUB.
077500     IF YR-MERGED-AWAY(YR-IDX)
077600         GO TO 805-EXIT.
077700     IF YR-MASTER-ID(YR-IDX) NOT = SPACES
077800         MOVE YR-MASTER-DISPLAY(YR-IDX) TO YR-NAME(YR-IDX).
077900     MOVE YR-EMP-ID(YR-IDX) TO YR-SORT-ID(YR-IDX).
078000     MOVE YR-NAME(YR-IDX) TO YR-SORT-NAME(YR-IDX).
078100     IF YR-FINAL-ID(YR-IDX) NOT = SPACES
078200         MOVE "1" TO YR-SORT-HAS-ID(YR-IDX)
078300     ELSE
078400         MOVE "9" TO YR-SORT-HAS-ID(YR-IDX).
078500 805-EXIT.
078600     EXIT.
078700
078800*    ----------------------------------------------------------
078900*    ORDER TABLE - ENTRIES FOR SURVIVING ROWS ONLY, THEN
079000*    BUBBLE-SORTED ON YR-SORT-KEY (ID'D ROWS FIRST BY ID THEN
079100*    NAME, BLANK-ID ROWS LAST BY NAME).
079200*    ----------------------------------------------------------
079300 850-BUILD-ORDER-TABLE.
079400     PERFORM 855-ADD-ONE-SURVIVOR THRU 855-EXIT
079500         VARYING WS-YR-SUB FROM 1 BY 1
079600  UNTIL WS-YR-SUB > WS-YR-COUNT.
079700     PERFORM 860-BUBBLE-ORDER-TABLE THRU 860-EXIT.
079800 850-EXIT.
079900     EXIT.
080000
080100 855-ADD-ONE-SURVIVOR.
080200     SET YR-IDX TO WS-YR-SUB.
080300     IF NOT YR-MERGED-AWAY(YR-IDX)
080400         ADD 1 TO WS-ORDER-COUNT
080500         MOVE WS-YR-SUB TO WS-ORDER-ROW(WS-ORDER-COUNT).
080600 855-EXIT.
080700     EXIT.
080800
080900 860-BUBBLE-ORDER-TABLE.
081000     PERFORM 861-ORDER-PASS THRU 861-EXIT UNTIL NOT WS-DID-SWAP.
081100 860-EXIT.
081200     EXIT.
081300
081400 861-ORDER-PASS.
081500     MOVE "N" TO WS-DID-SWAP-SW.
081600     PERFORM 862-ORDER-COMPARE THRU 862-EXIT
081700         VARYING WS-SWAP-SUB FROM 1 BY 1
081800         UNTIL WS-SWAP-SUB >= WS-ORDER-COUNT.
081900 861-EXIT.
082000     EXIT.
082100
082200 862-ORDER-COMPARE.
082300     IF YR-SORT-KEY(WS-ORDER-ROW(WS-SWAP-SUB)) >
082400        YR-SORT-KEY(WS-ORDER-ROW(WS-SWAP-SUB + 1))
082500         MOVE WS-ORDER-ROW(WS-SWAP-SUB) TO WS-SWAP-HOLD
082600         MOVE WS-ORDER-ROW(WS-SWAP-SUB + 1)
082700             TO WS-ORDER-ROW(WS-SWAP-SUB)
082800         MOVE WS-SWAP-HOLD TO WS-ORDER-ROW(WS-SWAP-SUB + 1)
082900         MOVE "Y" TO WS-DID-SWAP-SW.
083000 862-EXIT.
083100     EXIT.
083200
083300*    ----------------------------------------------------------
083400*    WRITE THE FINAL YEARLY FILE ABSRPT READS, IN SORTED ORDER.
083500*    ----------------------------------------------------------
083600 700-WRITE-OUTPUT.
083700     OPEN OUTPUT ABSYEARO.
083800     PERFORM 705-WRITE-ONE-ROW THRU 705-EXIT
083900         VARYING WS-SCAN-SUB FROM 1 BY 1
084000         UNTIL WS-SCAN-SUB > WS-ORDER-COUNT.
084100     CLOSE ABSYEARO.
084200 700-EXIT.
084300     EXIT.
084400
084500 705-WRITE-ONE-ROW.
084600     SET YR-IDX TO WS-ORDER-ROW(WS-SCAN-SUB).
084700     MOVE SPACES TO ABSYEARO-REC.
084800     IF YR-FINAL-ID(YR-IDX) NOT = SPACES
084900         MOVE YR-FINAL-ID(YR-IDX) TO ABSO-EMP-ID
085000     ELSE
085100         MOVE YR-EMP-ID(YR-IDX) TO ABSO-EMP-ID.
085200     MOVE YR-NAME(YR-IDX) TO ABSO-NAME.
085300     MOVE YR-MASTER-FULLNAME(YR-IDX) TO ABSO-MASTER-FULL-NAME.
085400     MOVE YR-NAME-KEY(YR-IDX) TO ABSO-NAME-KEY.
085500     MOVE YR-POSITION(YR-IDX) TO ABSO-POSITION.
085600     MOVE YR-DEPARTMENT(YR-IDX) TO ABSO-DEPARTMENT.
085700     MOVE YR-PAY-TYPE(YR-IDX) TO ABSO-PAY-TYPE.
085800     PERFORM 706-MOVE-ONE-TOTAL THRU 706-EXIT
085900         VARYING WS-CAT-SUB FROM 1 BY 1 UNTIL WS-CAT-SUB > 17.
086000     PERFORM 709-JOIN-NOTES THRU 709-EXIT.
086100     PERFORM 711-JOIN-NAMES THRU 711-EXIT.
086200     PERFORM 712-JOIN-REASONS THRU 712-EXIT.
086300     WRITE ABSYEARO-REC.
086400 705-EXIT.
086500     EXIT.
086600
086700 706-MOVE-ONE-TOTAL.
086800     MOVE YR-TOTALS(YR-IDX, WS-CAT-SUB)
086900         TO ABSO-YR-TOTAL-TBL(WS-CAT-SUB).
087000 706-EXIT.
087100     EXIT.
087200
087300 709-JOIN-NOTES.
087400     MOVE SPACES TO ABSO-NOTES.
087500     IF YR-NOTE-COUNT(YR-IDX) > 0
087600         PERFORM 709-JOIN-ONE-NOTE THRU 709-JOIN-NOTE-EXIT
087700             VARYING WS-SWAP-SUB FROM 1 BY 1
087800             UNTIL WS-SWAP-SUB > YR-NOTE-COUNT(YR-IDX).
087900 709-EXIT.
088000     EXIT.
088100
088200 709-JOIN-ONE-NOTE.
088300     IF WS-SWAP-SUB = 1
088400         MOVE YR-NOTE-TBL(YR-IDX, 1) TO ABSO-NOTES
088500     ELSE
088600         STRING ABSO-NOTES DELIMITED BY "  "
088700                " | " DELIMITED BY SIZE
088800                YR-NOTE-TBL(YR-IDX, WS-SWAP-SUB) DELIMITED BY "  "
088900                INTO ABSO-NOTES.
089000 709-JOIN-NOTE-EXIT.
089100     EXIT.
089200
089300 711-JOIN-NAMES.
089400     MOVE SPACES TO ABSO-ORIGINAL-NAMES.
089500     IF YR-NAME-COUNT(YR-IDX) > 0
089600         PERFORM 711-JOIN-ONE-NAME THRU 711-JOIN-NAME-EXIT
089700             VARYING WS-SWAP-SUB FROM 1 BY 1
089800             UNTIL WS-SWAP-SUB > YR-NAME-COUNT(YR-IDX).
089900 711-EXIT.
090000     EXIT.
090100
090200 711-JOIN-ONE-NAME.
090300     IF WS-SWAP-SUB = 1
090400         MOVE YR-NAME-TBL(YR-IDX, 1) TO ABSO-ORIGINAL-NAMES
090500     ELSE
090600         STRING ABSO-ORIGINAL-NAMES DELIMITED BY "  "
090700                " | " DELIMITED BY SIZE
090800                YR-NAME-TBL(YR-IDX, WS-SWAP-SUB) DELIMITED BY "  "
090900                INTO ABSO-ORIGINAL-NAMES.
091000 711-JOIN-NAME-EXIT.
091100     EXIT.
091200
091300 712-JOIN-REASONS.
091400     MOVE SPACES TO ABSO-MERGE-REASONS.
091500     IF YR-REASON-COUNT(YR-IDX) > 0
091600         PERFORM 712-JOIN-ONE-REASON THRU 712-JOIN-REASON-EXIT
091700             VARYING WS-SWAP-SUB FROM 1 BY 1
091800             UNTIL WS-SWAP-SUB > YR-REASON-COUNT(YR-IDX).
091900 712-EXIT.
092000     EXIT.
092100
092200 712-JOIN-ONE-REASON.
092300     IF WS-SWAP-SUB = 1
092400         MOVE YR-REASON-TBL(YR-IDX, 1) TO ABSO-MERGE-REASONS
092500     ELSE
092600         STRING ABSO-MERGE-REASONS DELIMITED BY "  "
092700                " | " DELIMITED BY SIZE
092800                YR-REASON-TBL(YR-IDX, WS-SWAP-SUB)
092900                    DELIMITED BY "  "
093000                INTO ABSO-MERGE-REASONS.
093100 712-JOIN-REASON-EXIT.
093200     EXIT.
093300
093400 900-CLEANUP.
093500     MOVE "900-CLEANUP" TO PARA-NAME.
093600     DISPLAY "** RECORDS MATCHED ID+NAME **".
093700     DISPLAY WS-MATCHED-ID-NAME-COUNT.
093800     DISPLAY "** RECORDS MATCHED NAME ONLY **".
093900     DISPLAY WS-MATCHED-NAME-COUNT.
094000     DISPLAY "** RECORDS UNMATCHED **".
094100     DISPLAY WS-UNMATCHED-COUNT.
094200     DISPLAY "** ROWS FOLDED INTO AN EARLIER MASTER MATCH **".
094300     DISPLAY WS-MERGED-GROUP-COUNT.
094400     DISPLAY "******** NORMAL END OF JOB ABSMATCH ********".
094500     CLOSE SYSOUT.
094600 900-EXIT.
094700     EXIT.
094800
094900 905-READ-ABSMSTR.
095000     READ ABSMSTR INTO ABSMSTR-REC
095100         AT END
095200             MOVE "Y" TO EOF-ABSMSTR-SW
095300     END-READ.
095400 905-EXIT.
095500     EXIT.
095600
095700 910-READ-ABSYEAR.
095800     READ ABSYEAR INTO ABSYEAR-REC
095900         AT END
096000             MOVE "Y" TO EOF-ABSYEAR-SW
096100     END-READ.
096200 910-EXIT.
096300     EXIT.
096400
096500 1000-ABEND-RTN.
096600     MOVE PARA-NAME TO ABEND-REASON.
096700     WRITE SYSOUT-REC FROM ABEND-WORK-AREA.
096800     CLOSE SYSOUT, ABSYEAR, ABSMSTR, ABSYEARO, ABSAUDT.
096900     DISPLAY "*** ABNORMAL END OF JOB ABSMATCH ***" UPON CONSOLE.
097000     DIVIDE ZERO-VAL INTO ONE-VAL.
097100 1000-EXIT.
097200     EXIT.
