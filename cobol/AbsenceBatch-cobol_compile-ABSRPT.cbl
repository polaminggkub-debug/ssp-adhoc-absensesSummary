000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  ABSRPT.
000300 AUTHOR. S KITTIKUL.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 06/12/89.
000600 DATE-COMPILED. 06/12/89.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM IS THE LAST STEP OF THE YEARLY ABSENCE
001300*          RUN.  IT READS THE RAW MONTHLY FILE, THE FINAL YEARLY
001400*          FILE, THE SECTION TRACEBACK WORK FILE AND (WHEN ON
001500*          HAND) THE MASTER-MATCH AUDIT FILE AND PRINTS THE SIX
001600*          SECTIONS OF THE YEARLY SUMMARY REPORT THAT HR USES TO
001700*          SIGN OFF THE RUN - EXECUTIVE SUMMARY, SUSPICIOUS
001800*          RECORDS, MASTER MATCH RESULTS, MERGED NAMES, THE DATA
001900*          TRACEBACK PIVOT AND THE FULL EMPLOYEE LISTING.  A
002000*          DUPLICATE-ID CHECK AND A CLOSING RUN-LOG SUMMARY ARE
002100*          ALSO PRODUCED.
002200*
002300******************************************************************
002400
002500         INPUT FILE              -   ABSDALY (CONSOLIDATED
002600                                      RAW MONTHLY RECORDS)
002700
002800         INPUT FILE              -   ABSYEAR (FINAL AGGREGATED
002900                                      YEARLY RECORDS)
003000
003100         INPUT FILE              -   ABSTRCE (SECTION
003200                                      TRACEBACK WORK FILE)
003300
003400         INPUT FILE              -   ABSAUDT (MASTER MATCH AUDIT
003500                                      TRAIL, OPTIONAL)
003600
003700         OUTPUT FILE             -   ABSRPTO (YEARLY SUMMARY
003800                                      REPORT, SIX SECTIONS)
003900
004000         DUMP FILE               -   SYSOUT
004100
004200******************************************************************
004300*CHANGE LOG.
004400* 06/12/89 SK  REQ-0452   ORIGINAL - EXECUTIVE SUMMARY, SUSPICIOUS
004500*                         AND EMPLOYEES SECTIONS ONLY.  NO MASTER
004600*                         MATCHING YET THIS RELEASE.
004700* 21/03/91 SK  REQ-0498   MASTER MATCH SECTION ADDED, CONDITIONAL
004800*                         ON THE AUDIT FILE BEING PRODUCED.
004900* 04/05/92 SK  REQ-0511   MERGED NAMES SECTION ADDED SO HR CAN SEE
005000*                         WHICH EMPLOYEES WERE FOLDED TOGETHER AND
005100*                         WHY, MONTH BY MONTH.
005200* 17/02/93 PS  REQ-0534   DATA TRACEBACK PIVOT ADDED - AUDIT
005300*                         WANTED THE OUTPUT TOTALS PROVEN BACK TO
005400*                         THE RAW FILE-BY-FILE SUMS.
005500* 30/11/98 MK  Y2K-017    REVIEWED FOR YEAR 2000 - NO DATE MATH
005600*                         PERFORMED ANYWHERE IN THIS PROGRAM, ONLY
005700*                         BANNER DISPLAY.  NO CHANGE REQUIRED.
005800* 12/09/00 RT  REQ-0618   DUPLICATE-ID VALIDATION AND THE KEY
005900*                         INSIGHTS PARAGRAPH OF THE EXECUTIVE
006000*                         SUMMARY ADDED AT HR'S REQUEST.
006100* 22/03/02 RT  REQ-0702   DEPARTMENT CONCENTRATION AND TOP ABSENCE
006200*                         CATEGORY LISTS ADDED TO THE EXECUTIVE
006300*                         SUMMARY.
006400******************************************************************
006500
006600 ENVIRONMENT DIVISION.
006700 CONFIGURATION SECTION.
006800 SOURCE-COMPUTER. IBM-390.
006900 OBJECT-COMPUTER. IBM-390.
007000 SPECIAL-NAMES.
007100     C01 IS TOP-OF-FORM.
007200
007300 INPUT-OUTPUT SECTION.
007400 FILE-CONTROL.
007500     SELECT SYSOUT
007600     ASSIGN TO UT-S-SYSOUT
007700       ORGANIZATION IS SEQUENTIAL.
007800
007900     SELECT ABSDALY
008000     ASSIGN TO UT-S-ABSDALY
008100       ACCESS MODE IS SEQUENTIAL
008200       FILE STATUS IS ABSDALY-STATUS.
008300
008400     SELECT ABSYEAR
008500     ASSIGN TO UT-S-ABSYEAR
008600       ACCESS MODE IS SEQUENTIAL
008700       FILE STATUS IS ABSYEAR-STATUS.
008800
008900     SELECT ABSTRCE
009000     ASSIGN TO UT-S-ABSTRCE
009100       ACCESS MODE IS SEQUENTIAL
009200       FILE STATUS IS ABSTRCE-STATUS.
009300
009400     SELECT ABSAUDT
009500     ASSIGN TO UT-S-ABSAUDT
009600       ACCESS MODE IS SEQUENTIAL
009700       FILE STATUS IS ABSAUDT-STATUS.
009800         88  ABSAUDT-NOT-PRESENT     VALUE "35".
009900
010000     SELECT ABSRPTO
010100     ASSIGN TO UT-S-ABSRPTO
010200       ACCESS MODE IS SEQUENTIAL
010300       FILE STATUS IS ABSRPTO-STATUS.
010400
010500 DATA DIVISION.
010600 FILE SECTION.
010700 FD  SYSOUT
010800     RECORDING MODE IS F
010900     LABEL RECORDS ARE STANDARD
011000     RECORD CONTAINS 130 CHARACTERS
011100     BLOCK CONTAINS 0 RECORDS
011200     DATA RECORD IS SYSOUT-REC.
011300 01  SYSOUT-REC  PIC X(130).
011400
011500 FD  ABSDALY
011600     RECORDING MODE IS F  LABEL RECORDS ARE STANDARD
011700     BLOCK CONTAINS 0 RECORDS  RECORD CONTAINS 450 CHARACTERS
011800     DATA RECORD IS ABSDALY-REC.
011900     COPY ABSDALY.
012000
012100 FD  ABSYEAR
012200     RECORDING MODE IS F  LABEL RECORDS ARE STANDARD
012300     BLOCK CONTAINS 0 RECORDS  RECORD CONTAINS 997 CHARACTERS
012400     DATA RECORD IS ABSYEAR-REC.
012500     COPY ABSYEAR.
012600
012700 FD  ABSTRCE
012800     RECORDING MODE IS F  LABEL RECORDS ARE STANDARD
012900     BLOCK CONTAINS 0 RECORDS  RECORD CONTAINS 195 CHARACTERS
013000     DATA RECORD IS ABSTRCE-REC.
013100     COPY ABSTRCE.
013200
013300 FD  ABSAUDT
013400     RECORDING MODE IS F  LABEL RECORDS ARE STANDARD
013500     BLOCK CONTAINS 0 RECORDS  RECORD CONTAINS 317 CHARACTERS
013600     DATA RECORD IS ABSAUDT-REC.
013700     COPY ABSAUDT.
013800
013900 FD  ABSRPTO
014000     RECORDING MODE IS F  LABEL RECORDS ARE STANDARD
014100     RECORD CONTAINS 320 CHARACTERS
014200     BLOCK CONTAINS 0 RECORDS
014300     DATA RECORD IS RPT-REC.
014400 01  RPT-REC  PIC X(320).
014500
014600 WORKING-STORAGE SECTION.
014700
014800 01  FILE-STATUS-CODES.
014900     05  ABSDALY-STATUS          PIC X(02).
015000     05  ABSYEAR-STATUS          PIC X(02).
015100     05  ABSTRCE-STATUS          PIC X(02).
015200     05  ABSAUDT-STATUS          PIC X(02).
015300         88  ABSAUDT-NOT-PRESENT     VALUE "35".
015400     05  ABSRPTO-STATUS          PIC X(02).
015500     05  FILLER                  PIC X(05).
015600
015700*    CATEGORY ABBREVIATIONS, FIXED INDEX ORDER - USED AS COLUMN
015800*    HEADINGS ON THE TRACEBACK AND EMPLOYEES SECTIONS.
015900 01  WS-CAT-ABBREV-GROUP.
016000     05  FILLER                  PIC X(11) VALUE "WRKDAYS".
016100     05  FILLER                  PIC X(11) VALUE "ABSENT".
016200     05  FILLER                  PIC X(11) VALUE "PERSLV".
016300     05  FILLER                  PIC X(11) VALUE "SICKCRT".
016400     05  FILLER                  PIC X(11) VALUE "SICKNC".
016500     05  FILLER                  PIC X(11) VALUE "MATERN".
016600     05  FILLER                  PIC X(11) VALUE "LATEGR".
016700     05  FILLER                  PIC X(11) VALUE "LATEPN".
016800     05  FILLER                  PIC X(11) VALUE "OTLEAVE".
016900     05  FILLER                  PIC X(11) VALUE "SUSPEND".
017000     05  FILLER                  PIC X(11) VALUE "ANNLV".
017100     05  FILLER                  PIC X(11) VALUE "OT25".
017200     05  FILLER                  PIC X(11) VALUE "OT25UP".
017300     05  FILLER                  PIC X(11) VALUE "HOLWORK".
017400     05  FILLER                  PIC X(11) VALUE "HOLOT".
017500     05  FILLER                  PIC X(11) VALUE "NIGHT".
017600     05  FILLER                  PIC X(11) VALUE "MULTIMC".
017700 01  WS-CAT-ABBREV-TBL REDEFINES WS-CAT-ABBREV-GROUP
017800                          OCCURS 17 TIMES PIC X(11).
017900
018000*    MONTH NAMES, JANUARY THROUGH DECEMBER - USED FOR THE EXEC
018100*    SUMMARY PERIOD LINE AND THE MERGED-NAMES MONTH COLUMNS.
018200 01  WS-MONTH-NAME-GROUP.
018300     05  FILLER                  PIC X(09) VALUE "January".
018400     05  FILLER                  PIC X(09) VALUE "February".
018500     05  FILLER                  PIC X(09) VALUE "March".
018600     05  FILLER                  PIC X(09) VALUE "April".
018700     05  FILLER                  PIC X(09) VALUE "May".
018800     05  FILLER                  PIC X(09) VALUE "June".
018900     05  FILLER                  PIC X(09) VALUE "July".
019000     05  FILLER                  PIC X(09) VALUE "August".
019100     05  FILLER                  PIC X(09) VALUE "September".
019200     05  FILLER                  PIC X(09) VALUE "October".
019300     05  FILLER                  PIC X(09) VALUE "November".
019400     05  FILLER                  PIC X(09) VALUE "December".
019500 01  WS-MONTH-NAME-TBL REDEFINES WS-MONTH-NAME-GROUP
019600                          OCCURS 12 TIMES PIC X(09).
019700 01  WS-MONTH-ABBR-GROUP.
019800     05  FILLER                  PIC X(08) VALUE "Jan".
019900     05  FILLER                  PIC X(08) VALUE "Feb".
020000     05  FILLER                  PIC X(08) VALUE "Mar".
020100     05  FILLER                  PIC X(08) VALUE "Apr".
020200     05  FILLER                  PIC X(08) VALUE "May".
020300     05  FILLER                  PIC X(08) VALUE "Jun".
020400     05  FILLER                  PIC X(08) VALUE "Jul".
020500     05  FILLER                  PIC X(08) VALUE "Aug".
020600     05  FILLER                  PIC X(08) VALUE "Sep".
020700     05  FILLER                  PIC X(08) VALUE "Oct".
020800     05  FILLER                  PIC X(08) VALUE "Nov".
020900     05  FILLER                  PIC X(08) VALUE "Dec".
021000 01  WS-MONTH-ABBR-TBL REDEFINES WS-MONTH-ABBR-GROUP
021100                          OCCURS 12 TIMES PIC X(08).
021200
021300*    RAW TABLE - ONE ROW PER RAW MONTHLY RECORD, HELD IN MEMORY
021400*    SO THE MASTER MATCH AND MERGED NAMES SECTIONS CAN LOOK UP
021500*    "WHICH MONTH DID THIS ID APPEAR IN" AND "WHAT SOURCE NOTE
021600*    CAME WITH IT" WITHOUT A SECOND PASS OF ABSDALY.
021700 01  WS-RAW-TABLE.
021800     05  RAW-ROW OCCURS 4000 TIMES INDEXED BY RAW-IDX.
021900         10  RAW-MONTH-NO         PIC 9(02).
022000         10  RAW-EMP-ID           PIC X(10).
022100         10  RAW-NOTE             PIC X(40).
022200         10  FILLER               PIC X(05).
022300 01  WS-RAW-COUNT                 PIC 9(07) COMP VALUE 0.
022400 01  WS-RAW-TOTAL-COUNT           PIC 9(07) COMP VALUE 0.
022500 01  WS-RAW-TOTAL-AMOUNTS.
022600     05  WS-RAW-WORK-DAYS         PIC S9(07)V99 VALUE 0.
022700     05  WS-RAW-ABSENT            PIC S9(07)V99 VALUE 0.
022800     05  WS-RAW-PERSONAL-LV       PIC S9(07)V99 VALUE 0.
022900     05  WS-RAW-SICK-W-CERT       PIC S9(07)V99 VALUE 0.
023000     05  WS-RAW-SICK-WO-CERT      PIC S9(07)V99 VALUE 0.
023100     05  WS-RAW-MATERNITY         PIC S9(07)V99 VALUE 0.
023200     05  WS-RAW-LATE-GRACE        PIC S9(07)V99 VALUE 0.
023300     05  WS-RAW-LATE-PENALTY      PIC S9(07)V99 VALUE 0.
023400     05  WS-RAW-OT-LEAVE          PIC S9(07)V99 VALUE 0.
023500     05  WS-RAW-SUSPENSION        PIC S9(07)V99 VALUE 0.
023600     05  WS-RAW-ANNUAL-LV         PIC S9(07)V99 VALUE 0.
023700     05  WS-RAW-OT-25             PIC S9(07)V99 VALUE 0.
023800     05  WS-RAW-OT-OVER-25        PIC S9(07)V99 VALUE 0.
023900     05  WS-RAW-HOLIDAY-WORK      PIC S9(07)V99 VALUE 0.
024000     05  WS-RAW-HOLIDAY-OT        PIC S9(07)V99 VALUE 0.
024100     05  WS-RAW-NIGHT-SHIFT       PIC S9(07)V99 VALUE 0.
024200     05  WS-RAW-MULTI-MACH        PIC S9(07)V99 VALUE 0.
024300 01  WS-RAW-TOTAL-TBL REDEFINES WS-RAW-TOTAL-AMOUNTS
024400                          OCCURS 17 TIMES PIC S9(07)V99.
024500
024600*    MONTH TABLE - ONE ROW PER MONTH 01-12.
024700 01  WS-MONTH-TABLE.
024800     05  MOT-ROW OCCURS 12 TIMES INDEXED BY MOT-IDX.
024900         10  MOT-PRESENT-SW       PIC X(01) VALUE "N".
025000             88  MOT-PRESENT          VALUE "Y".
025100         10  MOT-HAS-HALVES-SW    PIC X(01) VALUE "N".
025200             88  MOT-HAS-HALVES       VALUE "Y".
025300         10  MOT-RECORD-COUNT     PIC 9(07) COMP VALUE 0.
025400         10  MOT-TOTALS-GROUP.
025500             15  MOT-WORK-DAYS    PIC S9(07)V99.
025600             15  MOT-ABSENT       PIC S9(07)V99.
025700             15  MOT-PERSONAL-LV  PIC S9(07)V99.
025800             15  MOT-SICK-W-CERT  PIC S9(07)V99.
025900             15  MOT-SICK-WO-CERT PIC S9(07)V99.
026000             15  MOT-MATERNITY    PIC S9(07)V99.
026100             15  MOT-LATE-GRACE   PIC S9(07)V99.
026200             15  MOT-LATE-PENALTY PIC S9(07)V99.
026300             15  MOT-OT-LEAVE     PIC S9(07)V99.
026400             15  MOT-SUSPENSION   PIC S9(07)V99.
026500             15  MOT-ANNUAL-LV    PIC S9(07)V99.
026600             15  MOT-OT-25        PIC S9(07)V99.
026700             15  MOT-OT-OVER-25   PIC S9(07)V99.
026800             15  MOT-HOLIDAY-WORK PIC S9(07)V99.
026900             15  MOT-HOLIDAY-OT   PIC S9(07)V99.
027000             15  MOT-NIGHT-SHIFT  PIC S9(07)V99.
027100             15  MOT-MULTI-MACH   PIC S9(07)V99.
027200         10  MOT-TOTALS REDEFINES MOT-TOTALS-GROUP
027300                          OCCURS 17 TIMES PIC S9(07)V99.
027400         10  MOT-FIRST-HALF OCCURS 17 TIMES PIC S9(07)V99.
027500         10  MOT-SECOND-HALF OCCURS 17 TIMES PIC S9(07)V99.
027600         10  FILLER               PIC X(10).
027700
027800*    YEARLY TABLE - THE FINAL ABSYEAR RECORDS, WITH THE
027900*    SUSPICIOUS FLAGS AND MERGE CLASSIFICATION WORKED OUT ONCE
028000*    AT LOAD TIME SO EVERY REPORT SECTION CAN REUSE THEM.
028100 01  WS-YR-TABLE.
028200     05  YRT-ROW OCCURS 500 TIMES INDEXED BY YRT-IDX.
028300         10  YRT-EMP-ID           PIC X(30).
028400         10  YRT-NAME             PIC X(70).
028500         10  YRT-MASTER-FULLNAME  PIC X(60).
028600         10  YRT-NOTES            PIC X(120).
028700         10  YRT-ORIGINAL-NAMES   PIC X(200).
028800         10  YRT-MERGE-REASONS    PIC X(200).
028900         10  YRT-POSITION         PIC X(30).
029000         10  YRT-DEPARTMENT       PIC X(30).
029100         10  YRT-PAY-TYPE         PIC X(10).
029200         10  YRT-TOTALS-GROUP.
029300             15  YRT-WORK-DAYS    PIC S9(07)V99.
029400             15  YRT-ABSENT       PIC S9(07)V99.
029500             15  YRT-PERSONAL-LV  PIC S9(07)V99.
029600             15  YRT-SICK-W-CERT  PIC S9(07)V99.
029700             15  YRT-SICK-WO-CERT PIC S9(07)V99.
029800             15  YRT-MATERNITY    PIC S9(07)V99.
029900             15  YRT-LATE-GRACE   PIC S9(07)V99.
030000             15  YRT-LATE-PENALTY PIC S9(07)V99.
030100             15  YRT-OT-LEAVE     PIC S9(07)V99.
030200             15  YRT-SUSPENSION   PIC S9(07)V99.
030300             15  YRT-ANNUAL-LV    PIC S9(07)V99.
030400             15  YRT-OT-25        PIC S9(07)V99.
030500             15  YRT-OT-OVER-25   PIC S9(07)V99.
030600             15  YRT-HOLIDAY-WORK PIC S9(07)V99.
030700             15  YRT-HOLIDAY-OT   PIC S9(07)V99.
030800             15  YRT-NIGHT-SHIFT  PIC S9(07)V99.
030900             15  YRT-MULTI-MACH   PIC S9(07)V99.
031000         10  YRT-TOTALS REDEFINES YRT-TOTALS-GROUP
031100                          OCCURS 17 TIMES PIC S9(07)V99.
031200         10  YRT-MULTI-ID-SW      PIC X(01) VALUE "N".
031300             88  YRT-MULTI-ID         VALUE "Y".
031400         10  YRT-MERGED-NAME-SW   PIC X(01) VALUE "N".
031500             88  YRT-MERGED-NAME      VALUE "Y".
031600         10  YRT-QUIT-SW          PIC X(01) VALUE "N".
031700             88  YRT-QUIT             VALUE "Y".
031800         10  YRT-RESTART-SW       PIC X(01) VALUE "N".
031900             88  YRT-RESTART          VALUE "Y".
032000         10  YRT-TRANSFER-SW      PIC X(01) VALUE "N".
032100             88  YRT-TRANSFER         VALUE "Y".
032200         10  YRT-SUSPICIOUS-SW    PIC X(01) VALUE "N".
032300             88  YRT-SUSPICIOUS       VALUE "Y".
032400         10  YRT-NAME-COUNT       PIC 9(02) COMP VALUE 0.
032500         10  FILLER               PIC X(20).
032600 01  WS-YR-COUNT                  PIC 9(07) COMP VALUE 0.
032700
032800*    DEPARTMENT CONCENTRATION TABLE
032900 01  WS-DEPT-TABLE.
033000     05  DPT-ROW OCCURS 60 TIMES INDEXED BY DPT-IDX.
033100         10  DPT-NAME             PIC X(30) VALUE SPACES.
033200         10  DPT-COUNT            PIC 9(05) COMP VALUE 0.
033300         10  FILLER               PIC X(05).
033400 01  WS-DEPT-COUNT                PIC 9(03) COMP VALUE 0.
033500
033600*    TOP ABSENCE CATEGORY TABLE - ONE ROW PER CATEGORY, SORTED
033700*    DESCENDING ON TOTAL, ZEROS DROPPED BEFORE PRINTING.
033800 01  WS-CAT-TOTAL-TABLE.
033900     05  CTT-ROW OCCURS 17 TIMES INDEXED BY CTT-IDX.
034000         10  CTT-ABBREV           PIC X(11).
034100         10  CTT-TOTAL            PIC S9(07)V99.
034200         10  FILLER               PIC X(04).
034300 01  WS-CAT-TOTAL-COUNT           PIC 9(02) COMP VALUE 0.
034400 01  WS-SUM-CAT-TOTALS.
034500     05  WS-SUM-WORK-DAYS         PIC S9(07)V99 VALUE 0.
034600     05  WS-SUM-ABSENT            PIC S9(07)V99 VALUE 0.
034700     05  WS-SUM-PERSONAL-LV       PIC S9(07)V99 VALUE 0.
034800     05  WS-SUM-SICK-W-CERT       PIC S9(07)V99 VALUE 0.
034900     05  WS-SUM-SICK-WO-CERT      PIC S9(07)V99 VALUE 0.
035000     05  WS-SUM-MATERNITY         PIC S9(07)V99 VALUE 0.
035100     05  WS-SUM-LATE-GRACE        PIC S9(07)V99 VALUE 0.
035200     05  WS-SUM-LATE-PENALTY      PIC S9(07)V99 VALUE 0.
035300     05  WS-SUM-OT-LEAVE          PIC S9(07)V99 VALUE 0.
035400     05  WS-SUM-SUSPENSION        PIC S9(07)V99 VALUE 0.
035500     05  WS-SUM-ANNUAL-LV         PIC S9(07)V99 VALUE 0.
035600     05  WS-SUM-OT-25             PIC S9(07)V99 VALUE 0.
035700     05  WS-SUM-OT-OVER-25        PIC S9(07)V99 VALUE 0.
035800     05  WS-SUM-HOLIDAY-WORK      PIC S9(07)V99 VALUE 0.
035900     05  WS-SUM-HOLIDAY-OT        PIC S9(07)V99 VALUE 0.
036000     05  WS-SUM-NIGHT-SHIFT       PIC S9(07)V99 VALUE 0.
036100     05  WS-SUM-MULTI-MACH        PIC S9(07)V99 VALUE 0.
036200 01  WS-SUM-CAT-TBL REDEFINES WS-SUM-CAT-TOTALS
036300                          OCCURS 17 TIMES PIC S9(07)V99.
036400
036500*    AUDIT TABLE - ONE ROW PER ABSAUDT RECORD, HELD SO THE
036600*    MASTER MATCH SECTION CAN BE SORTED BEFORE PRINTING.
036700 01  WS-AUDIT-TABLE.
036800     05  AUD-ROW OCCURS 500 TIMES INDEXED BY AUD-IDX.
036900         10  AUD-MASTER-NAME      PIC X(60).
037000         10  AUD-ORIGINAL-ID      PIC X(30).
037100         10  AUD-ORIGINAL-NAME    PIC X(70).
037200         10  AUD-ORIGINAL-NOTES   PIC X(120).
037300         10  AUD-MATCH-TYPE       PIC X(10).
037400         10  AUD-CONFIDENCE       PIC 9V99.
037500         10  FILLER               PIC X(10).
037600 01  WS-AUDIT-COUNT                PIC 9(07) COMP VALUE 0.
037700 01  WS-NO-AUDIT-SW                PIC X(01) VALUE "N".
037800     88  WS-NO-AUDIT                   VALUE "Y".
037900 01  WS-AUDIT-MATCHED-ID-NAME      PIC 9(07) COMP VALUE 0.
038000 01  WS-AUDIT-MATCHED-NAME-ONLY    PIC 9(07) COMP VALUE 0.
038100 01  WS-AUDIT-UNMATCHED            PIC 9(07) COMP VALUE 0.
038200
038300*    AUDIT ORDER TABLE - SUBSCRIPTS INTO WS-AUDIT-TABLE, SORTED
038400*    ON WS-AUDIT-SORT-KEY (MATCH-TYPE RANK, THEN ORIGINAL NAME).
038500 01  WS-AUDIT-ORDER-TABLE.
038600     05  AOT-ROW OCCURS 500 TIMES PIC 9(04) COMP.
038700     05  FILLER                   PIC X(04).
038800 01  WS-AUDIT-SORT-AREA.
038900     05  AST-RANK                 PIC 9(01).
039000     05  AST-NAME                 PIC X(70).
039100 01  WS-AUDIT-SORT-KEY REDEFINES WS-AUDIT-SORT-AREA PIC X(71).
039200
039300*    DUPLICATE-ID WARNING LIST
039400 01  WS-DUP-LIST.
039500     05  DUP-ROW OCCURS 10 TIMES PIC X(30) VALUE SPACES.
039600     05  FILLER                   PIC X(05).
039700 01  WS-DUP-LISTED-COUNT           PIC 9(02) COMP VALUE 0.
039800 01  WS-DUP-GROUP-COUNT            PIC 9(04) COMP VALUE 0.
039900
040000*    SCRATCH SUBSCRIPTS, SWITCHES AND EDIT FIELDS
040100 01  WS-SCAN-FLDS.
040200     05  WS-SCAN1                 PIC 9(04) COMP.
040300     05  WS-SCAN2                 PIC 9(04) COMP.
040400     05  WS-CAT-SUB                PIC 9(02) COMP.
040500     05  WS-MONTH-SUB              PIC 9(02) COMP.
040600     05  WS-SWAP-SUB               PIC 9(04) COMP.
040700     05  WS-SWAP-HOLD-1            PIC X(11).
040800     05  WS-SWAP-HOLD-2            PIC S9(07)V99.
040900     05  WS-SWAP-HOLD-3            PIC X(30).
041000     05  WS-SWAP-HOLD-4            PIC 9(05) COMP.
041100     05  WS-SWAP-HOLD-5            PIC 9(04) COMP.
041200     05  WS-DID-SWAP-SW            PIC X(01).
041300         88  WS-DID-SWAP               VALUE "Y".
041400     05  WS-ALREADY-SW             PIC X(01).
041500         88  WS-ALREADY-PRESENT        VALUE "Y".
041600     05  WS-ID-SUB                 PIC 9(02) COMP.
041700     05  WS-ID-PIECE-COUNT         PIC 9(02) COMP.
041800     05  WS-ID-PIECE OCCURS 10 TIMES PIC X(30).
041900     05  WS-SUBSTR-COUNT           PIC 9(03) COMP.
042000     05  WS-MONTH-ID-COUNT         PIC 9(02) COMP.
042100     05  WS-MONTH-ID-TBL OCCURS 12 TIMES PIC X(11).
042200     05  WS-LAST-MONTH             PIC 9(02) COMP.
042300     05  WS-FOUND-SW               PIC X(01).
042400         88  WS-FOUND                  VALUE "Y".
042500     05  FILLER                   PIC X(06).
042600
042700 01  WS-COUNTERS.
042800     05  WS-SUSPICIOUS-COUNT      PIC 9(07) COMP VALUE 0.
042900     05  WS-MULTI-ID-COUNT        PIC 9(07) COMP VALUE 0.
043000     05  WS-QUIT-COUNT            PIC 9(07) COMP VALUE 0.
043100     05  WS-TRANSFER-COUNT        PIC 9(07) COMP VALUE 0.
043200     05  WS-MERGED-RECORD-COUNT   PIC 9(07) COMP VALUE 0.
043300     05  WS-MONTHS-PROCESSED      PIC 9(02) COMP VALUE 0.
043400     05  WS-LAST-MONTH-PROCESSED  PIC 9(02) COMP VALUE 0.
043500     05  FILLER                   PIC X(06).
043600 01  WS-TOTAL-WORK-DAYS-INT       PIC 9(07) COMP VALUE 0.
043700
043800*    EDITED FIELDS USED ONLY TO FORMAT PRINT LINES
043900 01  WS-ED-AMT                    PIC -ZZZZZZ9.99.
044000 01  WS-ED-PCT-1                  PIC Z9.9.
044100 01  WS-ED-PCT-2                  PIC Z9.99.
044200 01  WS-ED-PCT-3                  PIC Z9.999.
044300 01  WS-ED-CONF                   PIC ZZ9.
044400 01  WS-ED-COUNT                  PIC ZZZZZZ9.
044500 01  WS-PCT-WORK                  PIC S9(05)V999.
044600
044700 01  WS-DATE-AREA.
044800     05  WS-DATE-CCYYMMDD         PIC 9(06).
044900     05  FILLER                   PIC X(04).
045000 01  WS-DATE-BROKEN REDEFINES WS-DATE-AREA.
045100     05  WS-DATE-YY               PIC 9(02).
045200     05  WS-DATE-MM               PIC 9(02).
045300     05  WS-DATE-DD               PIC 9(02).
045400     05  FILLER                   PIC X(04).
045500
045600 01  FLAGS-AND-SWITCHES.
045700     05  EOF-ABSDALY-SW           PIC X(01) VALUE "N".
045800         88  EOF-ABSDALY              VALUE "Y".
045900     05  EOF-ABSYEAR-SW           PIC X(01) VALUE "N".
046000         88  EOF-ABSYEAR              VALUE "Y".
046100     05  EOF-ABSTRCE-SW           PIC X(01) VALUE "N".
046200         88  EOF-ABSTRCE              VALUE "Y".
046300     05  EOF-ABSAUDT-SW           PIC X(01) VALUE "N".
046400         88  EOF-ABSAUDT              VALUE "Y".
046500     05  FILLER                   PIC X(06).
046600
046700 01  WS-SYSOUT-REC.
046800     05  MSG                      PIC X(80).
046900     05  FILLER                   PIC X(10).
047000
047100 COPY ABENDREC.
047200
047300 77  ZERO-VAL                     PIC S9(1) COMP VALUE 0.
047400 77  ONE-VAL                      PIC S9(1) COMP VALUE 1.
047500
047600*    PRINT-LINE LAYOUTS - EACH IS MOVED (VIA WRITE ... FROM)
047700*    INTO RPT-REC.  EVERY GROUP PADS OUT WITH FILLER.
047800 01  WS-TEXT-LINE.
047900     05  TXT-CONTENT              PIC X(270).
048000     05  FILLER                   PIC X(50).
048100
048200 01  WS-SUSPICIOUS-HDR.
048300     05  FILLER                   PIC X(16) VALUE "EMP-ID".
048400     05  FILLER                   PIC X(02) VALUE SPACES.
048500     05  FILLER                   PIC X(30) VALUE "NAME".
048600     05  FILLER                   PIC X(02) VALUE SPACES.
048700     05  FILLER                   PIC X(07) VALUE "MULT-ID".
048800     05  FILLER                   PIC X(02) VALUE SPACES.
048900     05  FILLER                   PIC X(07) VALUE "MRG-NM".
049000     05  FILLER                   PIC X(02) VALUE SPACES.
049100     05  FILLER                   PIC X(05) VALUE "QUIT".
049200     05  FILLER                   PIC X(02) VALUE SPACES.
049300     05  FILLER                   PIC X(08) VALUE "RESTART".
049400     05  FILLER                   PIC X(02) VALUE SPACES.
049500     05  FILLER                   PIC X(08) VALUE "XFER".
049600     05  FILLER                   PIC X(153) VALUE SPACES.
049700
049800 01  WS-SUSPICIOUS-LINE.
049900     05  SUS-EMP-ID               PIC X(16).
050000     05  FILLER                   PIC X(02).
050100     05  SUS-NAME                 PIC X(30).
050200     05  FILLER                   PIC X(02).
050300     05  SUS-MULTI-ID             PIC X(07).
050400     05  FILLER                   PIC X(02).
050500     05  SUS-MERGED-NM            PIC X(07).
050600     05  FILLER                   PIC X(02).
050700     05  SUS-QUIT                 PIC X(05).
050800     05  FILLER                   PIC X(02).
050900     05  SUS-RESTART              PIC X(08).
051000     05  FILLER                   PIC X(02).
051100     05  SUS-TRANSFER             PIC X(08).
051200     05  FILLER                   PIC X(153).
051300
051400 01  WS-MASTER-MATCH-HDR.
051500     05  FILLER                   PIC X(30) VALUE "NAME".
051600     05  FILLER                   PIC X(02) VALUE SPACES.
051700     05  FILLER                   PIC X(10) VALUE "MATCH-TYPE".
051800     05  FILLER                   PIC X(02) VALUE SPACES.
051900     05  FILLER                   PIC X(06) VALUE "CONF%".
052000     05  FILLER                   PIC X(02) VALUE SPACES.
052100     05  FILLER                   PIC X(40) VALUE "NOTE".
052200     05  FILLER                   PIC X(228) VALUE SPACES.
052300
052400 01  WS-MASTER-MATCH-LINE.
052500     05  MM-NAME                  PIC X(30).
052600     05  FILLER                   PIC X(02).
052700     05  MM-MATCH-TYPE             PIC X(10).
052800     05  FILLER                   PIC X(02).
052900     05  MM-CONFIDENCE             PIC X(06).
053000     05  FILLER                   PIC X(02).
053100     05  MM-NOTE                  PIC X(120).
053200     05  FILLER                   PIC X(148).
053300
053400 01  WS-MERGED-NAMES-HDR.
053500     05  FILLER                   PIC X(22) VALUE "FINAL NAME".
053600     05  FILLER                   PIC X(01) VALUE SPACES.
053700     05  FILLER                  PIC X(50) VALUE "ORIGINAL NAMES".
053800     05  FILLER                   PIC X(01) VALUE SPACES.
053900     05  FILLER                   PIC X(12) VALUE "MERGE TYPE".
054000     05  FILLER                   PIC X(01) VALUE SPACES.
054100     05  FILLER                   PIC X(96) VALUE
054200         "JAN     FEB     MAR     APR     MAY     JUN     "
054300         "JUL     AUG     SEP     OCT     NOV     DEC".
054400     05  FILLER                   PIC X(137) VALUE SPACES.
054500
054600 01  WS-MERGED-NAMES-LINE.
054700     05  MRG-FINAL-NAME            PIC X(22).
054800     05  FILLER                   PIC X(01).
054900     05  MRG-ORIGINAL-NAMES       PIC X(50).
055000     05  FILLER                   PIC X(01).
055100     05  MRG-TYPE                 PIC X(12).
055200     05  FILLER                   PIC X(01).
055300     05  MRG-MONTH-TBL OCCURS 12 TIMES PIC X(08).
055400     05  FILLER                   PIC X(137).
055500
055600 01  WS-TRACEBACK-HDR.
055700     05  FILLER                   PIC X(14) VALUE "FILE".
055800     05  FILLER                   PIC X(01) VALUE SPACES.
055900     05  FILLER                   PIC X(14) VALUE "SECTION".
056000     05  FILLER                   PIC X(01) VALUE SPACES.
056100     05  FILLER                   PIC X(187) VALUE
056200         "WRKDAYS    ABSENT     PERSLV     SICKCRT    SICKNC"
056300         "     MATERN     LATEGR     LATEPN     OTLEAVE    "
056400         "SUSPEND    ANNLV      OT25       OT25UP     HOLWORK"
056500         "    HOLOT      NIGHT      MULTIMC".
056600     05  FILLER                   PIC X(103) VALUE SPACES.
056700
056800 01  WS-TRACEBACK-LINE.
056900     05  TRC-FILE                 PIC X(14).
057000     05  FILLER                   PIC X(01).
057100     05  TRC-SECTION              PIC X(14).
057200     05  FILLER                   PIC X(01).
057300     05  TRC-CAT-TBL OCCURS 17 TIMES PIC X(11).
057400     05  FILLER                   PIC X(103).
057500
057600 01  WS-EMPLOYEES-HDR.
057700     05  FILLER                   PIC X(14) VALUE "EMP-ID".
057800     05  FILLER                   PIC X(01) VALUE SPACES.
057900     05  FILLER                   PIC X(20) VALUE "NAME".
058000     05  FILLER                   PIC X(01) VALUE SPACES.
058100     05  FILLER                   PIC X(16) VALUE "MASTER-NAME".
058200     05  FILLER                   PIC X(01) VALUE SPACES.
058300     05  FILLER                   PIC X(16) VALUE "NOTES".
058400     05  FILLER                   PIC X(01) VALUE SPACES.
058500     05  FILLER                   PIC X(12) VALUE "POSITION".
058600     05  FILLER                   PIC X(01) VALUE SPACES.
058700     05  FILLER                   PIC X(12) VALUE "DEPARTMENT".
058800     05  FILLER                   PIC X(01) VALUE SPACES.
058900     05  FILLER                   PIC X(08) VALUE "PAY-TYPE".
059000     05  FILLER                   PIC X(01) VALUE SPACES.
059100     05  FILLER                   PIC X(187) VALUE
059200         "WRKDAYS    ABSENT     PERSLV     SICKCRT    SICKNC"
059300         "     MATERN     LATEGR     LATEPN     OTLEAVE    "
059400         "SUSPEND    ANNLV      OT25       OT25UP     HOLWORK"
059500         "    HOLOT      NIGHT      MULTIMC".
059600     05  FILLER                   PIC X(27) VALUE SPACES.
059700
059800 01  WS-EMPLOYEES-LINE.
059900     05  EMP-ID-O                 PIC X(14).
060000     05  FILLER                   PIC X(01).
060100     05  EMP-NAME-O               PIC X(20).
060200     05  FILLER                   PIC X(01).
060300     05  EMP-MASTER-NAME-O        PIC X(16).
060400     05  FILLER                   PIC X(01).
060500     05  EMP-NOTES-O              PIC X(16).
060600     05  FILLER                   PIC X(01).
060700     05  EMP-POSITION-O           PIC X(12).
060800     05  FILLER                   PIC X(01).
060900     05  EMP-DEPT-O               PIC X(12).
061000     05  FILLER                   PIC X(01).
061100     05  EMP-PAY-TYPE-O           PIC X(08).
061200     05  FILLER                   PIC X(01).
061300     05  EMP-CAT-TBL OCCURS 17 TIMES PIC X(11).
061400     05  FILLER                   PIC X(27).
061500
061600 PROCEDURE DIVISION.
061700     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
061800     PERFORM 200-VALIDATE-DUPLICATE-IDS THRU 200-EXIT.
061900     PERFORM 300-EXEC-SUMMARY-SECTION THRU 300-EXIT.
062000     PERFORM 400-SUSPICIOUS-SECTION THRU 400-EXIT.
062100     IF NOT WS-NO-AUDIT
062200         PERFORM 500-MASTER-MATCH-SECTION THRU 500-EXIT.
062300     PERFORM 600-MERGED-NAMES-SECTION THRU 600-EXIT.
062400     PERFORM 700-TRACEBACK-SECTION THRU 700-EXIT.
062500     PERFORM 800-EMPLOYEES-SECTION THRU 800-EXIT.
062600     PERFORM 900-CLOSING-SUMMARY THRU 900-EXIT.
062700     MOVE ZERO TO RETURN-CODE.
062800     GOBACK.
062900
063000 000-HOUSEKEEPING.
063100     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
063200     DISPLAY "******** BEGIN JOB ABSRPT ********".
063300     ACCEPT WS-DATE-CCYYMMDD FROM DATE.
063400     OPEN INPUT ABSDALY.
063500     OPEN OUTPUT SYSOUT.
063600     PERFORM 905-READ-ABSDALY THRU 905-EXIT.
063700     PERFORM 110-LOAD-RAW-TABLE THRU 110-EXIT.
063800     CLOSE ABSDALY.
063900     OPEN INPUT ABSTRCE.
064000     PERFORM 908-READ-ABSTRCE THRU 908-EXIT.
064100     PERFORM 120-LOAD-TRACEBACK-TABLE THRU 120-EXIT.
064200     CLOSE ABSTRCE.
064300     OPEN INPUT ABSYEAR.
064400     PERFORM 906-READ-ABSYEAR THRU 906-EXIT.
064500     PERFORM 130-LOAD-YEAR-TABLE THRU 130-EXIT.
064600     CLOSE ABSYEAR.
064700     OPEN INPUT ABSAUDT.
064800     IF ABSAUDT-NOT-PRESENT
064900         SET WS-NO-AUDIT TO TRUE
065000         DISPLAY "** NO MASTER-MATCH AUDIT FILE - MASTER MATCH "
065100                 "SECTION SKIPPED FOR THIS RUN **"
065200     ELSE
065300         PERFORM 909-READ-ABSAUDT THRU 909-EXIT
065400         PERFORM 140-LOAD-AUDIT-TABLE THRU 140-EXIT
065500         CLOSE ABSAUDT.
065600     OPEN OUTPUT ABSRPTO.
065700 000-EXIT.
065800     EXIT.
065900
066000*    ----------------------------------------------------------
066100*    RAW MONTHLY TABLE AND PER-MONTH / GRAND TOTALS
066200*    ----------------------------------------------------------
066300 110-LOAD-RAW-TABLE.
066400     PERFORM 115-STORE-RAW-ROW THRU 115-EXIT
066500         UNTIL EOF-ABSDALY.
066600     DISPLAY "** RAW MONTHLY RECORDS READ **".
066700     DISPLAY WS-RAW-TOTAL-COUNT.
066800 110-EXIT.
066900     EXIT.
067000
067100 115-STORE-RAW-ROW.
067200     SET MOT-IDX TO ABSD-MONTH-NO.
067300     IF NOT MOT-PRESENT(MOT-IDX)
067400         SET MOT-PRESENT(MOT-IDX) TO TRUE
067500         ADD 1 TO WS-MONTHS-PROCESSED.
067600     IF ABSD-MONTH-NO > WS-LAST-MONTH-PROCESSED
067700         MOVE ABSD-MONTH-NO TO WS-LAST-MONTH-PROCESSED.
067800     ADD 1 TO MOT-RECORD-COUNT(MOT-IDX).
067900     ADD 1 TO WS-RAW-TOTAL-COUNT.
068000     PERFORM 116-ADD-ONE-RAW-AMOUNT THRU 116-EXIT
068100         VARYING WS-CAT-SUB FROM 1 BY 1 UNTIL WS-CAT-SUB > 17.
068200     IF WS-RAW-COUNT < 4000
068300         ADD 1 TO WS-RAW-COUNT
068400         SET RAW-IDX TO WS-RAW-COUNT
068500         MOVE ABSD-MONTH-NO TO RAW-MONTH-NO(RAW-IDX)
068600         MOVE ABSD-EMP-ID TO RAW-EMP-ID(RAW-IDX)
068700         MOVE ABSD-NOTE TO RAW-NOTE(RAW-IDX).
068800     PERFORM 905-READ-ABSDALY THRU 905-EXIT.
068900 115-EXIT.
069000     EXIT.
069100
069200 116-ADD-ONE-RAW-AMOUNT.
069300     ADD ABSD-AMOUNT-TBL(WS-CAT-SUB)
069400         TO MOT-TOTALS(MOT-IDX, WS-CAT-SUB).
069500     ADD ABSD-AMOUNT-TBL(WS-CAT-SUB)
069600         TO WS-RAW-TOTAL-TBL(WS-CAT-SUB).
069700 116-EXIT.
069800     EXIT.
069900
070000*    ----------------------------------------------------------
070100*    ABSTRCE SECTION TRACEBACK - FIRST/SECOND HALF, LAYOUT A/B
070200*    ----------------------------------------------------------
070300 120-LOAD-TRACEBACK-TABLE.
070400     PERFORM 125-STORE-TRACEBACK-ROW THRU 125-EXIT
070500         UNTIL EOF-ABSTRCE.
070600 120-EXIT.
070700     EXIT.
070800
070900 125-STORE-TRACEBACK-ROW.
071000     SET MOT-IDX TO ABST-MONTH-NO.
071100     SET MOT-HAS-HALVES(MOT-IDX) TO TRUE.
071200     IF ABST-SECT-FIRST-HALF
071300         PERFORM 126-MOVE-FIRST-HALF THRU 126-EXIT
071400             VARYING WS-CAT-SUB FROM 1 BY 1 UNTIL WS-CAT-SUB > 17.
071500     IF ABST-SECT-SECOND-HALF
071600         PERFORM 127-MOVE-SECOND-HALF THRU 127-EXIT
071700             VARYING WS-CAT-SUB FROM 1 BY 1 UNTIL WS-CAT-SUB > 17.
071800     PERFORM 908-READ-ABSTRCE THRU 908-EXIT.
071900 125-EXIT.
072000     EXIT.
072100
072200 126-MOVE-FIRST-HALF.
072300     MOVE ABST-AMOUNT-TBL(WS-CAT-SUB)
072400         TO MOT-FIRST-HALF(MOT-IDX, WS-CAT-SUB).
072500 126-EXIT.
072600     EXIT.
072700
072800 127-MOVE-SECOND-HALF.
072900     MOVE ABST-AMOUNT-TBL(WS-CAT-SUB)
073000         TO MOT-SECOND-HALF(MOT-IDX, WS-CAT-SUB).
073100 127-EXIT.
073200     EXIT.
073300
073400*    ----------------------------------------------------------
073500*    FINAL YEARLY TABLE - CLASSIFY SUSPICIOUS FLAGS AND
073600*    ACCUMULATE THE TOTALS THE EXEC SUMMARY AND TRACEBACK NEED.
073700*    ----------------------------------------------------------
073800 130-LOAD-YEAR-TABLE.
073900     PERFORM 135-STORE-YEAR-ROW THRU 135-EXIT
074000         UNTIL EOF-ABSYEAR.
074100     DISPLAY "** UNIQUE EMPLOYEES FOR THE YEAR **".
074200     DISPLAY WS-YR-COUNT.
074300 130-EXIT.
074400     EXIT.
074500
074600 135-STORE-YEAR-ROW.
074700     ADD 1 TO WS-YR-COUNT.
074800     SET YRT-IDX TO WS-YR-COUNT.
074900     MOVE ABSY-EMP-ID TO YRT-EMP-ID(YRT-IDX).
075000     MOVE ABSY-NAME TO YRT-NAME(YRT-IDX).
075100     MOVE ABSY-MASTER-FULL-NAME TO YRT-MASTER-FULLNAME(YRT-IDX).
075200     MOVE ABSY-NOTES TO YRT-NOTES(YRT-IDX).
075300     MOVE ABSY-ORIGINAL-NAMES TO YRT-ORIGINAL-NAMES(YRT-IDX).
075400     MOVE ABSY-MERGE-REASONS TO YRT-MERGE-REASONS(YRT-IDX).
075500     MOVE ABSY-POSITION TO YRT-POSITION(YRT-IDX).
075600     MOVE ABSY-DEPARTMENT TO YRT-DEPARTMENT(YRT-IDX).
075700     MOVE ABSY-PAY-TYPE TO YRT-PAY-TYPE(YRT-IDX).
075800     PERFORM 136-MOVE-ONE-TOTAL THRU 136-EXIT
075900         VARYING WS-CAT-SUB FROM 1 BY 1 UNTIL WS-CAT-SUB > 17.
076000     ADD YRT-WORK-DAYS(YRT-IDX) TO WS-TOTAL-WORK-DAYS-INT.
076100     PERFORM 137-CLASSIFY-ONE-ROW THRU 137-EXIT.
076200     PERFORM 138-COUNT-DEPARTMENT THRU 138-EXIT.
076300     PERFORM 906-READ-ABSYEAR THRU 906-EXIT.
076400 135-EXIT.
076500     EXIT.
076600
076700 136-MOVE-ONE-TOTAL.
076800     MOVE ABSY-YR-TOTAL-TBL(WS-CAT-SUB)
076900         TO YRT-TOTALS(YRT-IDX, WS-CAT-SUB).
077000     ADD ABSY-YR-TOTAL-TBL(WS-CAT-SUB)
077100         TO WS-SUM-CAT-TBL(WS-CAT-SUB).
077200 136-EXIT.
077300     EXIT.
077400
077500 137-CLASSIFY-ONE-ROW.
077600     MOVE 0 TO WS-SUBSTR-COUNT.
077700     INSPECT YRT-EMP-ID(YRT-IDX) TALLYING WS-SUBSTR-COUNT
077800         FOR ALL "|".
077900     IF WS-SUBSTR-COUNT > 0
078000         SET YRT-MULTI-ID(YRT-IDX) TO TRUE
078100         ADD 1 TO WS-MULTI-ID-COUNT.
078200     MOVE 0 TO WS-SUBSTR-COUNT.
078300     INSPECT YRT-NAME(YRT-IDX) TALLYING WS-SUBSTR-COUNT
078400         FOR ALL "/".
078500     IF WS-SUBSTR-COUNT > 0
078600         SET YRT-MERGED-NAME(YRT-IDX) TO TRUE.
078700     MOVE 0 TO WS-SUBSTR-COUNT.
078800     INSPECT YRT-NOTES(YRT-IDX) TALLYING WS-SUBSTR-COUNT
078900         FOR ALL "ลาออก".
079000     IF WS-SUBSTR-COUNT > 0
079100         SET YRT-QUIT(YRT-IDX) TO TRUE
079200         ADD 1 TO WS-QUIT-COUNT.
079300     MOVE 0 TO WS-SUBSTR-COUNT.
079400     INSPECT YRT-NOTES(YRT-IDX) TALLYING WS-SUBSTR-COUNT
079500         FOR ALL "เริ่มใหม่".
079600     IF WS-SUBSTR-COUNT > 0
079700         SET YRT-RESTART(YRT-IDX) TO TRUE.
079800     MOVE 0 TO WS-SUBSTR-COUNT.
079900     INSPECT YRT-NOTES(YRT-IDX) TALLYING WS-SUBSTR-COUNT
080000         FOR ALL "ย้ายมา".
080100     IF WS-SUBSTR-COUNT > 0
080200         SET YRT-TRANSFER(YRT-IDX) TO TRUE
080300         ADD 1 TO WS-TRANSFER-COUNT.
080400     IF YRT-MULTI-ID(YRT-IDX) OR YRT-QUIT(YRT-IDX)
080500        OR YRT-RESTART(YRT-IDX) OR YRT-TRANSFER(YRT-IDX)
080600        OR YRT-MERGED-NAME(YRT-IDX)
080700         SET YRT-SUSPICIOUS(YRT-IDX) TO TRUE
080800         ADD 1 TO WS-SUSPICIOUS-COUNT.
080900     IF YRT-ORIGINAL-NAMES(YRT-IDX) NOT = SPACES
081000         MOVE 0 TO WS-SUBSTR-COUNT
081100         INSPECT YRT-ORIGINAL-NAMES(YRT-IDX) TALLYING
081200             WS-SUBSTR-COUNT FOR ALL " | "
081300         ADD 1 TO WS-SUBSTR-COUNT
081400         MOVE WS-SUBSTR-COUNT TO YRT-NAME-COUNT(YRT-IDX).
081500     IF YRT-MULTI-ID(YRT-IDX) OR YRT-NAME-COUNT(YRT-IDX) > 1
081600        OR YRT-MERGE-REASONS(YRT-IDX) NOT = SPACES
081700         ADD 1 TO WS-MERGED-RECORD-COUNT.
081800 137-EXIT.
081900     EXIT.
082000
082100 138-COUNT-DEPARTMENT.
082200     MOVE 0 TO WS-SCAN1.
082300     PERFORM 139-TEST-ONE-DEPT THRU 139-EXIT
082400         VARYING WS-SCAN2 FROM 1 BY 1
082500         UNTIL WS-SCAN2 > WS-DEPT-COUNT OR WS-SCAN1 NOT = 0.
082600     IF WS-SCAN1 = 0
082700         ADD 1 TO WS-DEPT-COUNT
082800         SET DPT-IDX TO WS-DEPT-COUNT
082900         IF YRT-DEPARTMENT(YRT-IDX) NOT = SPACES
083000             MOVE YRT-DEPARTMENT(YRT-IDX) TO DPT-NAME(DPT-IDX)
083100         ELSE
083200             MOVE "Unknown Dept" TO DPT-NAME(DPT-IDX)
083300         END-IF
083400         MOVE 1 TO DPT-COUNT(DPT-IDX)
083500     ELSE
083600         SET DPT-IDX TO WS-SCAN1
083700         ADD 1 TO DPT-COUNT(DPT-IDX).
083800 138-EXIT.
083900     EXIT.
084000
084100 139-TEST-ONE-DEPT.
084200     IF (YRT-DEPARTMENT(YRT-IDX) = SPACES
084300             AND DPT-NAME(WS-SCAN2) = "Unknown Dept")
084400        OR DPT-NAME(WS-SCAN2) = YRT-DEPARTMENT(YRT-IDX)
084500         MOVE WS-SCAN2 TO WS-SCAN1.
084600 139-EXIT.
084700     EXIT.
084800
084900*    ----------------------------------------------------------
085000*    AUDIT TABLE
085100*    ----------------------------------------------------------
085200 140-LOAD-AUDIT-TABLE.
085300     PERFORM 145-STORE-AUDIT-ROW THRU 145-EXIT
085400         UNTIL EOF-ABSAUDT.
085500     DISPLAY "** MASTER MATCH AUDIT RECORDS READ **".
085600     DISPLAY WS-AUDIT-COUNT.
085700 140-EXIT.
085800     EXIT.
085900
086000 145-STORE-AUDIT-ROW.
086100     IF WS-AUDIT-COUNT < 500
086200         ADD 1 TO WS-AUDIT-COUNT
086300         SET AUD-IDX TO WS-AUDIT-COUNT
086400         MOVE ABSA-MASTER-NAME TO AUD-MASTER-NAME(AUD-IDX)
086500         MOVE ABSA-ORIGINAL-ID TO AUD-ORIGINAL-ID(AUD-IDX)
086600         MOVE ABSA-ORIGINAL-NAME TO AUD-ORIGINAL-NAME(AUD-IDX)
086700         MOVE ABSA-ORIGINAL-NOTES TO AUD-ORIGINAL-NOTES(AUD-IDX)
086800         MOVE ABSA-MATCH-TYPE TO AUD-MATCH-TYPE(AUD-IDX)
086900         MOVE ABSA-CONFIDENCE TO AUD-CONFIDENCE(AUD-IDX)
087000         IF ABSA-MATCH-ID-NAME
087100             ADD 1 TO WS-AUDIT-MATCHED-ID-NAME
087200         ELSE IF ABSA-MATCH-NAME-ONLY
087300             ADD 1 TO WS-AUDIT-MATCHED-NAME-ONLY
087400         ELSE
087500             ADD 1 TO WS-AUDIT-UNMATCHED.
087600     PERFORM 909-READ-ABSAUDT THRU 909-EXIT.
087700 145-EXIT.
087800     EXIT.
087900
088000*    ----------------------------------------------------------
088100*    DUPLICATE FINAL-ID VALIDATION - LOGGED BEFORE THE REPORT RUNS
088200*    ----------------------------------------------------------
088300 200-VALIDATE-DUPLICATE-IDS.
088400     PERFORM 210-SCAN-ONE-ROW-FOR-DUPS THRU 210-EXIT
088500         VARYING WS-SCAN1 FROM 1 BY 1
088600  UNTIL WS-SCAN1 > WS-YR-COUNT.
088700     IF WS-DUP-GROUP-COUNT = 0
088800         DISPLAY "** DUPLICATE-ID CHECK - DATA IS CLEAN **"
088900     ELSE
089000         DISPLAY "** DUPLICATE-ID CHECK - WARNING, DUPLICATE "
089100                 "FINAL IDS FOUND **"
089200         DISPLAY WS-DUP-GROUP-COUNT
089300         PERFORM 220-DISPLAY-ONE-DUP THRU 220-EXIT
089400             VARYING WS-SCAN1 FROM 1 BY 1
089500             UNTIL WS-SCAN1 > WS-DUP-LISTED-COUNT.
089600 200-EXIT.
089700     EXIT.
089800
089900 210-SCAN-ONE-ROW-FOR-DUPS.
090000     SET YRT-IDX TO WS-SCAN1.
090100     IF YRT-EMP-ID(WS-SCAN1) = SPACES
090200         GO TO 210-EXIT.
090300     MOVE "N" TO WS-FOUND-SW.
090400     PERFORM 215-TEST-LATER-ROW THRU 215-EXIT
090500         VARYING WS-SCAN2 FROM WS-SCAN1 BY 1
090600         UNTIL WS-SCAN2 > WS-YR-COUNT.
090700 210-EXIT.
090800     EXIT.
090900
091000 215-TEST-LATER-ROW.
091100     IF WS-SCAN2 = WS-SCAN1
091200         GO TO 215-EXIT.
091300     IF YRT-EMP-ID(WS-SCAN2) = YRT-EMP-ID(WS-SCAN1)
091400        AND NOT WS-FOUND
091500         SET WS-FOUND TO TRUE
091600         ADD 1 TO WS-DUP-GROUP-COUNT
091700         IF WS-DUP-LISTED-COUNT < 10
091800             ADD 1 TO WS-DUP-LISTED-COUNT
091900             MOVE YRT-EMP-ID(WS-SCAN1)
092000                 TO DUP-ROW(WS-DUP-LISTED-COUNT).
092100 215-EXIT.
092200     EXIT.
092300
092400 220-DISPLAY-ONE-DUP.
092500     DISPLAY DUP-ROW(WS-SCAN1).
092600 220-EXIT.
092700     EXIT.
092800
092900*    ----------------------------------------------------------
093000*    SECTION 1 - EXECUTIVE SUMMARY
093100*    ----------------------------------------------------------
093200 300-EXEC-SUMMARY-SECTION.
093300     MOVE SPACES TO WS-TEXT-LINE.
093400     MOVE "EXECUTIVE SUMMARY" TO TXT-CONTENT.
093500     WRITE RPT-REC FROM WS-TEXT-LINE.
093600     PERFORM 310-PRINT-PERIOD THRU 310-EXIT.
093700     PERFORM 312-PRINT-WORK-DAYS THRU 312-EXIT.
093800     PERFORM 315-PRINT-REVIEW-COUNTS THRU 315-EXIT.
093900     PERFORM 320-TOP-CATEGORIES THRU 320-EXIT.                    REQ-0702
094000     PERFORM 330-DEPT-CONCENTRATION THRU 330-EXIT.                REQ-0702
094100     PERFORM 340-KEY-INSIGHTS THRU 340-EXIT.
094200 300-EXIT.
094300     EXIT.
094400
094500 310-PRINT-PERIOD.
094600     MOVE SPACES TO WS-TEXT-LINE.
094700     IF WS-LAST-MONTH-PROCESSED = 0
094800         MOVE "Data Period: none processed" TO TXT-CONTENT
094900     ELSE
095000         STRING "Data Period: January - "
095100                 DELIMITED BY SIZE
095200                WS-MONTH-NAME-TBL(WS-LAST-MONTH-PROCESSED)
095300                 DELIMITED BY "  "
095400                INTO TXT-CONTENT.
095500     WRITE RPT-REC FROM WS-TEXT-LINE.
095600 310-EXIT.
095700     EXIT.
095800
095900 312-PRINT-WORK-DAYS.
096000     MOVE SPACES TO WS-TEXT-LINE.
096100     MOVE WS-TOTAL-WORK-DAYS-INT TO WS-ED-COUNT.
096200     STRING "Total Work Days: " DELIMITED BY SIZE
096300            WS-ED-COUNT DELIMITED BY SIZE
096400            INTO TXT-CONTENT.
096500     WRITE RPT-REC FROM WS-TEXT-LINE.
096600 312-EXIT.
096700     EXIT.
096800
096900 315-PRINT-REVIEW-COUNTS.
097000     MOVE SPACES TO WS-TEXT-LINE.
097100     MOVE WS-SUSPICIOUS-COUNT TO WS-ED-COUNT.
097200     STRING "Review: " DELIMITED BY SIZE
097300            WS-ED-COUNT DELIMITED BY SIZE
097400            " suspicious, " DELIMITED BY SIZE
097500            INTO TXT-CONTENT.
097600     WRITE RPT-REC FROM WS-TEXT-LINE.
097700     MOVE SPACES TO WS-TEXT-LINE.
097800     MOVE WS-MULTI-ID-COUNT TO WS-ED-COUNT.
097900     STRING "Multiple IDs: " DELIMITED BY SIZE
098000            WS-ED-COUNT DELIMITED BY SIZE
098100            INTO TXT-CONTENT.
098200     WRITE RPT-REC FROM WS-TEXT-LINE.
098300     MOVE SPACES TO WS-TEXT-LINE.
098400     MOVE WS-QUIT-COUNT TO WS-ED-COUNT.
098500     STRING "Quit: " DELIMITED BY SIZE
098600            WS-ED-COUNT DELIMITED BY SIZE
098700            INTO TXT-CONTENT.
098800     WRITE RPT-REC FROM WS-TEXT-LINE.
098900     MOVE SPACES TO WS-TEXT-LINE.
099000     MOVE WS-TRANSFER-COUNT TO WS-ED-COUNT.
099100     STRING "Transfer: " DELIMITED BY SIZE
099200            WS-ED-COUNT DELIMITED BY SIZE
099300            INTO TXT-CONTENT.
099400     WRITE RPT-REC FROM WS-TEXT-LINE.
099500 315-EXIT.
099600     EXIT.
099700
099800 320-TOP-CATEGORIES.                                              REQ-0702
099900     MOVE 0 TO WS-CAT-TOTAL-COUNT.                                REQ-0702
100000     PERFORM 321-ADD-ONE-CATEGORY THRU 321-EXIT                   REQ-0702
100100         VARYING WS-CAT-SUB FROM 1 BY 1 UNTIL WS-CAT-SUB > 17.    REQ-0702
100200     PERFORM 322-BUBBLE-CATEGORIES THRU 322-EXIT.                 REQ-0702
100300     MOVE SPACES TO WS-TEXT-LINE.                                 REQ-0702
100400     MOVE "Top Absence Categories:" TO TXT-CONTENT.               REQ-0702
100500     WRITE RPT-REC FROM WS-TEXT-LINE.                             REQ-0702
100600     PERFORM 323-PRINT-ONE-CATEGORY THRU 323-EXIT                 REQ-0702
100700         VARYING CTT-IDX FROM 1 BY 1                              REQ-0702
100800         UNTIL CTT-IDX > WS-CAT-TOTAL-COUNT OR CTT-IDX > 7.       REQ-0702
100900 320-EXIT.                                                        REQ-0702
101000     EXIT.                                                        REQ-0702
101100
101200 321-ADD-ONE-CATEGORY.
101300     IF WS-SUM-CAT-TBL(WS-CAT-SUB) NOT = 0
101400         ADD 1 TO WS-CAT-TOTAL-COUNT
101500         SET CTT-IDX TO WS-CAT-TOTAL-COUNT
101600         MOVE WS-CAT-ABBREV-TBL(WS-CAT-SUB) TO CTT-ABBREV(CTT-IDX)
101700         MOVE WS-SUM-CAT-TBL(WS-CAT-SUB) TO CTT-TOTAL(CTT-IDX).
101800 321-EXIT.
101900     EXIT.
102000
102100 322-BUBBLE-CATEGORIES.
102200     PERFORM 322-CAT-PASS THRU 322-CAT-PASS-EXIT
102300         UNTIL NOT WS-DID-SWAP.
102400 322-EXIT.
102500     EXIT.
102600
102700 322-CAT-PASS.
102800     MOVE "N" TO WS-DID-SWAP-SW.
102900     PERFORM 322-CAT-COMPARE THRU 322-CAT-COMP-EXIT
103000         VARYING WS-SWAP-SUB FROM 1 BY 1
103100         UNTIL WS-SWAP-SUB >= WS-CAT-TOTAL-COUNT.
103200 322-CAT-PASS-EXIT.
103300     EXIT.
103400
103500 322-CAT-COMPARE.
103600     IF CTT-TOTAL(WS-SWAP-SUB) < CTT-TOTAL(WS-SWAP-SUB + 1)
103700         MOVE CTT-ABBREV(WS-SWAP-SUB) TO WS-SWAP-HOLD-1
103800         MOVE CTT-ABBREV(WS-SWAP-SUB + 1)
103900             TO CTT-ABBREV(WS-SWAP-SUB)
104000         MOVE WS-SWAP-HOLD-1 TO CTT-ABBREV(WS-SWAP-SUB + 1)
104100         MOVE CTT-TOTAL(WS-SWAP-SUB) TO WS-SWAP-HOLD-2
104200         MOVE CTT-TOTAL(WS-SWAP-SUB + 1) TO CTT-TOTAL(WS-SWAP-SUB)
104300         MOVE WS-SWAP-HOLD-2 TO CTT-TOTAL(WS-SWAP-SUB + 1)
104400         MOVE "Y" TO WS-DID-SWAP-SW.
104500 322-CAT-COMP-EXIT.
104600     EXIT.
104700
104800 323-PRINT-ONE-CATEGORY.
104900     MOVE SPACES TO WS-TEXT-LINE.
105000     MOVE CTT-TOTAL(CTT-IDX) TO WS-ED-AMT.
105100     MOVE 0 TO WS-PCT-WORK.
105200     IF WS-TOTAL-WORK-DAYS-INT NOT = 0
105300         COMPUTE WS-PCT-WORK ROUNDED =
105400             CTT-TOTAL(CTT-IDX) / WS-TOTAL-WORK-DAYS-INT * 100.
105500     MOVE WS-PCT-WORK TO WS-ED-PCT-2.
105600     STRING "  " DELIMITED BY SIZE
105700            CTT-ABBREV(CTT-IDX) DELIMITED BY SIZE
105800            " - " DELIMITED BY SIZE
105900            WS-ED-AMT DELIMITED BY SIZE
106000            " days (" DELIMITED BY SIZE
106100            WS-ED-PCT-2 DELIMITED BY SIZE
106200            "%)" DELIMITED BY SIZE
106300            INTO TXT-CONTENT.
106400     WRITE RPT-REC FROM WS-TEXT-LINE.
106500 323-EXIT.
106600     EXIT.
106700
106800 330-DEPT-CONCENTRATION.                                          REQ-0702
106900     PERFORM 331-BUBBLE-DEPTS THRU 331-EXIT.                      REQ-0702
107000     MOVE SPACES TO WS-TEXT-LINE.                                 REQ-0702
107100     MOVE "Department Concentration:" TO TXT-CONTENT.             REQ-0702
107200     WRITE RPT-REC FROM WS-TEXT-LINE.                             REQ-0702
107300     PERFORM 332-PRINT-ONE-DEPT THRU 332-EXIT                     REQ-0702
107400         VARYING DPT-IDX FROM 1 BY 1                              REQ-0702
107500         UNTIL DPT-IDX > WS-DEPT-COUNT OR DPT-IDX > 5.            REQ-0702
107600     IF WS-DEPT-COUNT > 5                                         REQ-0702
107700         MOVE SPACES TO WS-TEXT-LINE                              REQ-0702
107800         MOVE WS-DEPT-COUNT TO WS-ED-COUNT                        REQ-0702
107900         SUBTRACT 5 FROM WS-ED-COUNT                              REQ-0702
108000         STRING "  Other (" DELIMITED BY SIZE                     REQ-0702
108100                WS-ED-COUNT DELIMITED BY SIZE                     REQ-0702
108200                " departments)" DELIMITED BY SIZE                 REQ-0702
108300                INTO TXT-CONTENT                                  REQ-0702
108400         WRITE RPT-REC FROM WS-TEXT-LINE.                         REQ-0702
108500 330-EXIT.                                                        REQ-0702
108600     EXIT.                                                        REQ-0702
108700
108800 331-BUBBLE-DEPTS.
108900     PERFORM 331-DEPT-PASS THRU 331-DEPT-PASS-EXIT
109000         UNTIL NOT WS-DID-SWAP.
109100 331-EXIT.
109200     EXIT.
109300
109400 331-DEPT-PASS.
109500     MOVE "N" TO WS-DID-SWAP-SW.
109600     PERFORM 331-DEPT-COMPARE THRU 331-DEPT-COMP-EXIT
109700         VARYING WS-SWAP-SUB FROM 1 BY 1
109800         UNTIL WS-SWAP-SUB >= WS-DEPT-COUNT.
109900 331-DEPT-PASS-EXIT.
110000     EXIT.
110100
110200 331-DEPT-COMPARE.
110300     IF DPT-COUNT(WS-SWAP-SUB) < DPT-COUNT(WS-SWAP-SUB + 1)
110400         MOVE DPT-NAME(WS-SWAP-SUB) TO WS-SWAP-HOLD-3
110500         MOVE DPT-NAME(WS-SWAP-SUB + 1) TO DPT-NAME(WS-SWAP-SUB)
110600         MOVE WS-SWAP-HOLD-3 TO DPT-NAME(WS-SWAP-SUB + 1)
110700         MOVE DPT-COUNT(WS-SWAP-SUB) TO WS-SWAP-HOLD-4
110800         MOVE DPT-COUNT(WS-SWAP-SUB + 1) TO DPT-COUNT(WS-SWAP-SUB)
110900         MOVE WS-SWAP-HOLD-4 TO DPT-COUNT(WS-SWAP-SUB + 1)
111000         MOVE "Y" TO WS-DID-SWAP-SW.
111100 331-DEPT-COMP-EXIT.
111200     EXIT.
111300
111400 332-PRINT-ONE-DEPT.
111500     MOVE SPACES TO WS-TEXT-LINE.
111600     MOVE 0 TO WS-PCT-WORK.
111700     IF WS-YR-COUNT NOT = 0
111800         COMPUTE WS-PCT-WORK ROUNDED =
111900             DPT-COUNT(DPT-IDX) / WS-YR-COUNT * 100.
112000     MOVE WS-PCT-WORK TO WS-ED-PCT-1.
112100     MOVE DPT-COUNT(DPT-IDX) TO WS-ED-COUNT.
112200     STRING "  " DELIMITED BY SIZE
112300            DPT-NAME(DPT-IDX) DELIMITED BY "  "
112400            " - " DELIMITED BY SIZE
112500            WS-ED-COUNT DELIMITED BY SIZE
112600            " (" DELIMITED BY SIZE
112700            WS-ED-PCT-1 DELIMITED BY SIZE
112800            "%)" DELIMITED BY SIZE
112900            INTO TXT-CONTENT.
113000     WRITE RPT-REC FROM WS-TEXT-LINE.
113100 332-EXIT.
113200     EXIT.
113300
113400 340-KEY-INSIGHTS.
113500     MOVE SPACES TO WS-TEXT-LINE.
113600     MOVE "Key Insights:" TO TXT-CONTENT.
113700     WRITE RPT-REC FROM WS-TEXT-LINE.
113800     PERFORM 341-PRINT-COMPLIANCE THRU 341-EXIT.
113900     IF WS-SUSPICIOUS-COUNT > 0
114000         PERFORM 342-PRINT-HR-REVIEW THRU 342-EXIT.
114100     PERFORM 343-PRINT-PERSONAL-LEAVE THRU 343-EXIT.
114200     PERFORM 344-PRINT-DATA-QUALITY THRU 344-EXIT.
114300 340-EXIT.
114400     EXIT.
114500
114600 341-PRINT-COMPLIANCE.
114700     MOVE 0 TO WS-PCT-WORK.
114800     IF WS-TOTAL-WORK-DAYS-INT NOT = 0
114900         COMPUTE WS-PCT-WORK ROUNDED =
115000             WS-SUM-ABSENT / WS-TOTAL-WORK-DAYS-INT * 100.
115100     MOVE SPACES TO WS-TEXT-LINE.
115200     IF WS-PCT-WORK < .1
115300         MOVE WS-PCT-WORK TO WS-ED-PCT-3
115400         STRING "  Low Compliance Risk (" DELIMITED BY SIZE
115500                WS-ED-PCT-3 DELIMITED BY SIZE
115600                "%)" DELIMITED BY SIZE
115700                INTO TXT-CONTENT
115800     ELSE
115900         MOVE WS-PCT-WORK TO WS-ED-PCT-2
116000         STRING "  Compliance Alert (" DELIMITED BY SIZE
116100                WS-ED-PCT-2 DELIMITED BY SIZE
116200                "%)" DELIMITED BY SIZE
116300                INTO TXT-CONTENT.
116400     WRITE RPT-REC FROM WS-TEXT-LINE.
116500 341-EXIT.
116600     EXIT.
116700
116800 342-PRINT-HR-REVIEW.
116900     MOVE SPACES TO WS-TEXT-LINE.
117000     MOVE 0 TO WS-PCT-WORK.
117100     IF WS-YR-COUNT NOT = 0
117200         COMPUTE WS-PCT-WORK ROUNDED =
117300             WS-SUSPICIOUS-COUNT / WS-YR-COUNT * 100.
117400     MOVE WS-PCT-WORK TO WS-ED-PCT-1.
117500     MOVE WS-SUSPICIOUS-COUNT TO WS-ED-COUNT.
117600     STRING "  HR Review Required: " DELIMITED BY SIZE
117700            WS-ED-COUNT DELIMITED BY SIZE
117800            " (" DELIMITED BY SIZE
117900            WS-ED-PCT-1 DELIMITED BY SIZE
118000            "% of employees)" DELIMITED BY SIZE
118100            INTO TXT-CONTENT.
118200     WRITE RPT-REC FROM WS-TEXT-LINE.
118300 342-EXIT.
118400     EXIT.
118500
118600 343-PRINT-PERSONAL-LEAVE.
118700     MOVE 0 TO WS-PCT-WORK.
118800     IF WS-TOTAL-WORK-DAYS-INT NOT = 0
118900         COMPUTE WS-PCT-WORK ROUNDED =
119000             WS-SUM-PERSONAL-LV / WS-TOTAL-WORK-DAYS-INT * 100.
119100     IF WS-PCT-WORK > 2
119200         MOVE SPACES TO WS-TEXT-LINE
119300         MOVE WS-PCT-WORK TO WS-ED-PCT-2
119400         STRING "  High Personal Leave (" DELIMITED BY SIZE
119500                WS-ED-PCT-2 DELIMITED BY SIZE
119600                "%)" DELIMITED BY SIZE
119700                INTO TXT-CONTENT
119800         WRITE RPT-REC FROM WS-TEXT-LINE.
119900 343-EXIT.
120000     EXIT.
120100
120200 344-PRINT-DATA-QUALITY.
120300     MOVE SPACES TO WS-TEXT-LINE.
120400     MOVE WS-MERGED-RECORD-COUNT TO WS-ED-COUNT.
120500     STRING "  Data Quality: " DELIMITED BY SIZE
120600            WS-ED-COUNT DELIMITED BY SIZE
120700            " duplicates merged" DELIMITED BY SIZE
120800            INTO TXT-CONTENT.
120900     WRITE RPT-REC FROM WS-TEXT-LINE.
121000 344-EXIT.
121100     EXIT.
121200
121300*    ----------------------------------------------------------
121400*    SECTION 2 - SUSPICIOUS RECORDS
121500*    ----------------------------------------------------------
121600 400-SUSPICIOUS-SECTION.
121700     MOVE SPACES TO WS-TEXT-LINE.
121800     MOVE "SUSPICIOUS RECORDS" TO TXT-CONTENT.
121900     WRITE RPT-REC FROM WS-TEXT-LINE.
122000     WRITE RPT-REC FROM WS-SUSPICIOUS-HDR.
122100     PERFORM 410-PRINT-ONE-SUSPICIOUS THRU 410-EXIT
122200         VARYING YRT-IDX FROM 1 BY 1 UNTIL YRT-IDX > WS-YR-COUNT.
122300 400-EXIT.
122400     EXIT.
122500
122600 410-PRINT-ONE-SUSPICIOUS.
122700     IF NOT YRT-SUSPICIOUS(YRT-IDX)
122800         GO TO 410-EXIT.
122900     MOVE SPACES TO WS-SUSPICIOUS-LINE.
123000     MOVE YRT-EMP-ID(YRT-IDX) TO SUS-EMP-ID.
123100     MOVE YRT-NAME(YRT-IDX) TO SUS-NAME.
123200     IF YRT-MULTI-ID(YRT-IDX)
123300         MOVE "YES" TO SUS-MULTI-ID.
123400     IF YRT-MERGED-NAME(YRT-IDX)
123500         MOVE "YES" TO SUS-MERGED-NM.
123600     IF YRT-QUIT(YRT-IDX)
123700         MOVE "YES" TO SUS-QUIT.
123800     IF YRT-RESTART(YRT-IDX)
123900         MOVE "YES" TO SUS-RESTART.
124000     IF YRT-TRANSFER(YRT-IDX)
124100         MOVE "YES" TO SUS-TRANSFER.
124200     WRITE RPT-REC FROM WS-SUSPICIOUS-LINE.
124300 410-EXIT.
124400     EXIT.
124500
124600*    ----------------------------------------------------------
124700*    SECTION 3 - MASTER MATCH (ONLY WHEN ABSAUDT IS ON HAND)
124800*    SORT UNMATCHED FIRST, THEN NAME, THEN ID+NAME - TIES BY
124900*    THE ORIGINAL NAME.
125000*    ----------------------------------------------------------
125100 500-MASTER-MATCH-SECTION.
125200     PERFORM 510-BUILD-SORT-ENTRY THRU 510-EXIT
125300         VARYING WS-SCAN1 FROM 1 BY 1
125400  UNTIL WS-SCAN1 > WS-AUDIT-COUNT.
125500     PERFORM 515-BUBBLE-AUDIT THRU 515-EXIT.
125600     MOVE SPACES TO WS-TEXT-LINE.
125700     MOVE "MASTER MATCH RESULTS" TO TXT-CONTENT.
125800     WRITE RPT-REC FROM WS-TEXT-LINE.
125900     WRITE RPT-REC FROM WS-MASTER-MATCH-HDR.
126000     PERFORM 530-PRINT-ONE-MATCH THRU 530-EXIT
126100         VARYING WS-SCAN1 FROM 1 BY 1
126200  UNTIL WS-SCAN1 > WS-AUDIT-COUNT.
126300 500-EXIT.
126400     EXIT.
126500
126600 510-BUILD-SORT-ENTRY.
126700     MOVE WS-SCAN1 TO AOT-ROW(WS-SCAN1).
126800 510-EXIT.
126900     EXIT.
127000
127100 515-BUBBLE-AUDIT.
127200     PERFORM 516-AUDIT-PASS THRU 516-EXIT
127300         UNTIL NOT WS-DID-SWAP.
127400 515-EXIT.
127500     EXIT.
127600
127700 516-AUDIT-PASS.
127800     MOVE "N" TO WS-DID-SWAP-SW.
127900     PERFORM 517-AUDIT-COMPARE THRU 517-EXIT
128000         VARYING WS-SWAP-SUB FROM 1 BY 1
128100         UNTIL WS-SWAP-SUB >= WS-AUDIT-COUNT.
128200 516-EXIT.
128300     EXIT.
128400
128500 517-AUDIT-COMPARE.
128600     SET AUD-IDX TO AOT-ROW(WS-SWAP-SUB).
128700     PERFORM 518-BUILD-AUDIT-KEY THRU 518-EXIT.
128800     MOVE WS-AUDIT-SORT-KEY TO WS-SWAP-HOLD-3(1:71).
128900     SET AUD-IDX TO AOT-ROW(WS-SWAP-SUB + 1).
129000     PERFORM 518-BUILD-AUDIT-KEY THRU 518-EXIT.
129100     IF WS-SWAP-HOLD-3(1:71) > WS-AUDIT-SORT-KEY
129200         MOVE AOT-ROW(WS-SWAP-SUB) TO WS-SWAP-HOLD-5
129300         MOVE AOT-ROW(WS-SWAP-SUB + 1) TO AOT-ROW(WS-SWAP-SUB)
129400         MOVE WS-SWAP-HOLD-5 TO AOT-ROW(WS-SWAP-SUB + 1)
129500         MOVE "Y" TO WS-DID-SWAP-SW.
129600 517-EXIT.
129700     EXIT.
129800
129900 518-BUILD-AUDIT-KEY.
130000     IF AUD-MATCH-TYPE(AUD-IDX) = "UNMATCHED"
130100         MOVE 1 TO AST-RANK
130200     ELSE IF AUD-MATCH-TYPE(AUD-IDX) = "Name"
130300         MOVE 2 TO AST-RANK
130400     ELSE
130500         MOVE 3 TO AST-RANK.
130600     MOVE AUD-ORIGINAL-NAME(AUD-IDX) TO AST-NAME.
130700 518-EXIT.
130800     EXIT.
130900
131000 530-PRINT-ONE-MATCH.
131100     SET AUD-IDX TO AOT-ROW(WS-SCAN1).
131200     MOVE SPACES TO WS-MASTER-MATCH-LINE.
131300     MOVE AUD-ORIGINAL-NAME(AUD-IDX) TO MM-NAME.
131400     MOVE AUD-MATCH-TYPE(AUD-IDX) TO MM-MATCH-TYPE.
131500     MOVE AUD-CONFIDENCE(AUD-IDX) TO WS-PCT-WORK.
131600     COMPUTE WS-PCT-WORK ROUNDED = AUD-CONFIDENCE(AUD-IDX) * 100.
131700     MOVE WS-PCT-WORK TO WS-ED-CONF.
131800     MOVE WS-ED-CONF TO MM-CONFIDENCE.
131900     IF AUD-MATCH-TYPE(AUD-IDX) = "UNMATCHED"
132000         PERFORM 535-BUILD-UNMATCHED-NOTE THRU 535-EXIT.
132100     WRITE RPT-REC FROM WS-MASTER-MATCH-LINE.
132200 530-EXIT.
132300     EXIT.
132400
132500 535-BUILD-UNMATCHED-NOTE.
132600     MOVE SPACES TO MM-NOTE.
132700     MOVE 0 TO WS-SUBSTR-COUNT.
132800     INSPECT AUD-ORIGINAL-NAME(AUD-IDX) TALLYING WS-SUBSTR-COUNT
132900         FOR ALL "ลาออก".
133000     IF WS-SUBSTR-COUNT = 0
133100         INSPECT AUD-ORIGINAL-NOTES(AUD-IDX)
133200      TALLYING WS-SUBSTR-COUNT
133300             FOR ALL "ลาออก".
133400     IF WS-SUBSTR-COUNT = 0
133500         INSPECT AUD-ORIGINAL-NOTES(AUD-IDX)
133600      TALLYING WS-SUBSTR-COUNT
133700             FOR ALL "ออก".
133800     IF WS-SUBSTR-COUNT > 0
133900         MOVE "ลาออก (Resigned)" TO MM-NOTE.
134000     PERFORM 540-FIND-LAST-MONTH THRU 540-EXIT.
134100     IF WS-LAST-MONTH > 0
134200         MOVE WS-LAST-MONTH TO WS-ED-CONF
134300         IF MM-NOTE NOT = SPACES
134400             STRING MM-NOTE DELIMITED BY "  "
134500                    "; " DELIMITED BY SIZE
134600                    "สุดท้าย: เดือน " DELIMITED BY SIZE
134700                    WS-ED-CONF DELIMITED BY SIZE
134800                    INTO MM-NOTE
134900         ELSE
135000             STRING "สุดท้าย: เดือน " DELIMITED BY SIZE
135100                    WS-ED-CONF DELIMITED BY SIZE
135200                    INTO MM-NOTE.
135300     PERFORM 545-APPEND-SOURCE-NOTES THRU 545-EXIT.
135400 535-EXIT.
135500     EXIT.
135600
135700 540-FIND-LAST-MONTH.
135800     MOVE 0 TO WS-ID-PIECE-COUNT WS-LAST-MONTH.
135900     UNSTRING AUD-ORIGINAL-ID(AUD-IDX) DELIMITED BY " | "
136000         INTO WS-ID-PIECE(1)  WS-ID-PIECE(2)  WS-ID-PIECE(3)
136100              WS-ID-PIECE(4)  WS-ID-PIECE(5)  WS-ID-PIECE(6)
136200              WS-ID-PIECE(7)  WS-ID-PIECE(8)  WS-ID-PIECE(9)
136300              WS-ID-PIECE(10)
136400         TALLYING IN WS-ID-PIECE-COUNT.
136500     PERFORM 541-SCAN-RAW-FOR-LAST-MONTH THRU 541-EXIT
136600         VARYING WS-ID-SUB FROM 1 BY 1
136700         UNTIL WS-ID-SUB > WS-ID-PIECE-COUNT.
136800 540-EXIT.
136900     EXIT.
137000
137100 541-SCAN-RAW-FOR-LAST-MONTH.
137200     IF WS-ID-PIECE(WS-ID-SUB) = SPACES
137300         GO TO 541-EXIT.
137400     PERFORM 542-TEST-ONE-RAW-ROW THRU 542-EXIT
137500         VARYING RAW-IDX FROM 1 BY 1 UNTIL RAW-IDX > WS-RAW-COUNT.
137600 541-EXIT.
137700     EXIT.
137800
137900 542-TEST-ONE-RAW-ROW.
138000     IF RAW-EMP-ID(RAW-IDX) = WS-ID-PIECE(WS-ID-SUB)
138100        AND RAW-MONTH-NO(RAW-IDX) > WS-LAST-MONTH
138200         MOVE RAW-MONTH-NO(RAW-IDX) TO WS-LAST-MONTH.
138300 542-EXIT.
138400     EXIT.
138500
138600 545-APPEND-SOURCE-NOTES.
138700     PERFORM 546-TEST-ONE-RAW-NOTE THRU 546-EXIT
138800         VARYING RAW-IDX FROM 1 BY 1 UNTIL RAW-IDX > WS-RAW-COUNT.
138900 545-EXIT.
139000     EXIT.
139100
139200 546-TEST-ONE-RAW-NOTE.
139300     MOVE 0 TO WS-SUBSTR-COUNT.
139400     PERFORM 547-TEST-RAW-NOTE-ID THRU 547-EXIT
139500         VARYING WS-ID-SUB FROM 1 BY 1
139600         UNTIL WS-ID-SUB > WS-ID-PIECE-COUNT
139700               OR WS-SUBSTR-COUNT > 0.
139800     IF WS-SUBSTR-COUNT = 0
139900         GO TO 546-EXIT.
140000     IF RAW-NOTE(RAW-IDX) = SPACES
140100         GO TO 546-EXIT.
140200     MOVE 0 TO WS-SUBSTR-COUNT.
140300     INSPECT AUD-ORIGINAL-NOTES(AUD-IDX) TALLYING WS-SUBSTR-COUNT
140400         FOR ALL RAW-NOTE(RAW-IDX).
140500     IF WS-SUBSTR-COUNT > 0
140600         GO TO 546-EXIT.
140700     MOVE 0 TO WS-SUBSTR-COUNT.
140800     INSPECT MM-NOTE TALLYING WS-SUBSTR-COUNT
140900         FOR ALL RAW-NOTE(RAW-IDX).
141000     IF WS-SUBSTR-COUNT > 0
141100         GO TO 546-EXIT.
141200     IF MM-NOTE NOT = SPACES
141300         STRING MM-NOTE DELIMITED BY "  "
141400                "; " DELIMITED BY SIZE
141500                RAW-NOTE(RAW-IDX) DELIMITED BY "  "
141600                INTO MM-NOTE
141700     ELSE
141800         MOVE RAW-NOTE(RAW-IDX) TO MM-NOTE.
141900 546-EXIT.
142000     EXIT.
142100
142200 547-TEST-RAW-NOTE-ID.
142300     IF RAW-EMP-ID(RAW-IDX) = WS-ID-PIECE(WS-ID-SUB)
142400         MOVE 1 TO WS-SUBSTR-COUNT.
142500 547-EXIT.
142600     EXIT.
142700
142800*    ----------------------------------------------------------
142900*    SECTION 4 - MERGED NAMES
143000*    ----------------------------------------------------------
143100 600-MERGED-NAMES-SECTION.
143200     MOVE SPACES TO WS-TEXT-LINE.
143300     MOVE "MERGED NAMES" TO TXT-CONTENT.
143400     WRITE RPT-REC FROM WS-TEXT-LINE.
143500     IF WS-MERGED-RECORD-COUNT = 0
143600         MOVE SPACES TO WS-TEXT-LINE
143700         MOVE "  No merged employees" TO TXT-CONTENT
143800         WRITE RPT-REC FROM WS-TEXT-LINE
143900         GO TO 600-EXIT.
144000     WRITE RPT-REC FROM WS-MERGED-NAMES-HDR.
144100     PERFORM 610-PRINT-ONE-MERGED THRU 610-EXIT
144200         VARYING YRT-IDX FROM 1 BY 1 UNTIL YRT-IDX > WS-YR-COUNT.
144300 600-EXIT.
144400     EXIT.
144500
144600 610-PRINT-ONE-MERGED.
144700     IF NOT YRT-MULTI-ID(YRT-IDX)
144800        AND YRT-NAME-COUNT(YRT-IDX) NOT > 1
144900        AND YRT-MERGE-REASONS(YRT-IDX) = SPACES
145000         GO TO 610-EXIT.
145100     MOVE SPACES TO WS-MERGED-NAMES-LINE.
145200     MOVE YRT-NAME(YRT-IDX) TO MRG-FINAL-NAME.
145300     MOVE YRT-ORIGINAL-NAMES(YRT-IDX) TO MRG-ORIGINAL-NAMES.
145400     PERFORM 615-SET-MERGE-TYPE THRU 615-EXIT.
145500     PERFORM 620-SPLIT-FINAL-ID THRU 620-EXIT.
145600     PERFORM 625-FILL-ONE-MONTH THRU 625-EXIT
145700         VARYING WS-MONTH-SUB FROM 1 BY 1 UNTIL WS-MONTH-SUB > 12.
145800     WRITE RPT-REC FROM WS-MERGED-NAMES-LINE.
145900 610-EXIT.
146000     EXIT.
146100
146200 615-SET-MERGE-TYPE.
146300     MOVE 0 TO WS-SUBSTR-COUNT.
146400     INSPECT YRT-MERGE-REASONS(YRT-IDX) TALLYING WS-SUBSTR-COUNT
146500         FOR ALL "ID Merge".
146600     IF WS-SUBSTR-COUNT > 0
146700         MOVE "Same ID" TO MRG-TYPE
146800         GO TO 615-EXIT.
146900     MOVE 0 TO WS-SUBSTR-COUNT.
147000     INSPECT YRT-MERGE-REASONS(YRT-IDX) TALLYING WS-SUBSTR-COUNT
147100         FOR ALL "Master Merge".
147200     IF WS-SUBSTR-COUNT > 0
147300         MOVE "Master Match" TO MRG-TYPE
147400         GO TO 615-EXIT.
147500     IF YRT-MULTI-ID(YRT-IDX)
147600         MOVE "ID Change" TO MRG-TYPE
147700     ELSE
147800         MOVE "Name Variation" TO MRG-TYPE.
147900 615-EXIT.
148000     EXIT.
148100
148200 620-SPLIT-FINAL-ID.
148300     MOVE 0 TO WS-ID-PIECE-COUNT.
148400     UNSTRING YRT-EMP-ID(YRT-IDX) DELIMITED BY " | "
148500         INTO WS-ID-PIECE(1)  WS-ID-PIECE(2)  WS-ID-PIECE(3)
148600              WS-ID-PIECE(4)  WS-ID-PIECE(5)  WS-ID-PIECE(6)
148700              WS-ID-PIECE(7)  WS-ID-PIECE(8)  WS-ID-PIECE(9)
148800              WS-ID-PIECE(10)
148900         TALLYING IN WS-ID-PIECE-COUNT.
149000 620-EXIT.
149100     EXIT.
149200
149300 625-FILL-ONE-MONTH.
149400     MOVE 0 TO WS-MONTH-ID-COUNT.
149500     PERFORM 626-TEST-ONE-ID-PIECE THRU 626-EXIT
149600         VARYING WS-ID-SUB FROM 1 BY 1
149700         UNTIL WS-ID-SUB > WS-ID-PIECE-COUNT.
149800     IF WS-MONTH-ID-COUNT = 0
149900         MOVE "-" TO MRG-MONTH-TBL(WS-MONTH-SUB)
150000         GO TO 625-EXIT.
150100     PERFORM 627-BUBBLE-MONTH-IDS THRU 627-EXIT.
150200     PERFORM 628-JOIN-ONE-ID THRU 628-EXIT
150300         VARYING WS-ID-SUB FROM 1 BY 1
150400         UNTIL WS-ID-SUB > WS-MONTH-ID-COUNT.
150500 625-EXIT.
150600     EXIT.
150700
150800 626-TEST-ONE-ID-PIECE.
150900     IF WS-ID-PIECE(WS-ID-SUB) = SPACES
151000         GO TO 626-EXIT.
151100     MOVE 0 TO WS-SUBSTR-COUNT.
151200     PERFORM 629-TEST-RAW-MONTH-ID THRU 629-EXIT
151300         VARYING RAW-IDX FROM 1 BY 1
151400         UNTIL RAW-IDX > WS-RAW-COUNT OR WS-SUBSTR-COUNT > 0.
151500     IF WS-SUBSTR-COUNT > 0
151600         ADD 1 TO WS-MONTH-ID-COUNT
151700         MOVE WS-ID-PIECE(WS-ID-SUB)
151800             TO WS-MONTH-ID-TBL(WS-MONTH-ID-COUNT).
151900 626-EXIT.
152000     EXIT.
152100
152200 627-BUBBLE-MONTH-IDS.
152300     PERFORM 627-ID-PASS THRU 627-ID-PASS-EXIT
152400         UNTIL NOT WS-DID-SWAP.
152500 627-EXIT.
152600     EXIT.
152700
152800 627-ID-PASS.
152900     MOVE "N" TO WS-DID-SWAP-SW.
153000     PERFORM 627-ID-COMPARE THRU 627-ID-COMP-EXIT
153100         VARYING WS-SWAP-SUB FROM 1 BY 1
153200         UNTIL WS-SWAP-SUB >= WS-MONTH-ID-COUNT.
153300 627-ID-PASS-EXIT.
153400     EXIT.
153500
153600 627-ID-COMPARE.
153700     IF WS-MONTH-ID-TBL(WS-SWAP-SUB)
153800         > WS-MONTH-ID-TBL(WS-SWAP-SUB + 1)
153900         MOVE WS-MONTH-ID-TBL(WS-SWAP-SUB) TO WS-SWAP-HOLD-1
154000         MOVE WS-MONTH-ID-TBL(WS-SWAP-SUB + 1)
154100             TO WS-MONTH-ID-TBL(WS-SWAP-SUB)
154200         MOVE WS-SWAP-HOLD-1 TO WS-MONTH-ID-TBL(WS-SWAP-SUB + 1)
154300         MOVE "Y" TO WS-DID-SWAP-SW.
154400 627-ID-COMP-EXIT.
154500     EXIT.
154600
154700 628-JOIN-ONE-ID.
154800     IF WS-ID-SUB = 1
154900         MOVE WS-MONTH-ID-TBL(1) TO MRG-MONTH-TBL(WS-MONTH-SUB)
155000     ELSE
155100         STRING MRG-MONTH-TBL(WS-MONTH-SUB) DELIMITED BY "  "
155200                "|" DELIMITED BY SIZE
155300                WS-MONTH-ID-TBL(WS-ID-SUB) DELIMITED BY "  "
155400                INTO MRG-MONTH-TBL(WS-MONTH-SUB).
155500 628-EXIT.
155600     EXIT.
155700
155800 629-TEST-RAW-MONTH-ID.
155900     IF RAW-EMP-ID(RAW-IDX) = WS-ID-PIECE(WS-ID-SUB)
156000        AND RAW-MONTH-NO(RAW-IDX) = WS-MONTH-SUB
156100         MOVE 1 TO WS-SUBSTR-COUNT.
156200 629-EXIT.
156300     EXIT.
156400
156500*    ----------------------------------------------------------
156600*    SECTION 5 - DATA TRACEBACK PIVOT
156700*    ----------------------------------------------------------
156800 700-TRACEBACK-SECTION.
156900     MOVE SPACES TO WS-TEXT-LINE.
157000     MOVE "DATA TRACEBACK" TO TXT-CONTENT.
157100     WRITE RPT-REC FROM WS-TEXT-LINE.
157200     WRITE RPT-REC FROM WS-TRACEBACK-HDR.
157300     MOVE SPACES TO WS-TRACEBACK-LINE.
157400     MOVE "TOTAL (Output)" TO TRC-FILE.
157500     MOVE WS-YR-COUNT TO WS-ED-COUNT.
157600     STRING WS-ED-COUNT DELIMITED BY SIZE
157700            " employees" DELIMITED BY SIZE
157800            INTO TRC-SECTION.
157900     PERFORM 705-MOVE-SUM-CAT THRU 705-EXIT
158000         VARYING WS-CAT-SUB FROM 1 BY 1 UNTIL WS-CAT-SUB > 17.
158100     WRITE RPT-REC FROM WS-TRACEBACK-LINE.
158200     MOVE SPACES TO WS-TRACEBACK-LINE.
158300     MOVE "RAW TOTAL" TO TRC-FILE.
158400     MOVE WS-RAW-TOTAL-COUNT TO WS-ED-COUNT.
158500     STRING WS-ED-COUNT DELIMITED BY SIZE
158600            " records" DELIMITED BY SIZE
158700            INTO TRC-SECTION.
158800     PERFORM 706-MOVE-RAW-CAT THRU 706-EXIT
158900         VARYING WS-CAT-SUB FROM 1 BY 1 UNTIL WS-CAT-SUB > 17.
159000     WRITE RPT-REC FROM WS-TRACEBACK-LINE.
159100     MOVE SPACES TO WS-TEXT-LINE.
159200     WRITE RPT-REC FROM WS-TEXT-LINE.
159300     PERFORM 710-PRINT-ONE-MONTH-FILE THRU 710-EXIT
159400         VARYING MOT-IDX FROM 1 BY 1 UNTIL MOT-IDX > 12.
159500 700-EXIT.
159600     EXIT.
159700
159800 705-MOVE-SUM-CAT.
159900     MOVE WS-SUM-CAT-TBL(WS-CAT-SUB) TO WS-ED-AMT.
160000     MOVE WS-ED-AMT TO TRC-CAT-TBL(WS-CAT-SUB).
160100 705-EXIT.
160200     EXIT.
160300
160400 706-MOVE-RAW-CAT.
160500     MOVE WS-RAW-TOTAL-TBL(WS-CAT-SUB) TO WS-ED-AMT.
160600     MOVE WS-ED-AMT TO TRC-CAT-TBL(WS-CAT-SUB).
160700 706-EXIT.
160800     EXIT.
160900
161000 710-PRINT-ONE-MONTH-FILE.
161100     IF NOT MOT-PRESENT(MOT-IDX)
161200         GO TO 710-EXIT.
161300     MOVE SPACES TO WS-TRACEBACK-LINE.
161400     MOVE WS-MONTH-ABBR-TBL(MOT-IDX) TO TRC-FILE.
161500     MOVE "Total" TO TRC-SECTION.
161600     PERFORM 711-MOVE-MONTH-TOTAL THRU 711-EXIT
161700         VARYING WS-CAT-SUB FROM 1 BY 1 UNTIL WS-CAT-SUB > 17.
161800     WRITE RPT-REC FROM WS-TRACEBACK-LINE.
161900     IF MOT-HAS-HALVES(MOT-IDX)
162000         MOVE SPACES TO WS-TRACEBACK-LINE
162100         MOVE WS-MONTH-ABBR-TBL(MOT-IDX) TO TRC-FILE
162200         MOVE "First Half" TO TRC-SECTION
162300         PERFORM 712-MOVE-FIRST-HALF THRU 712-EXIT
162400             VARYING WS-CAT-SUB FROM 1 BY 1 UNTIL WS-CAT-SUB > 17
162500         WRITE RPT-REC FROM WS-TRACEBACK-LINE
162600         MOVE SPACES TO WS-TRACEBACK-LINE
162700         MOVE WS-MONTH-ABBR-TBL(MOT-IDX) TO TRC-FILE
162800         MOVE "Second Half" TO TRC-SECTION
162900         PERFORM 713-MOVE-SECOND-HALF THRU 713-EXIT
163000             VARYING WS-CAT-SUB FROM 1 BY 1 UNTIL WS-CAT-SUB > 17
163100         WRITE RPT-REC FROM WS-TRACEBACK-LINE.
163200 710-EXIT.
163300     EXIT.
163400
163500 711-MOVE-MONTH-TOTAL.
163600     MOVE MOT-TOTALS(MOT-IDX, WS-CAT-SUB) TO WS-ED-AMT.
163700     MOVE WS-ED-AMT TO TRC-CAT-TBL(WS-CAT-SUB).
163800 711-EXIT.
163900     EXIT.
164000
164100 712-MOVE-FIRST-HALF.
164200     MOVE MOT-FIRST-HALF(MOT-IDX, WS-CAT-SUB) TO WS-ED-AMT.
164300     MOVE WS-ED-AMT TO TRC-CAT-TBL(WS-CAT-SUB).
164400 712-EXIT.
164500     EXIT.
164600
164700 713-MOVE-SECOND-HALF.
164800     MOVE MOT-SECOND-HALF(MOT-IDX, WS-CAT-SUB) TO WS-ED-AMT.
164900     MOVE WS-ED-AMT TO TRC-CAT-TBL(WS-CAT-SUB).
165000 713-EXIT.
165100     EXIT.
165200
165300*    ----------------------------------------------------------
165400*    SECTION 6 - EMPLOYEES
165500*    ----------------------------------------------------------
165600 800-EMPLOYEES-SECTION.
165700     MOVE SPACES TO WS-TEXT-LINE.
165800     MOVE "EMPLOYEES" TO TXT-CONTENT.
165900     WRITE RPT-REC FROM WS-TEXT-LINE.
166000     WRITE RPT-REC FROM WS-EMPLOYEES-HDR.
166100     PERFORM 805-PRINT-ONE-EMPLOYEE THRU 805-EXIT
166200         VARYING YRT-IDX FROM 1 BY 1 UNTIL YRT-IDX > WS-YR-COUNT.
166300 800-EXIT.
166400     EXIT.
166500
166600 805-PRINT-ONE-EMPLOYEE.
166700     MOVE SPACES TO WS-EMPLOYEES-LINE.
166800     MOVE YRT-EMP-ID(YRT-IDX) TO EMP-ID-O.
166900     MOVE YRT-NAME(YRT-IDX) TO EMP-NAME-O.
167000     MOVE YRT-MASTER-FULLNAME(YRT-IDX) TO EMP-MASTER-NAME-O.
167100     MOVE YRT-NOTES(YRT-IDX) TO EMP-NOTES-O.
167200     MOVE YRT-POSITION(YRT-IDX) TO EMP-POSITION-O.
167300     MOVE YRT-DEPARTMENT(YRT-IDX) TO EMP-DEPT-O.
167400     MOVE YRT-PAY-TYPE(YRT-IDX) TO EMP-PAY-TYPE-O.
167500     PERFORM 806-MOVE-ONE-EMP-CAT THRU 806-EXIT
167600         VARYING WS-CAT-SUB FROM 1 BY 1 UNTIL WS-CAT-SUB > 17.
167700     WRITE RPT-REC FROM WS-EMPLOYEES-LINE.
167800 805-EXIT.
167900     EXIT.
168000
168100 806-MOVE-ONE-EMP-CAT.
168200     MOVE YRT-TOTALS(YRT-IDX, WS-CAT-SUB) TO WS-ED-AMT.
168300     MOVE WS-ED-AMT TO EMP-CAT-TBL(WS-CAT-SUB).
168400 806-EXIT.
168500     EXIT.
168600
168700*    ----------------------------------------------------------
168800*    CLOSING RUN-LOG SUMMARY
168900*    ----------------------------------------------------------
169000 900-CLOSING-SUMMARY.
169100     MOVE "900-CLOSING-SUMMARY" TO PARA-NAME.
169200     DISPLAY "** FILES PROCESSED **".
169300     DISPLAY WS-MONTHS-PROCESSED.
169400     DISPLAY "** TOTAL RAW RECORDS **".
169500     DISPLAY WS-RAW-TOTAL-COUNT.
169600     DISPLAY "** UNIQUE EMPLOYEES **".
169700     DISPLAY WS-YR-COUNT.
169800     DISPLAY "** RECORDS MERGED **".
169900     COMPUTE WS-ED-COUNT = WS-RAW-TOTAL-COUNT - WS-YR-COUNT.
170000     DISPLAY WS-ED-COUNT.
170100     IF NOT WS-NO-AUDIT
170200         DISPLAY "** MATCHED ID+NAME **"
170300         DISPLAY WS-AUDIT-MATCHED-ID-NAME
170400         DISPLAY "** MATCHED NAME ONLY **"
170500         DISPLAY WS-AUDIT-MATCHED-NAME-ONLY
170600         DISPLAY "** UNMATCHED **"
170700         DISPLAY WS-AUDIT-UNMATCHED.
170800     DISPLAY "******** NORMAL END OF JOB ABSRPT ********".
170900     CLOSE ABSRPTO, SYSOUT.
171000 900-EXIT.
171100     EXIT.
171200
171300 905-READ-ABSDALY.
171400     READ ABSDALY INTO ABSDALY-REC
171500         AT END
171600             MOVE "Y" TO EOF-ABSDALY-SW
171700     END-READ.
171800 905-EXIT.
171900     EXIT.
172000
172100 906-READ-ABSYEAR.
172200     READ ABSYEAR INTO ABSYEAR-REC
172300         AT END
172400             MOVE "Y" TO EOF-ABSYEAR-SW
172500     END-READ.
172600 906-EXIT.
172700     EXIT.
172800
172900 908-READ-ABSTRCE.
173000     READ ABSTRCE INTO ABSTRCE-REC
173100         AT END
173200             MOVE "Y" TO EOF-ABSTRCE-SW
173300     END-READ.
173400 908-EXIT.
173500     EXIT.
173600
173700 909-READ-ABSAUDT.
173800     READ ABSAUDT INTO ABSAUDT-REC
173900         AT END
174000             MOVE "Y" TO EOF-ABSAUDT-SW
174100     END-READ.
174200 909-EXIT.
174300     EXIT.
174400
174500 1000-ABEND-RTN.
174600     MOVE PARA-NAME TO ABEND-REASON.
174700     WRITE SYSOUT-REC FROM ABEND-WORK-AREA.
174800     CLOSE SYSOUT, ABSDALY, ABSYEAR, ABSTRCE, ABSAUDT, ABSRPTO.
174900     DISPLAY "*** ABNORMAL END OF JOB ABSRPT ***" UPON CONSOLE.
175000     DIVIDE ZERO-VAL INTO ONE-VAL.
175100 1000-EXIT.
175200     EXIT.
