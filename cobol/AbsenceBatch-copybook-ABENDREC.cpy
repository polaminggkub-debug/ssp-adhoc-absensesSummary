000100******************************************************************
000200*    ABENDREC  -  STANDARD ABEND WORK AREA                       *
000300*                                                                *
000400*    COPIED BY EVERY JOB STEP IN THE ABSENCE BATCH SUITE SO     *
000500*    THE DUMP LINE WRITTEN BEFORE AN ABEND ALWAYS SHOWS WHICH   *
000600*    PARAGRAPH WAS RUNNING AND WHY.                             *
000700******************************************************************
000800 01  ABEND-WORK-AREA.
000900     05  PARA-NAME               PIC X(30).
001000     05  ABEND-REASON            PIC X(60).
001100     05  ABEND-CODE              PIC S9(04) COMP.
001200     05  FILLER                  PIC X(10).
