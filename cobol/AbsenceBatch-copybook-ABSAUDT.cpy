000100******************************************************************
000200*    ABSAUDT  -  MASTER MATCH AUDIT RECORD                       *
000300*                                                                *
000400*    ONE ROW PER AGGREGATED EMPLOYEE RECORD, WRITTEN BY          *
000500*    ABSMATCH WHETHER OR NOT THE RECORD MATCHED THE MASTER.     *
000600*    READ BY ABSRPT TO BUILD THE MASTER MATCH REPORT SECTION.   *
000700******************************************************************
000800 01  ABSAUDT-REC.
000900     05  ABSA-MASTER-ID          PIC X(10).
001000     05  ABSA-MASTER-NAME        PIC X(60).
001100     05  ABSA-ORIGINAL-ID        PIC X(30).
001200     05  ABSA-ORIGINAL-NAME      PIC X(70).
001300     05  ABSA-ORIGINAL-NOTES     PIC X(120).
001400     05  ABSA-MATCH-TYPE         PIC X(10).
001500         88  ABSA-MATCH-ID-NAME      VALUE "ID+Name".
001600         88  ABSA-MATCH-NAME-ONLY    VALUE "Name".
001700         88  ABSA-MATCH-NONE         VALUE "UNMATCHED".
001800     05  ABSA-CONFIDENCE         PIC 9V99.
001900     05  FILLER                  PIC X(14).
