000100******************************************************************
000200*    ABSDALY  -  MONTHLY ABSENCE RECORD, NORMALIZED LAYOUT      *
000300*                                                                *
000400*    ONE RECORD PER EMPLOYEE PER MONTHLY ABSENCE FILE, AFTER    *
000500*    ABSEXTR HAS MAPPED WHICHEVER OF THE FOUR PHYSICAL LAYOUTS  *
000600*    (A/B/C/D) THE MONTH ARRIVED IN BACK ONTO THE STANDARD      *
000700*    17-CATEGORY VECTOR.  NAME-KEY/DISPLAY-NAME/NOTE ARE        *
000800*    ALREADY RESOLVED BY NAMEKEY SO ABSAGGR NEVER RE-PARSES.    *
000900******************************************************************
001000 01  ABSDALY-REC.
001100     05  ABSD-MONTH-NO           PIC 9(02).
001200     05  ABSD-EMP-ID             PIC X(10).
001300     05  ABSD-FULL-NAME-RAW      PIC X(60).
001400     05  ABSD-NAME-KEY           PIC X(64).
001500     05  ABSD-DISPLAY-NAME       PIC X(70).
001600     05  ABSD-NOTE               PIC X(40).
001700     05  ABSD-POSITION           PIC X(30).
001800     05  ABSD-DEPARTMENT         PIC X(30).
001900     05  ABSD-PAY-TYPE           PIC X(10).
002000*    THE 17 STANDARD ABSENCE CATEGORIES, FIXED INDEX ORDER
002100     05  ABSD-AMOUNTS.
002200         10  ABSD-WORK-DAYS      PIC S9(05)V99.
002300         10  ABSD-ABSENT         PIC S9(05)V99.
002400         10  ABSD-PERSONAL-LV    PIC S9(05)V99.
002500         10  ABSD-SICK-W-CERT    PIC S9(05)V99.
002600         10  ABSD-SICK-WO-CERT   PIC S9(05)V99.
002700         10  ABSD-MATERNITY      PIC S9(05)V99.
002800         10  ABSD-LATE-GRACE     PIC S9(05)V99.
002900         10  ABSD-LATE-PENALTY   PIC S9(05)V99.
003000         10  ABSD-OT-LEAVE       PIC S9(05)V99.
003100         10  ABSD-SUSPENSION     PIC S9(05)V99.
003200         10  ABSD-ANNUAL-LV      PIC S9(05)V99.
003300         10  ABSD-OT-25          PIC S9(05)V99.
003400         10  ABSD-OT-OVER-25     PIC S9(05)V99.
003500         10  ABSD-HOLIDAY-WORK   PIC S9(05)V99.
003600         10  ABSD-HOLIDAY-OT     PIC S9(05)V99.
003700         10  ABSD-NIGHT-SHIFT    PIC S9(05)V99.
003800         10  ABSD-MULTI-MACH     PIC S9(05)V99.
003900*    SAME 17 BYTES, TABLE VIEW FOR CATEGORY-SUBSCRIPTED LOGIC
004000     05  ABSD-AMOUNT-TBL REDEFINES ABSD-AMOUNTS
004100                              OCCURS 17 TIMES
004200                              PIC S9(05)V99.
004300     05  FILLER                  PIC X(15).
