000100******************************************************************
000200*    ABSMSTR  -  OFFICIAL EMPLOYEE MASTER RECORD                 *
000300*                                                                *
000400*    ONE RECORD PER EMPLOYEE ON THE OFFICIAL HR EMPLOYEE        *
000500*    MASTER.  ROWS WITH BLANK ID OR BLANK NAME ARE SKIPPED BY   *
000600*    ABSMATCH WHEN THE TABLE IS LOADED.  THE MASTER FILE IS     *
000700*    OPTIONAL -  IF IT IS NOT PRESENT, MATCHING AGAINST THE     *
000800*    MASTER IS BYPASSED ENTIRELY AND THE YEARLY FILE PASSES     *
000900*    THROUGH UNCHANGED.                                         *
001000******************************************************************
001100 01  ABSMSTR-REC.
001200     05  ABSM-MASTER-ID          PIC X(10).
001300     05  ABSM-MASTER-NAME        PIC X(60).
001400     05  ABSM-MASTER-DISPLAY     PIC X(70).
001500     05  ABSM-NAME-KEY           PIC X(64).
001600     05  FILLER                  PIC X(20).
