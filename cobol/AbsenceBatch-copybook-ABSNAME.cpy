000100******************************************************************
000200*    ABSNAME  -  PARSED NAME RESULT                             *
000300*                                                                *
000400*    PASSED BACK BY NAMEKEY (LINKAGE SECTION) AND CARRIED IN    *
000500*    WORKING-STORAGE BY ANY PROGRAM THAT NEEDS THE PIECES OF    *
000600*    A RAW FULL-NAME-RAW FIELD TAKEN APART.                     *
000700******************************************************************
000800 01  ABSNAME-REC.
000900     05  ABSN-PREFIX             PIC X(12).
001000     05  ABSN-FIRST-NAME         PIC X(25).
001100     05  ABSN-LAST-NAME          PIC X(25).
001200     05  ABSN-NICKNAME           PIC X(15).
001300     05  ABSN-NOTE               PIC X(40).
001400     05  ABSN-NAME-KEY           PIC X(64).
001500     05  ABSN-DISPLAY-NAME       PIC X(70).
001600     05  ABSN-NO-KEY-SW          PIC X(01).
001700         88  ABSN-NO-KEY             VALUE "Y".
001800         88  ABSN-KEY-OK              VALUE "N".
001900     05  FILLER                  PIC X(08).
