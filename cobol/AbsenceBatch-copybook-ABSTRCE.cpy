000100******************************************************************
000200*    ABSTRCE  -  PER-FILE SECTION TRACEBACK RECORD               *
000300*                                                                *
000400*    WRITTEN BY ABSEXTR FOR EVERY LAYOUT-A OR LAYOUT-B MONTH    *
000500*    FILE - ONE "TOTAL" ROW PLUS, FOR THAT LAYOUT, A            *
000600*    "FIRST HALF" AND "SECOND HALF" ROW.  READ BY ABSRPT TO     *
000700*    BUILD THE DATA TRACEBACK PIVOT.                            *
000800******************************************************************
000900 01  ABSTRCE-REC.
001000     05  ABST-MONTH-NO           PIC 9(02).
001100     05  ABST-LAYOUT             PIC X(01).
001200         88  ABST-LAYOUT-A           VALUE "A".
001300         88  ABST-LAYOUT-B           VALUE "B".
001400     05  ABST-SECTION            PIC X(12).
001500         88  ABST-SECT-TOTAL         VALUE "TOTAL".
001600         88  ABST-SECT-FIRST-HALF    VALUE "FIRST HALF".
001700         88  ABST-SECT-SECOND-HALF   VALUE "SECOND HALF".
001800     05  ABST-RECORD-COUNT       PIC 9(07).
001900*    THE 17 COLUMN SUMS FOR THIS FILE/SECTION, FIXED ORDER
002000     05  ABST-AMOUNTS.
002100         10  ABST-WORK-DAYS      PIC S9(07)V99.
002200         10  ABST-ABSENT         PIC S9(07)V99.
002300         10  ABST-PERSONAL-LV    PIC S9(07)V99.
002400         10  ABST-SICK-W-CERT    PIC S9(07)V99.
002500         10  ABST-SICK-WO-CERT   PIC S9(07)V99.
002600         10  ABST-MATERNITY      PIC S9(07)V99.
002700         10  ABST-LATE-GRACE     PIC S9(07)V99.
002800         10  ABST-LATE-PENALTY   PIC S9(07)V99.
002900         10  ABST-OT-LEAVE       PIC S9(07)V99.
003000         10  ABST-SUSPENSION     PIC S9(07)V99.
003100         10  ABST-ANNUAL-LV      PIC S9(07)V99.
003200         10  ABST-OT-25          PIC S9(07)V99.
003300         10  ABST-OT-OVER-25     PIC S9(07)V99.
003400         10  ABST-HOLIDAY-WORK   PIC S9(07)V99.
003500         10  ABST-HOLIDAY-OT     PIC S9(07)V99.
003600         10  ABST-NIGHT-SHIFT    PIC S9(07)V99.
003700         10  ABST-MULTI-MACH     PIC S9(07)V99.
003800     05  ABST-AMOUNT-TBL REDEFINES ABST-AMOUNTS
003900                              OCCURS 17 TIMES
004000                              PIC S9(07)V99.
004100     05  FILLER                  PIC X(20).
