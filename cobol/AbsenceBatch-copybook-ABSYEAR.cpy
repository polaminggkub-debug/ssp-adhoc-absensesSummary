000100******************************************************************
000200*    ABSYEAR  -  AGGREGATED YEARLY EMPLOYEE RECORD               *
000300*                                                                *
000400*    ONE RECORD PER UNIQUE EMPLOYEE AFTER ABSAGGR HAS MERGED    *
000500*    ALL MONTHLY RECORDS AND (WHEN ABSMSTR EXISTS) ABSMATCH     *
000600*    HAS RECONCILED THE RECORD AGAINST THE OFFICIAL MASTER.     *
000700******************************************************************
000800 01  ABSYEAR-REC.
000900     05  ABSY-EMP-ID             PIC X(30).
001000     05  ABSY-NAME               PIC X(70).
001100     05  ABSY-MASTER-FULL-NAME   PIC X(60).
001200     05  ABSY-NAME-KEY           PIC X(64).
001300     05  ABSY-NOTES              PIC X(120).
001400     05  ABSY-ORIGINAL-NAMES     PIC X(200).
001500     05  ABSY-MERGE-REASONS      PIC X(200).
001600     05  ABSY-POSITION           PIC X(30).
001700     05  ABSY-DEPARTMENT         PIC X(30).
001800     05  ABSY-PAY-TYPE           PIC X(10).
001900*    THE 17 YEARLY TOTALS, FIXED INDEX ORDER, SAME AS ABSDALY
002000     05  ABSY-YR-TOTALS.
002100         10  ABSY-WORK-DAYS      PIC S9(07)V99.
002200         10  ABSY-ABSENT         PIC S9(07)V99.
002300         10  ABSY-PERSONAL-LV    PIC S9(07)V99.
002400         10  ABSY-SICK-W-CERT    PIC S9(07)V99.
002500         10  ABSY-SICK-WO-CERT   PIC S9(07)V99.
002600         10  ABSY-MATERNITY      PIC S9(07)V99.
002700         10  ABSY-LATE-GRACE     PIC S9(07)V99.
002800         10  ABSY-LATE-PENALTY   PIC S9(07)V99.
002900         10  ABSY-OT-LEAVE       PIC S9(07)V99.
003000         10  ABSY-SUSPENSION     PIC S9(07)V99.
003100         10  ABSY-ANNUAL-LV      PIC S9(07)V99.
003200         10  ABSY-OT-25          PIC S9(07)V99.
003300         10  ABSY-OT-OVER-25     PIC S9(07)V99.
003400         10  ABSY-HOLIDAY-WORK   PIC S9(07)V99.
003500         10  ABSY-HOLIDAY-OT     PIC S9(07)V99.
003600         10  ABSY-NIGHT-SHIFT    PIC S9(07)V99.
003700         10  ABSY-MULTI-MACH     PIC S9(07)V99.
003800     05  ABSY-YR-TOTAL-TBL REDEFINES ABSY-YR-TOTALS
003900                              OCCURS 17 TIMES
004000                              PIC S9(07)V99.
004100     05  FILLER                  PIC X(30).
